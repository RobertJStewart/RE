000100*===============================================================*
000200* PROGRAM NAME:    RHVIAGG
000300* ORIGINAL AUTHOR: R SEABOLT
000400*
000500* PURPOSE: READS THE CLEANED HOME-VALUE INDEX AND RENT INDEX
000600*          REGION FILES AND ROLLS THEM UP -- ZIP PASS-THROUGH,
000700*          THEN STATE, CENSUS-DIVISION AND TOP-LEVEL REGION
000800*          MEANS -- WRITING ONE AGGREGATE FILE PER LEVEL AND A
000900*          RUN-METADATA SUMMARY.
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 04/02/96 R SEABOLT      CREATED FOR HOME-VALUE / RENT INDEX
001500*                         PIPELINE, REQ RE-4471
001600* 11/19/98 R SEABOLT      Y2K -- PERIOD DATES CARRIED AS 10-BYTE
001700*                         ISO TEXT, NO 2-DIGIT YEAR MATH
001800* 02/27/01 T OKONKWO      ADDED CENSUS-DIVISION ROLLUP LEVEL,
001900*                         REQ RE-4950
002000* 08/14/01 T OKONKWO      ADDED TOP-LEVEL REGION ROLLUP,
002100*                         REQ RE-4950 (PHASE 2)
002200* 07/08/04 T OKONKWO      SIZE-RANK NOW CARRIES THROUGH AT ZIP
002300*                         LEVEL TOO, REQ RE-5266
002400* 05/30/07 J FENWICK      STATE LEVEL NOW OUTPUT IN ALPHA ORDER
002500*                         VIA SORT, SIZE-RANK = SORT ORDINAL,
002600*                         REQ RE-5710
002700* 09/18/07 J FENWICK      DIVISION/REGION TOTALS WERE COMING OUT
002800*                         ZERO -- 4011 WAS TESTING THE STATE NAME
002900*                         INSTEAD OF A REAL CODE.  ADDED STATE-
003000*                         CODE-TABLE AND ST-STATE-CODE, REQ
003100*                         RE-5812
003200*===============================================================*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.     RHVIAGG.
003500 AUTHOR.         R SEABOLT.
003600 INSTALLATION.   MORONS, LOSERS AND BIMBOES.
003700 DATE-WRITTEN.   04/02/96.
003800 DATE-COMPILED.
003900 SECURITY.       NON-CONFIDENTIAL.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER.   IBM-3096.
004600*---------------------------------------------------------------*
004700 OBJECT-COMPUTER.   IBM-3096.
004800*---------------------------------------------------------------*
004900 SPECIAL-NAMES.
005000     C01             IS TOP-OF-FORM
005100     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'
005200     UPSI-0          ON STATUS IS RAGG-DEBUG-ON
005300                     OFF STATUS IS RAGG-DEBUG-OFF.
005400*---------------------------------------------------------------*
005500 INPUT-OUTPUT SECTION.
005600*---------------------------------------------------------------*
005700 FILE-CONTROL.
005800     SELECT CLEAN-FILE ASSIGN TO WS-CLEAN-DDNAME
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       FILE STATUS  IS CLEAN-FILE-STATUS.
006100*
006200     SELECT AGG-ZIP-FILE ASSIGN TO WS-AGGZIP-DDNAME
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS  IS AGGZIP-FILE-STATUS.
006500*
006600     SELECT AGG-STATE-FILE ASSIGN TO WS-AGGSTATE-DDNAME
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS  IS AGGSTATE-FILE-STATUS.
006900*
007000     SELECT AGG-STREG-FILE ASSIGN TO WS-AGGSTREG-DDNAME
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS  IS AGGSTREG-FILE-STATUS.
007300*
007400     SELECT AGG-REGION-FILE ASSIGN TO WS-AGGREGN-DDNAME
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       FILE STATUS  IS AGGREGN-FILE-STATUS.
007700*
007800     SELECT RUN-METADATA-FILE ASSIGN TO RUNMETA
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       FILE STATUS  IS RUNMETA-FILE-STATUS.
008100*
008200     SELECT STATE-SORT-FILE ASSIGN TO SYSSRT01.
008300*===============================================================*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*---------------------------------------------------------------*
008700 FD  CLEAN-FILE
008800         RECORDING MODE IS F.
008900 01  CLEAN-LINE                  PIC X(2000).
009000*---------------------------------------------------------------*
009100 FD  AGG-ZIP-FILE
009200         RECORDING MODE IS F.
009300 01  AGGZIP-LINE                 PIC X(2000).
009400*---------------------------------------------------------------*
009500 FD  AGG-STATE-FILE
009600         RECORDING MODE IS F.
009700 01  AGGSTATE-LINE                PIC X(2000).
009800*---------------------------------------------------------------*
009900 FD  AGG-STREG-FILE
010000         RECORDING MODE IS F.
010100 01  AGGSTREG-LINE                PIC X(2000).
010200*---------------------------------------------------------------*
010300 FD  AGG-REGION-FILE
010400         RECORDING MODE IS F.
010500 01  AGGREGN-LINE                 PIC X(2000).
010600*---------------------------------------------------------------*
010700 FD  RUN-METADATA-FILE
010800         RECORDING MODE IS F.
010900 01  RUNMETA-LINE                 PIC X(132).
011000*---------------------------------------------------------------*
011100 SD  STATE-SORT-FILE.
011200 01  SS-SORT-RECORD.
011300     05  SS-STATE-NAME            PIC X(20).
011400     05  SS-STATE-CODE            PIC X(02).
011500     05  SS-PERIOD-COUNT          PIC 9(03).
011600     05  SS-PERIOD-TABLE OCCURS 24 TIMES.
011700         10  SS-VALUE-DATE        PIC X(10).
011800         10  SS-VALUE-SUM         PIC S9(11)V99.
011900         10  SS-VALUE-COUNT       PIC 9(05) USAGE IS COMP.
012000     05  FILLER                      PIC X(03).
012100*===============================================================*
012200 WORKING-STORAGE SECTION.
012300*---------------------------------------------------------------*
012400* CURRENT AGGREGATE-RECORD WORK AREA -- WRITTEN AT EVERY LEVEL.
012500*---------------------------------------------------------------*
012600 01  WS-CURRENT-AGGREGATE.
012700     COPY AGGREC.
012800*---------------------------------------------------------------*
012900 01  WS-SWITCHES-MISC-FIELDS.
013000     05  CLEAN-FILE-STATUS           PIC X(02).
013100         88  CLEAN-FILE-OK                     VALUE '00'.
013200         88  CLEAN-FILE-EOF                    VALUE '10'.
013300     05  AGGZIP-FILE-STATUS          PIC X(02).
013400     05  AGGSTATE-FILE-STATUS        PIC X(02).
013500     05  AGGSTREG-FILE-STATUS        PIC X(02).
013600     05  AGGREGN-FILE-STATUS         PIC X(02).
013700     05  RUNMETA-FILE-STATUS         PIC X(02).
013800         88  RUNMETA-FILE-OK                   VALUE '00'.
013900     05  WS-END-OF-CLEAN-SW          PIC X(01) VALUE 'N'.
014000         88  END-OF-CLEAN                      VALUE 'Y'.
014100     05  WS-SORT-END-SW              PIC X(01) VALUE 'N'.
014200         88  WS-SORT-END                        VALUE 'Y'.
014300     05  WS-RUNMETA-OPEN-SW          PIC X(01) VALUE 'N'.
014400         88  WS-RUNMETA-IS-OPEN                VALUE 'Y'.
014500     05  FILLER                      PIC X(04).
014600*---------------------------------------------------------------*
014700* SOURCE-TABLE -- ONE PASS PER DATA SOURCE, SAME DYNAMIC-DDNAME
014800* SCHEME USED IN RHVIING.
014900*---------------------------------------------------------------*
015000 01  SOURCE-TABLE.
015100     05  SOURCE-ENTRY OCCURS 2 TIMES INDEXED BY SRC-TAB-IDX.
015200         10  SRC-CODE                PIC X(08).
015300         10  SRC-CLEAN-DDNAME        PIC X(08).
015400         10  SRC-AGGZIP-DDNAME       PIC X(08).
015500         10  SRC-AGGSTATE-DDNAME     PIC X(08).
015600         10  SRC-AGGSTREG-DDNAME     PIC X(08).
015700         10  SRC-AGGREGN-DDNAME      PIC X(08).
015800     05  FILLER                      PIC X(08).
015900*---------------------------------------------------------------*
016000 01  WS-CURRENT-SOURCE.
016100     05  WS-SRC-CODE                 PIC X(08).
016200     05  WS-CLEAN-DDNAME              PIC X(08).
016300     05  WS-AGGZIP-DDNAME             PIC X(08).
016400     05  WS-AGGSTATE-DDNAME           PIC X(08).
016500     05  WS-AGGSTREG-DDNAME           PIC X(08).
016600     05  WS-AGGREGN-DDNAME            PIC X(08).
016700     05  FILLER                       PIC X(08).
016800 01  WS-CURRENT-SOURCE-ALT REDEFINES WS-CURRENT-SOURCE.
016900     05  WS-SOURCE-RAW-BYTES          PIC X(48).
017000*---------------------------------------------------------------*
017100* RUN DATE -- SAME REDEFINES SHAPE AS RHVIING'S COPY OF IT.
017200* HOUR/MINUTE/SECOND CARVED OUT OF THE OLD 13-BYTE FILLER SO THE
017300* START/END MARKER LINES CAN CARRY A REAL CLOCK TIME, RE-6010.
017400*---------------------------------------------------------------*
017500 01  WS-RUN-DATE-DATA                 PIC X(21).
017600 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE-DATA.
017700     05  WS-RUN-YEAR                  PIC 9(04).
017800     05  WS-RUN-MONTH                 PIC 9(02).
017900     05  WS-RUN-DAY                   PIC 9(02).
018000     05  WS-RUN-HOUR                  PIC 9(02).
018100     05  WS-RUN-MINUTE                PIC 9(02).
018200     05  WS-RUN-SECOND                PIC 9(02).
018300     05  FILLER                       PIC X(07).
018400*---------------------------------------------------------------*
018500* SAME SHAPE, CAPTURED AGAIN AT RUN END FOR THE END MARKER LINE.
018600*---------------------------------------------------------------*
018700 01  WS-RUN-END-DATE-DATA             PIC X(21).
018800 01  WS-RUN-END-DATE-BREAKDOWN REDEFINES WS-RUN-END-DATE-DATA.
018900     05  WS-RUN-END-YEAR              PIC 9(04).
019000     05  WS-RUN-END-MONTH             PIC 9(02).
019100     05  WS-RUN-END-DAY               PIC 9(02).
019200     05  WS-RUN-END-HOUR              PIC 9(02).
019300     05  WS-RUN-END-MINUTE            PIC 9(02).
019400     05  WS-RUN-END-SECOND            PIC 9(02).
019500     05  FILLER                       PIC X(07).
019600*---------------------------------------------------------------*
019700* START/END MARKER LINE -- SAME 132-BYTE SHAPE AS RUNMETA-LINE,
019800* GIVES THE RUN SUMMARY AN ELAPSED-TIME INDICATION, REQ RE-6010.
019900*---------------------------------------------------------------*
020000 01  WS-RUN-MARKER-LINE.
020100     05  WRM-MARKER-TAG               PIC X(08).
020200     05  FILLER                       PIC X(02) VALUE SPACE.
020300     05  WRM-RUN-DATE-ISO             PIC X(10).
020400     05  FILLER                       PIC X(02) VALUE SPACE.
020500     05  WRM-RUN-TIME-ISO             PIC X(08).
020600     05  FILLER                       PIC X(102) VALUE SPACE.
020700 01  WS-RUN-MARKER-LINE-ALT REDEFINES WS-RUN-MARKER-LINE.
020800     05  WRM-RAW-BYTES                PIC X(132).
020900*---------------------------------------------------------------*
021000* CLEAN-LINE PARSE AREA -- UP TO 54 COMMA TOKENS (6 DESCRIPTIVE
021100* FIELDS PLUS UP TO 24 DATE/VALUE PAIRS).
021200*---------------------------------------------------------------*
021300 01  WS-PARSE-TOKENS.
021400     05  WS-PARSE-TOKEN OCCURS 54 TIMES
021500                         INDEXED BY TOK-IDX
021600                         PIC X(30).
021700     05  FILLER                       PIC X(08).
021800*---------------------------------------------------------------*
021900* ZIP-HOLD-TABLE -- EVERY CLEAN REGION READ THIS SOURCE PASS,
022000* KEPT IN MEMORY SO THE STATE ROLLUP CAN GROUP BY STATE-NAME
022100* AFTER THE ZIP PASS-THROUGH HAS WRITTEN EVERY ZIP RECORD.
022200*---------------------------------------------------------------*
022300 01  ZIP-HOLD-TABLE.
022400     05  ZH-ENTRY OCCURS 1 TO 3000 TIMES
022500                    DEPENDING ON ZH-TABLE-COUNT
022600                    INDEXED BY ZH-IDX.
022700         10  ZH-REGION-ID             PIC 9(09).
022800         10  ZH-STATE-NAME            PIC X(20).
022900         10  ZH-PERIOD-COUNT          PIC 9(03).
023000         10  ZH-PERIOD-TABLE OCCURS 24 TIMES
023100                         INDEXED BY ZH-PD-IDX.
023200             15  ZH-VALUE-DATE        PIC X(10).
023300             15  ZH-VALUE             PIC S9(09)V99.
023400     05  FILLER                       PIC X(06).
023500*---------------------------------------------------------------*
023600* STATE-TABLE -- ONE ENTRY PER DISTINCT STATE-NAME SEEN, BUILT
023700* BY SEARCH/ACCUMULATE OVER THE ZIP-HOLD-TABLE -- SAME GROWABLE
023800* SEARCH-AND-OPEN-A-NEW-ENTRY SHAPE USED FOR EVERY KEYED TABLE.
023900* ST-STATE-CODE IS THE TWO-LETTER POSTAL CODE LOOKED UP AGAINST
024000* WS-STATE-CODE-TABLE WHEN THE ENTRY IS FIRST BUILT (PARAGRAPH
024100* 3020), SO THE DIVISION ROLLUP HAS A REAL CODE TO TEST AGAINST
024200* INSTEAD OF CHOPPING UP THE FULL STATE NAME.  SEE 09/18/07 LOG.
024300*---------------------------------------------------------------*
024400 01  STATE-TABLE.
024500     05  ST-ENTRY OCCURS 1 TO 60 TIMES
024600                    DEPENDING ON ST-TABLE-COUNT
024700                    INDEXED BY ST-IDX.
024800         10  ST-STATE-NAME            PIC X(20).
024900         10  ST-STATE-CODE            PIC X(02).
025000         10  ST-PERIOD-COUNT          PIC 9(03).
025100         10  ST-PERIOD-TABLE OCCURS 24 TIMES
025200                         INDEXED BY ST-PD-IDX.
025300             15  ST-VALUE-DATE        PIC X(10).
025400             15  ST-VALUE-SUM         PIC S9(11)V99.
025500             15  ST-VALUE-COUNT       PIC 9(05) USAGE IS COMP.
025600     05  FILLER                       PIC X(04).
025700*---------------------------------------------------------------*
025800* DIVISION-TABLE -- 9 CENSUS DIVISIONS, FIXED TWO-LETTER STATE
025900* CODE LISTS AND PARENT REGION, BUILT FROM A SINGLE VALUE
026000* LITERAL REDEFINED AS A TABLE, SO NO RUNTIME SETUP IS NEEDED.
026100*---------------------------------------------------------------*
026200 01  WS-DIVISION-INIT-AREA.
026300     05  FILLER PIC X(450) VALUE
026400         'NEW ENGLAND         CTMEMANHRIVT        NORTHEAST '
026500         'MID-ATLANTIC        DEMDNJNYPA          NORTHEAST '
026600         'SOUTH ATLANTIC      FLGANCSCVAWV        SOUTHEAST '
026700         'EAST SOUTH CENTRAL  ALKYMSTN            SOUTHEAST '
026800         'WEST SOUTH CENTRAL  ARLAOKTX            SOUTHWEST '
026900         'EAST NORTH CENTRAL  ILINMIOHWI          MIDWEST   '
027000         'WEST NORTH CENTRAL  IAKSMNMONDSD        MIDWEST   '
027100         'MOUNTAIN            AZCOIDMTNVNMUTWY    WEST      '
027200         'PACIFIC             AKCAHIORWA          WEST      '.
027300 01  WS-DIVISION-TABLE REDEFINES WS-DIVISION-INIT-AREA.
027400     05  DIV-ENTRY OCCURS 9 TIMES INDEXED BY DIV-IDX.
027500         10  DIV-NAME                 PIC X(20).
027600         10  DIV-STATE-CODES          PIC X(20).
027700         10  DIV-REGION-NAME          PIC X(10).
027800*---------------------------------------------------------------*
027900* STATE-CODE-TABLE -- ALL 50 STATES PLUS DC, STATE NAME (UPPER-
028000* CASED FOR THE COMPARE, SINCE RHVIING LEAVES RGN-STATE-NAME IN
028100* MIXED CASE) PAIRED WITH ITS TWO-LETTER POSTAL CODE.  SAME
028200* VALUE-LITERAL-REDEFINED-AS-A-TABLE TRICK AS WS-DIVISION-TABLE
028300* ABOVE, SO NO RUNTIME BUILD STEP IS NEEDED.  LOOKED UP BY
028400* 3021-LOOKUP-STATE-CODE WHENEVER A NEW STATE-TABLE ENTRY IS
028500* OPENED, SO THE DIVISION ROLLUP HAS A REAL CODE TO GO ON.
028600* ADDED 09/18/07 -- SEE MAINTENANCE LOG.
028700*---------------------------------------------------------------*
028800 01  WS-STATE-CODE-INIT-AREA.
028900     05  FILLER PIC X(1122) VALUE
029000         'ALABAMA             AL'
029100         'ALASKA              AK'
029200         'ARIZONA             AZ'
029300         'ARKANSAS            AR'
029400         'CALIFORNIA          CA'
029500         'COLORADO            CO'
029600         'CONNECTICUT         CT'
029700         'DELAWARE            DE'
029800         'DISTRICT OF COLUMBIADC'
029900         'FLORIDA             FL'
030000         'GEORGIA             GA'
030100         'HAWAII              HI'
030200         'IDAHO               ID'
030300         'ILLINOIS            IL'
030400         'INDIANA             IN'
030500         'IOWA                IA'
030600         'KANSAS              KS'
030700         'KENTUCKY            KY'
030800         'LOUISIANA           LA'
030900         'MAINE               ME'
031000         'MARYLAND            MD'
031100         'MASSACHUSETTS       MA'
031200         'MICHIGAN            MI'
031300         'MINNESOTA           MN'
031400         'MISSISSIPPI         MS'
031500         'MISSOURI            MO'
031600         'MONTANA             MT'
031700         'NEBRASKA            NE'
031800         'NEVADA              NV'
031900         'NEW HAMPSHIRE       NH'
032000         'NEW JERSEY          NJ'
032100         'NEW MEXICO          NM'
032200         'NEW YORK            NY'
032300         'NORTH CAROLINA      NC'
032400         'NORTH DAKOTA        ND'
032500         'OHIO                OH'
032600         'OKLAHOMA            OK'
032700         'OREGON              OR'
032800         'PENNSYLVANIA        PA'
032900         'RHODE ISLAND        RI'
033000         'SOUTH CAROLINA      SC'
033100         'SOUTH DAKOTA        SD'
033200         'TENNESSEE           TN'
033300         'TEXAS               TX'
033400         'UTAH                UT'
033500         'VERMONT             VT'
033600         'VIRGINIA            VA'
033700         'WASHINGTON          WA'
033800         'WEST VIRGINIA       WV'
033900         'WISCONSIN           WI'
034000         'WYOMING             WY'.
034100 01  WS-STATE-CODE-TABLE REDEFINES WS-STATE-CODE-INIT-AREA.
034200     05  SC-ENTRY OCCURS 51 TIMES INDEXED BY SC-IDX.
034300         10  SC-STATE-NAME            PIC X(20).
034400         10  SC-STATE-CODE            PIC X(02).
034500*---------------------------------------------------------------*
034600* DIVISION-RESULT-TABLE AND REGION-RESULT-TABLE -- MEAN VALUES
034700* ACCUMULATED FROM STATE-TABLE AND DIVISION-RESULT-TABLE.
034800*---------------------------------------------------------------*
034900 01  DIVISION-RESULT-TABLE.
035000     05  DR-ENTRY OCCURS 9 TIMES INDEXED BY DR-IDX.
035100         10  DR-PERIOD-COUNT          PIC 9(03).
035200         10  DR-PERIOD-TABLE OCCURS 24 TIMES
035300                         INDEXED BY DR-PD-IDX.
035400             15  DR-VALUE-DATE        PIC X(10).
035500             15  DR-VALUE-SUM         PIC S9(11)V99.
035600             15  DR-VALUE-COUNT       PIC 9(03) USAGE IS COMP.
035700     05  FILLER                       PIC X(06).
035800*---------------------------------------------------------------*
035900 01  REGION-RESULT-TABLE.
036000     05  RR-ENTRY OCCURS 5 TIMES INDEXED BY RR-IDX.
036100         10  RR-REGION-NAME           PIC X(10).
036200         10  RR-PERIOD-COUNT          PIC 9(03).
036300         10  RR-PERIOD-TABLE OCCURS 24 TIMES
036400                         INDEXED BY RR-PD-IDX.
036500             15  RR-VALUE-DATE        PIC X(10).
036600             15  RR-VALUE-SUM         PIC S9(11)V99.
036700             15  RR-VALUE-COUNT       PIC 9(02) USAGE IS COMP.
036800     05  FILLER                       PIC X(06).
036900*---------------------------------------------------------------*
037000* RUN-CONTROL COUNTERS, REPORTED AT 9000-WRITE-RUN-METADATA.
037100*---------------------------------------------------------------*
037200 01  WS-RUN-COUNTERS.
037300     05  WS-ZIP-RECORDS-WRITTEN      PIC 9(07) USAGE IS COMP.
037400     05  WS-STATE-RECORDS-WRITTEN    PIC 9(05) USAGE IS COMP.
037500     05  WS-STREG-RECORDS-WRITTEN    PIC 9(03) USAGE IS COMP.
037600     05  WS-REGION-RECORDS-WRITTEN   PIC 9(03) USAGE IS COMP.
037700     05  FILLER                      PIC X(06).
037800*---------------------------------------------------------------*
037900 01  WS-METADATA-PRINT-LINE.
038000     05  WMP-SOURCE                  PIC X(10).
038100     05  FILLER                      PIC X(02) VALUE SPACE.
038200     05  WMP-LEVEL                   PIC X(14).
038300     05  FILLER                      PIC X(02) VALUE SPACE.
038400     05  WMP-RECORD-COUNT            PIC ZZZ,ZZ9.
038500     05  FILLER                      PIC X(85) VALUE SPACE.
038600*---------------------------------------------------------------*
038700 77  WS-SOURCE-COUNT                  PIC 9(01) USAGE IS COMP
038800                                       VALUE 2.
038900 77  SRC-IDX                          PIC 9(01) USAGE IS COMP.
039000 77  WS-PARSE-TOKEN-COUNT             PIC 9(02) USAGE IS COMP.
039100 77  WS-PARSE-IDX                     PIC 9(02) USAGE IS COMP.
039200 77  ZH-TABLE-COUNT                   PIC 9(04) USAGE IS COMP
039300                                       VALUE 0.
039400 77  ST-TABLE-COUNT                   PIC 9(02) USAGE IS COMP
039500                                       VALUE 0.
039600 77  WS-STATE-ORDINAL                 PIC 9(02) USAGE IS COMP.
039700 77  WS-SYNTHETIC-ID                  PIC 9(09) USAGE IS COMP.
039800 77  WS-MEAN-VALUE                    PIC S9(09)V99.
039900*===============================================================*
040000 LINKAGE SECTION.
040100*---------------------------------------------------------------*
040200* CONTROL BLOCK PASSED FROM RHVIDRV -- THIS STEP ONLY USES THE
040300* RETURN-STATUS/RETURN-MESSAGE FIELDS; LEVEL/STAT REQUESTS ARE
040400* THE CALCULATE STEP'S CONCERN.
040500*---------------------------------------------------------------*
040600     COPY RHVILNK.
040700*===============================================================*
040800 PROCEDURE DIVISION USING RHV-CONTROL-BLOCK.
040900*---------------------------------------------------------------*
041000 0000-MAIN-PROCESSING.
041100*---------------------------------------------------------------*
041200     PERFORM 1000-INITIALIZE.
041300     IF WS-RUNMETA-IS-OPEN
041400         PERFORM 7000-WRITE-START-MARKER.
041500     PERFORM 2000-PROCESS-ONE-SOURCE
041600         VARYING SRC-IDX FROM 1 BY 1
041700         UNTIL SRC-IDX > WS-SOURCE-COUNT.
041800     IF WS-RUNMETA-IS-OPEN
041900         PERFORM 7900-WRITE-END-MARKER.
042000     CLOSE RUN-METADATA-FILE.
042100     MOVE '00'                   TO RHV-RETURN-STATUS.
042200     MOVE 'RHVIAGG COMPLETED NORMALLY' TO RHV-RETURN-MESSAGE.
042300     GOBACK.
042400*---------------------------------------------------------------*
042500 1000-INITIALIZE.
042600*---------------------------------------------------------------*
042700     MOVE 'HVI     '  TO SRC-CODE(1).
042800     MOVE 'CLEANHVI'  TO SRC-CLEAN-DDNAME(1).
042900     MOVE 'AGGZIPH '  TO SRC-AGGZIP-DDNAME(1).
043000     MOVE 'AGGSTH  '  TO SRC-AGGSTATE-DDNAME(1).
043100     MOVE 'AGGSRH  '  TO SRC-AGGSTREG-DDNAME(1).
043200     MOVE 'AGGRGH  '  TO SRC-AGGREGN-DDNAME(1).
043300     MOVE 'RI      '  TO SRC-CODE(2).
043400     MOVE 'CLEANRI '  TO SRC-CLEAN-DDNAME(2).
043500     MOVE 'AGGZIPR '  TO SRC-AGGZIP-DDNAME(2).
043600     MOVE 'AGGSTR  '  TO SRC-AGGSTATE-DDNAME(2).
043700     MOVE 'AGGSRR  '  TO SRC-AGGSTREG-DDNAME(2).
043800     MOVE 'AGGRGR  '  TO SRC-AGGREGN-DDNAME(2).
043900     MOVE FUNCTION CURRENT-DATE       TO WS-RUN-DATE-DATA.
044000     OPEN OUTPUT RUN-METADATA-FILE.
044100     IF RUNMETA-FILE-OK
044200         SET WS-RUNMETA-IS-OPEN TO TRUE
044300     ELSE
044400         DISPLAY 'RHVIAGG: RUN-METADATA FILE OPEN FAILED, STATUS '
044500             RUNMETA-FILE-STATUS.
044600     IF RAGG-DEBUG-ON
044700         DISPLAY 'RHVIAGG: DEBUG SWITCH UPSI-0 IS ON'.
044800*---------------------------------------------------------------*
044900 2000-PROCESS-ONE-SOURCE.
045000*---------------------------------------------------------------*
045100     MOVE SOURCE-ENTRY(SRC-IDX)   TO WS-CURRENT-SOURCE.
045200     MOVE ZERO                    TO ZH-TABLE-COUNT ST-TABLE-COUNT
045300                                     WS-RUN-COUNTERS.
045400     MOVE 'N'                     TO WS-END-OF-CLEAN-SW.
045500     PERFORM 2100-LOAD-ZIP-RECORDS THRU 2100-EXIT.
045600     PERFORM 3000-STATE-ROLLUP.
045700     PERFORM 4000-DIVISION-ROLLUP.
045800     PERFORM 4500-REGION-ROLLUP.
045900     PERFORM 8000-WRITE-RUN-METADATA-BLOCK.
046000*---------------------------------------------------------------*
046100 2100-LOAD-ZIP-RECORDS.
046200*---------------------------------------------------------------*
046300     OPEN INPUT CLEAN-FILE.
046400     IF NOT CLEAN-FILE-OK
046500         DISPLAY 'RHVIAGG: CLEAN FILE OPEN FAILED, SOURCE '
046600             WS-SRC-CODE ' STATUS ' CLEAN-FILE-STATUS
046700         SET END-OF-CLEAN         TO TRUE
046800         GO TO 2100-EXIT.
046900     OPEN OUTPUT AGG-ZIP-FILE.
047000     PERFORM 2110-READ-ONE-CLEAN-LINE.
047100     PERFORM 2120-PROCESS-ONE-ZIP-LINE
047200         UNTIL END-OF-CLEAN.
047300     CLOSE CLEAN-FILE AGG-ZIP-FILE.
047400 2100-EXIT.
047500     EXIT.
047600*---------------------------------------------------------------*
047700 2110-READ-ONE-CLEAN-LINE.
047800*---------------------------------------------------------------*
047900     READ CLEAN-FILE
048000         AT END
048100             SET END-OF-CLEAN TO TRUE.
048200*---------------------------------------------------------------*
048300 2120-PROCESS-ONE-ZIP-LINE.
048400*---------------------------------------------------------------*
048500     PERFORM 8100-SPLIT-CLEAN-LINE.
048600     IF ZH-TABLE-COUNT < 3000
048700         ADD 1                    TO ZH-TABLE-COUNT
048800         PERFORM 2130-STORE-ZIP-ENTRY
048900         PERFORM 2140-WRITE-ZIP-AGGREGATE.
049000     PERFORM 2110-READ-ONE-CLEAN-LINE.
049100*---------------------------------------------------------------*
049200 2130-STORE-ZIP-ENTRY.
049300*---------------------------------------------------------------*
049400     MOVE FUNCTION NUMVAL-C(WS-PARSE-TOKEN(1))
049500                                  TO ZH-REGION-ID(ZH-TABLE-COUNT).
049600     MOVE WS-PARSE-TOKEN(3)       TO ZH-STATE-NAME(ZH-TABLE-COUNT).
049700     COMPUTE ZH-PERIOD-COUNT(ZH-TABLE-COUNT) =
049800         (WS-PARSE-TOKEN-COUNT - 6) / 2.
049900     SET ZH-PD-IDX                TO 1.
050000     SET WS-PARSE-IDX             TO 7.
050100     PERFORM 2131-STORE-ONE-ZIP-PERIOD
050200         ZH-PERIOD-COUNT(ZH-TABLE-COUNT) TIMES.
050300*---------------------------------------------------------------*
050400 2131-STORE-ONE-ZIP-PERIOD.
050500*---------------------------------------------------------------*
050600     MOVE WS-PARSE-TOKEN(WS-PARSE-IDX)
050700         TO ZH-VALUE-DATE(ZH-TABLE-COUNT ZH-PD-IDX).
050800     MOVE FUNCTION NUMVAL-C(WS-PARSE-TOKEN(WS-PARSE-IDX + 1))
050900         TO ZH-VALUE(ZH-TABLE-COUNT ZH-PD-IDX).
051000     SET ZH-PD-IDX                UP BY 1.
051100     SET WS-PARSE-IDX             UP BY 2.
051200*---------------------------------------------------------------*
051300 2140-WRITE-ZIP-AGGREGATE.
051400*---------------------------------------------------------------*
051500     SET AGG-LEVEL-ZIP            TO TRUE.
051600     MOVE ZH-REGION-ID(ZH-TABLE-COUNT) TO AGG-REGION-ID.
051700     MOVE WS-PARSE-TOKEN(2)       TO AGG-REGION-NAME.
051800     MOVE WS-PARSE-TOKEN(3)       TO AGG-STATE-NAME.
051900     MOVE FUNCTION NUMVAL-C(WS-PARSE-TOKEN(6)) TO AGG-SIZE-RANK.
052000     MOVE ZH-PERIOD-COUNT(ZH-TABLE-COUNT) TO AGG-PERIOD-COUNT.
052100     SET AGG-PERIOD-IDX           TO 1.
052200     SET ZH-PD-IDX                TO 1.
052300     PERFORM 2141-COPY-ONE-ZIP-PERIOD
052400         ZH-PERIOD-COUNT(ZH-TABLE-COUNT) TIMES.
052500     PERFORM 8300-BUILD-AGG-LINE.
052600     MOVE WS-CURRENT-AGGREGATE    TO AGGZIP-LINE.
052700     WRITE AGGZIP-LINE.
052800     ADD 1                        TO WS-ZIP-RECORDS-WRITTEN.
052900*---------------------------------------------------------------*
053000 2141-COPY-ONE-ZIP-PERIOD.
053100*---------------------------------------------------------------*
053200     MOVE ZH-VALUE-DATE(ZH-TABLE-COUNT ZH-PD-IDX)
053300         TO AGG-PERIOD-DATE(AGG-PERIOD-IDX).
053400     MOVE ZH-VALUE(ZH-TABLE-COUNT ZH-PD-IDX)
053500         TO AGG-PERIOD-VALUE(AGG-PERIOD-IDX).
053600     SET ZH-PD-IDX                UP BY 1.
053700     SET AGG-PERIOD-IDX           UP BY 1.
053800*---------------------------------------------------------------*
053900 3000-STATE-ROLLUP.
054000*---------------------------------------------------------------*
054100     SET ZH-IDX                   TO 1.
054200     PERFORM 3010-ACCUMULATE-ONE-ZIP
054300         ZH-TABLE-COUNT TIMES.
054400     OPEN OUTPUT AGG-STATE-FILE.
054500     MOVE ZERO                    TO WS-STATE-ORDINAL.
054600     SORT STATE-SORT-FILE
054700         ON ASCENDING KEY SS-STATE-NAME
054800         INPUT PROCEDURE IS 3050-RELEASE-STATES
054900         OUTPUT PROCEDURE IS 3060-RETURN-STATES.
055000     CLOSE AGG-STATE-FILE.
055100*---------------------------------------------------------------*
055200 3010-ACCUMULATE-ONE-ZIP.
055300*---------------------------------------------------------------*
055400     MOVE 0                       TO WS-SYNTHETIC-ID.
055500     IF ST-TABLE-COUNT > 0
055600         SET ST-IDX               TO 1
055700         SEARCH ST-ENTRY
055800             AT END
055900                 PERFORM 3020-ADD-NEW-STATE
056000             WHEN ST-STATE-NAME(ST-IDX) = ZH-STATE-NAME(ZH-IDX)
056100                 PERFORM 3030-ADD-ZIP-TO-STATE
056200     ELSE
056300         PERFORM 3020-ADD-NEW-STATE.
056400     SET ZH-IDX                   UP BY 1.
056500*---------------------------------------------------------------*
056600 3020-ADD-NEW-STATE.
056700*---------------------------------------------------------------*
056800     IF ST-TABLE-COUNT < 60
056900         ADD 1                    TO ST-TABLE-COUNT
057000         MOVE ZH-STATE-NAME(ZH-IDX) TO ST-STATE-NAME(ST-TABLE-COUNT)
057100         SET ST-IDX               TO ST-TABLE-COUNT
057200         PERFORM 3021-LOOKUP-STATE-CODE
057300         PERFORM 3030-ADD-ZIP-TO-STATE.
057400*---------------------------------------------------------------*
057500* 3021 FILLS IN ST-STATE-CODE FOR THE ENTRY JUST OPENED, SO THE
057600* DIVISION ROLLUP IN SECTION 4000 HAS A REAL TWO-LETTER CODE TO
057700* TEST INSTEAD OF GUESSING AT THE FRONT OF THE STATE NAME.
057800*---------------------------------------------------------------*
057900 3021-LOOKUP-STATE-CODE.
058000*---------------------------------------------------------------*
058100     MOVE SPACE                   TO ST-STATE-CODE(ST-IDX).
058200     SET SC-IDX                   TO 1.
058300     SEARCH SC-ENTRY
058400         WHEN FUNCTION UPPER-CASE(SC-STATE-NAME(SC-IDX)) =
058500              FUNCTION UPPER-CASE(ST-STATE-NAME(ST-IDX))
058600             MOVE SC-STATE-CODE(SC-IDX) TO ST-STATE-CODE(ST-IDX).
058700*---------------------------------------------------------------*
058800 3030-ADD-ZIP-TO-STATE.
058900*---------------------------------------------------------------*
059000     IF ZH-PERIOD-COUNT(ZH-IDX) > ST-PERIOD-COUNT(ST-IDX)
059100         MOVE ZH-PERIOD-COUNT(ZH-IDX) TO ST-PERIOD-COUNT(ST-IDX).
059200     SET ST-PD-IDX                TO 1.
059300     SET ZH-PD-IDX                TO 1.
059400     PERFORM 3031-ADD-ONE-PERIOD
059500         ZH-PERIOD-COUNT(ZH-IDX) TIMES.
059600*---------------------------------------------------------------*
059700 3031-ADD-ONE-PERIOD.
059800*---------------------------------------------------------------*
059900     IF ST-VALUE-DATE(ST-IDX ST-PD-IDX) = SPACE
060000         MOVE ZH-VALUE-DATE(ZH-IDX ZH-PD-IDX)
060100             TO ST-VALUE-DATE(ST-IDX ST-PD-IDX).
060200     IF ZH-VALUE(ZH-IDX ZH-PD-IDX) NOT = ZERO
060300         ADD ZH-VALUE(ZH-IDX ZH-PD-IDX)
060400             TO ST-VALUE-SUM(ST-IDX ST-PD-IDX)
060500         ADD 1 TO ST-VALUE-COUNT(ST-IDX ST-PD-IDX).
060600     SET ST-PD-IDX                UP BY 1.
060700     SET ZH-PD-IDX                UP BY 1.
060800*---------------------------------------------------------------*
060900 3050-RELEASE-STATES.
061000*---------------------------------------------------------------*
061100     SET ST-IDX                   TO 1.
061200     PERFORM 3051-RELEASE-ONE-STATE
061300         ST-TABLE-COUNT TIMES.
061400*---------------------------------------------------------------*
061500 3051-RELEASE-ONE-STATE.
061600*---------------------------------------------------------------*
061700     MOVE ST-ENTRY(ST-IDX)        TO SS-SORT-RECORD.
061800     RELEASE SS-SORT-RECORD.
061900     SET ST-IDX                   UP BY 1.
062000*---------------------------------------------------------------*
062100 3060-RETURN-STATES.
062200*---------------------------------------------------------------*
062300     MOVE 'N'                     TO WS-SORT-END-SW.
062400     PERFORM 3061-RETURN-ONE-STATE
062500         UNTIL WS-SORT-END.
062600*---------------------------------------------------------------*
062700 3061-RETURN-ONE-STATE.
062800*---------------------------------------------------------------*
062900     RETURN STATE-SORT-FILE
063000         AT END
063100             SET WS-SORT-END TO TRUE
063200         NOT AT END
063300             ADD 1                TO WS-STATE-ORDINAL
063400             PERFORM 3070-WRITE-STATE-AGGREGATE
063500     END-RETURN.
063600*---------------------------------------------------------------*
063700 3070-WRITE-STATE-AGGREGATE.
063800*---------------------------------------------------------------*
063900     SET AGG-LEVEL-STATE          TO TRUE.
064000     COMPUTE WS-SYNTHETIC-ID = 900000000 + WS-STATE-ORDINAL.
064100     MOVE WS-SYNTHETIC-ID         TO AGG-REGION-ID.
064200     MOVE SS-STATE-NAME           TO AGG-REGION-NAME.
064300     MOVE SPACE                   TO AGG-STATE-NAME.
064400     MOVE WS-STATE-ORDINAL        TO AGG-SIZE-RANK.
064500     MOVE SS-PERIOD-COUNT         TO AGG-PERIOD-COUNT.
064600     SET AGG-PERIOD-IDX           TO 1.
064700     PERFORM 3071-MEAN-ONE-STATE-PERIOD
064800         SS-PERIOD-COUNT TIMES.
064900     PERFORM 8300-BUILD-AGG-LINE.
065000     MOVE WS-CURRENT-AGGREGATE    TO AGGSTATE-LINE.
065100     WRITE AGGSTATE-LINE.
065200     ADD 1                        TO WS-STATE-RECORDS-WRITTEN.
065300*---------------------------------------------------------------*
065400 3071-MEAN-ONE-STATE-PERIOD.
065500*---------------------------------------------------------------*
065600     MOVE SS-VALUE-DATE(AGG-PERIOD-IDX)
065700         TO AGG-PERIOD-DATE(AGG-PERIOD-IDX).
065800     IF SS-VALUE-COUNT(AGG-PERIOD-IDX) > 0
065900         COMPUTE AGG-PERIOD-VALUE(AGG-PERIOD-IDX) ROUNDED =
066000             SS-VALUE-SUM(AGG-PERIOD-IDX) /
066100             SS-VALUE-COUNT(AGG-PERIOD-IDX)
066200     ELSE
066300         MOVE ZERO TO AGG-PERIOD-VALUE(AGG-PERIOD-IDX)
066400     END-IF.
066500     SET AGG-PERIOD-IDX           UP BY 1.
066600*---------------------------------------------------------------*
066700 4000-DIVISION-ROLLUP.
066800*---------------------------------------------------------------*
066900     MOVE ZERO                    TO DIVISION-RESULT-TABLE.
067000     SET DIV-IDX                  TO 1.
067100     PERFORM 4010-ROLLUP-ONE-DIVISION
067200         9 TIMES.
067300     OPEN OUTPUT AGG-STREG-FILE.
067400     SET DIV-IDX                  TO 1.
067500     PERFORM 4020-WRITE-ONE-DIVISION
067600         9 TIMES.
067700     CLOSE AGG-STREG-FILE.
067800*---------------------------------------------------------------*
067900 4010-ROLLUP-ONE-DIVISION.
068000*---------------------------------------------------------------*
068100     SET ST-IDX                   TO 1.
068200     PERFORM 4011-TEST-ONE-STATE-IN-DIVISION
068300         ST-TABLE-COUNT TIMES.
068400     SET DIV-IDX                  UP BY 1.
068500*---------------------------------------------------------------*
068600 4011-TEST-ONE-STATE-IN-DIVISION.
068700*---------------------------------------------------------------*
068800* 09/18/07: WAS COMPARING THE FIRST TWO BYTES OF THE STATE NAME
068900* AGAINST THE CODE LIST -- NEVER MATCHED, SINCE RHVIING LEAVES
069000* THE NAME IN MIXED CASE AND TWO LETTERS OF A NAME ARE NOT A
069100* POSTAL CODE ANYWAY.  NOW TESTS THE REAL ST-STATE-CODE FILLED
069200* IN BY 3021-LOOKUP-STATE-CODE.  SEE MAINTENANCE LOG.
069300     IF ST-STATE-CODE(ST-IDX) = DIV-STATE-CODES(DIV-IDX)(1:2)
069400        OR ST-STATE-CODE(ST-IDX) = DIV-STATE-CODES(DIV-IDX)(3:2)
069500        OR ST-STATE-CODE(ST-IDX) = DIV-STATE-CODES(DIV-IDX)(5:2)
069600        OR ST-STATE-CODE(ST-IDX) = DIV-STATE-CODES(DIV-IDX)(7:2)
069700        OR ST-STATE-CODE(ST-IDX) = DIV-STATE-CODES(DIV-IDX)(9:2)
069800        OR ST-STATE-CODE(ST-IDX) = DIV-STATE-CODES(DIV-IDX)(11:2)
069900        OR ST-STATE-CODE(ST-IDX) = DIV-STATE-CODES(DIV-IDX)(13:2)
070000        OR ST-STATE-CODE(ST-IDX) = DIV-STATE-CODES(DIV-IDX)(15:2)
070100        OR ST-STATE-CODE(ST-IDX) = DIV-STATE-CODES(DIV-IDX)(17:2)
070200        OR ST-STATE-CODE(ST-IDX) = DIV-STATE-CODES(DIV-IDX)(19:2)
070300         PERFORM 4012-ADD-STATE-TO-DIVISION.
070400     SET ST-IDX                   UP BY 1.
070500*---------------------------------------------------------------*
070600 4012-ADD-STATE-TO-DIVISION.
070700*---------------------------------------------------------------*
070800     IF ST-PERIOD-COUNT(ST-IDX) > DR-PERIOD-COUNT(DIV-IDX)
070900         MOVE ST-PERIOD-COUNT(ST-IDX) TO DR-PERIOD-COUNT(DIV-IDX).
071000     SET DR-PD-IDX                TO 1.
071100     SET ST-PD-IDX                TO 1.
071200     PERFORM 4013-ADD-ONE-STATE-PERIOD
071300         ST-PERIOD-COUNT(ST-IDX) TIMES.
071400*---------------------------------------------------------------*
071500 4013-ADD-ONE-STATE-PERIOD.
071600*---------------------------------------------------------------*
071700     IF DR-VALUE-DATE(DIV-IDX DR-PD-IDX) = SPACE
071800         MOVE ST-VALUE-DATE(ST-IDX ST-PD-IDX)
071900             TO DR-VALUE-DATE(DIV-IDX DR-PD-IDX).
072000     IF ST-VALUE-COUNT(ST-IDX ST-PD-IDX) > 0
072100         COMPUTE WS-MEAN-VALUE ROUNDED =
072200             ST-VALUE-SUM(ST-IDX ST-PD-IDX) /
072300             ST-VALUE-COUNT(ST-IDX ST-PD-IDX)
072400         ADD WS-MEAN-VALUE TO DR-VALUE-SUM(DIV-IDX DR-PD-IDX)
072500         ADD 1 TO DR-VALUE-COUNT(DIV-IDX DR-PD-IDX).
072600     SET DR-PD-IDX                UP BY 1.
072700     SET ST-PD-IDX                UP BY 1.
072800*---------------------------------------------------------------*
072900 4020-WRITE-ONE-DIVISION.
073000*---------------------------------------------------------------*
073100     SET AGG-LEVEL-STATE-REGION   TO TRUE.
073200     COMPUTE WS-SYNTHETIC-ID = 800000000 + DIV-IDX.
073300     MOVE WS-SYNTHETIC-ID         TO AGG-REGION-ID.
073400     MOVE DIV-NAME(DIV-IDX)       TO AGG-REGION-NAME.
073500     MOVE SPACE                   TO AGG-STATE-NAME.
073600     SET AGG-SIZE-RANK            TO DIV-IDX.
073700     MOVE DR-PERIOD-COUNT(DIV-IDX) TO AGG-PERIOD-COUNT.
073800     SET AGG-PERIOD-IDX           TO 1.
073900     SET DR-PD-IDX                TO 1.
074000     PERFORM 4021-MEAN-ONE-DIVISION-PERIOD
074100         DR-PERIOD-COUNT(DIV-IDX) TIMES.
074200     PERFORM 8300-BUILD-AGG-LINE.
074300     MOVE WS-CURRENT-AGGREGATE    TO AGGSTREG-LINE.
074400     WRITE AGGSTREG-LINE.
074500     ADD 1                        TO WS-STREG-RECORDS-WRITTEN.
074600     SET DIV-IDX                  UP BY 1.
074700*---------------------------------------------------------------*
074800 4021-MEAN-ONE-DIVISION-PERIOD.
074900*---------------------------------------------------------------*
075000     MOVE DR-VALUE-DATE(DIV-IDX DR-PD-IDX)
075100         TO AGG-PERIOD-DATE(AGG-PERIOD-IDX).
075200     IF DR-VALUE-COUNT(DIV-IDX DR-PD-IDX) > 0
075300         COMPUTE AGG-PERIOD-VALUE(AGG-PERIOD-IDX) ROUNDED =
075400             DR-VALUE-SUM(DIV-IDX DR-PD-IDX) /
075500             DR-VALUE-COUNT(DIV-IDX DR-PD-IDX)
075600     ELSE
075700         MOVE ZERO TO AGG-PERIOD-VALUE(AGG-PERIOD-IDX)
075800     END-IF.
075900     SET AGG-PERIOD-IDX           UP BY 1.
076000     SET DR-PD-IDX                UP BY 1.
076100*---------------------------------------------------------------*
076200 4500-REGION-ROLLUP.
076300*---------------------------------------------------------------*
076400     MOVE ZERO                    TO REGION-RESULT-TABLE.
076500     MOVE 'NORTHEAST '             TO RR-REGION-NAME(1).
076600     MOVE 'SOUTHEAST '             TO RR-REGION-NAME(2).
076700     MOVE 'MIDWEST   '             TO RR-REGION-NAME(3).
076800     MOVE 'SOUTHWEST '             TO RR-REGION-NAME(4).
076900     MOVE 'WEST      '             TO RR-REGION-NAME(5).
077000     SET DIV-IDX                  TO 1.
077100     PERFORM 4510-ROLLUP-ONE-DIVISION-INTO-REGION
077200         9 TIMES.
077300     OPEN OUTPUT AGG-REGION-FILE.
077400     SET RR-IDX                   TO 1.
077500     PERFORM 4520-WRITE-ONE-REGION
077600         5 TIMES.
077700     CLOSE AGG-REGION-FILE.
077800*---------------------------------------------------------------*
077900 4510-ROLLUP-ONE-DIVISION-INTO-REGION.
078000*---------------------------------------------------------------*
078100     SET RR-IDX                   TO 1.
078200     SEARCH RR-ENTRY
078300         AT END
078400             NEXT SENTENCE
078500         WHEN RR-REGION-NAME(RR-IDX) = DIV-REGION-NAME(DIV-IDX)
078600             PERFORM 4511-ADD-DIVISION-TO-REGION.
078700     SET DIV-IDX                  UP BY 1.
078800*---------------------------------------------------------------*
078900 4511-ADD-DIVISION-TO-REGION.
079000*---------------------------------------------------------------*
079100     IF DR-PERIOD-COUNT(DIV-IDX) > RR-PERIOD-COUNT(RR-IDX)
079200         MOVE DR-PERIOD-COUNT(DIV-IDX) TO RR-PERIOD-COUNT(RR-IDX).
079300     SET RR-PD-IDX                TO 1.
079400     SET DR-PD-IDX                TO 1.
079500     PERFORM 4512-ADD-ONE-DIVISION-PERIOD
079600         DR-PERIOD-COUNT(DIV-IDX) TIMES.
079700*---------------------------------------------------------------*
079800 4512-ADD-ONE-DIVISION-PERIOD.
079900*---------------------------------------------------------------*
080000     IF RR-VALUE-DATE(RR-IDX RR-PD-IDX) = SPACE
080100         MOVE DR-VALUE-DATE(DIV-IDX DR-PD-IDX)
080200             TO RR-VALUE-DATE(RR-IDX RR-PD-IDX).
080300     IF DR-VALUE-COUNT(DIV-IDX DR-PD-IDX) > 0
080400         COMPUTE WS-MEAN-VALUE ROUNDED =
080500             DR-VALUE-SUM(DIV-IDX DR-PD-IDX) /
080600             DR-VALUE-COUNT(DIV-IDX DR-PD-IDX)
080700         ADD WS-MEAN-VALUE TO RR-VALUE-SUM(RR-IDX RR-PD-IDX)
080800         ADD 1 TO RR-VALUE-COUNT(RR-IDX RR-PD-IDX).
080900     SET RR-PD-IDX                UP BY 1.
081000     SET DR-PD-IDX                UP BY 1.
081100*---------------------------------------------------------------*
081200 4520-WRITE-ONE-REGION.
081300*---------------------------------------------------------------*
081400     SET AGG-LEVEL-REGION         TO TRUE.
081500     COMPUTE WS-SYNTHETIC-ID = 700000000 + RR-IDX.
081600     MOVE WS-SYNTHETIC-ID         TO AGG-REGION-ID.
081700     MOVE RR-REGION-NAME(RR-IDX)  TO AGG-REGION-NAME.
081800     MOVE SPACE                   TO AGG-STATE-NAME.
081900     SET AGG-SIZE-RANK            TO RR-IDX.
082000     MOVE RR-PERIOD-COUNT(RR-IDX) TO AGG-PERIOD-COUNT.
082100     SET AGG-PERIOD-IDX           TO 1.
082200     SET RR-PD-IDX                TO 1.
082300     PERFORM 4521-MEAN-ONE-REGION-PERIOD
082400         RR-PERIOD-COUNT(RR-IDX) TIMES.
082500     PERFORM 8300-BUILD-AGG-LINE.
082600     MOVE WS-CURRENT-AGGREGATE    TO AGGREGN-LINE.
082700     WRITE AGGREGN-LINE.
082800     ADD 1                        TO WS-REGION-RECORDS-WRITTEN.
082900     SET RR-IDX                   UP BY 1.
083000*---------------------------------------------------------------*
083100 4521-MEAN-ONE-REGION-PERIOD.
083200*---------------------------------------------------------------*
083300     MOVE RR-VALUE-DATE(RR-IDX RR-PD-IDX)
083400         TO AGG-PERIOD-DATE(AGG-PERIOD-IDX).
083500     IF RR-VALUE-COUNT(RR-IDX RR-PD-IDX) > 0
083600         COMPUTE AGG-PERIOD-VALUE(AGG-PERIOD-IDX) ROUNDED =
083700             RR-VALUE-SUM(RR-IDX RR-PD-IDX) /
083800             RR-VALUE-COUNT(RR-IDX RR-PD-IDX)
083900     ELSE
084000         MOVE ZERO TO AGG-PERIOD-VALUE(AGG-PERIOD-IDX)
084100     END-IF.
084200     SET AGG-PERIOD-IDX           UP BY 1.
084300     SET RR-PD-IDX                UP BY 1.
084400*---------------------------------------------------------------*
084500 8000-WRITE-RUN-METADATA-BLOCK.
084600*---------------------------------------------------------------*
084700     MOVE WS-SRC-CODE             TO WMP-SOURCE.
084800     MOVE 'ZIP'                   TO WMP-LEVEL.
084900     MOVE WS-ZIP-RECORDS-WRITTEN  TO WMP-RECORD-COUNT.
085000     MOVE WS-METADATA-PRINT-LINE  TO RUNMETA-LINE.
085100     WRITE RUNMETA-LINE.
085200     MOVE 'STATE'                 TO WMP-LEVEL.
085300     MOVE WS-STATE-RECORDS-WRITTEN TO WMP-RECORD-COUNT.
085400     MOVE WS-METADATA-PRINT-LINE  TO RUNMETA-LINE.
085500     WRITE RUNMETA-LINE.
085600     MOVE 'STATE-REGION'          TO WMP-LEVEL.
085700     MOVE WS-STREG-RECORDS-WRITTEN TO WMP-RECORD-COUNT.
085800     MOVE WS-METADATA-PRINT-LINE  TO RUNMETA-LINE.
085900     WRITE RUNMETA-LINE.
086000     MOVE 'REGION'                TO WMP-LEVEL.
086100     MOVE WS-REGION-RECORDS-WRITTEN TO WMP-RECORD-COUNT.
086200     MOVE WS-METADATA-PRINT-LINE  TO RUNMETA-LINE.
086300     WRITE RUNMETA-LINE.
086400*---------------------------------------------------------------*
086500* START/END MARKER LINES -- GIVE THE RUN SUMMARY AN ELAPSED-TIME
086600* INDICATION, REQ RE-6010.  WRITTEN ONLY IF RUN-METADATA-FILE
086700* ACTUALLY OPENED; SEE 1000-INITIALIZE.
086800*---------------------------------------------------------------*
086900 7000-WRITE-START-MARKER.
087000*---------------------------------------------------------------*
087100     MOVE 'START   '              TO WRM-MARKER-TAG.
087200     STRING WS-RUN-YEAR   DELIMITED BY SIZE
087300            '-'           DELIMITED BY SIZE
087400            WS-RUN-MONTH  DELIMITED BY SIZE
087500            '-'           DELIMITED BY SIZE
087600            WS-RUN-DAY    DELIMITED BY SIZE
087700       INTO WRM-RUN-DATE-ISO
087800     END-STRING.
087900     STRING WS-RUN-HOUR   DELIMITED BY SIZE
088000            ':'           DELIMITED BY SIZE
088100            WS-RUN-MINUTE DELIMITED BY SIZE
088200            ':'           DELIMITED BY SIZE
088300            WS-RUN-SECOND DELIMITED BY SIZE
088400       INTO WRM-RUN-TIME-ISO
088500     END-STRING.
088600     MOVE WS-RUN-MARKER-LINE      TO RUNMETA-LINE.
088700     WRITE RUNMETA-LINE.
088800*---------------------------------------------------------------*
088900 7900-WRITE-END-MARKER.
089000*---------------------------------------------------------------*
089100     MOVE FUNCTION CURRENT-DATE   TO WS-RUN-END-DATE-DATA.
089200     MOVE 'END     '              TO WRM-MARKER-TAG.
089300     STRING WS-RUN-END-YEAR   DELIMITED BY SIZE
089400            '-'               DELIMITED BY SIZE
089500            WS-RUN-END-MONTH  DELIMITED BY SIZE
089600            '-'               DELIMITED BY SIZE
089700            WS-RUN-END-DAY    DELIMITED BY SIZE
089800       INTO WRM-RUN-DATE-ISO
089900     END-STRING.
090000     STRING WS-RUN-END-HOUR   DELIMITED BY SIZE
090100            ':'               DELIMITED BY SIZE
090200            WS-RUN-END-MINUTE DELIMITED BY SIZE
090300            ':'               DELIMITED BY SIZE
090400            WS-RUN-END-SECOND DELIMITED BY SIZE
090500       INTO WRM-RUN-TIME-ISO
090600     END-STRING.
090700     MOVE WS-RUN-MARKER-LINE      TO RUNMETA-LINE.
090800     WRITE RUNMETA-LINE.
090900*---------------------------------------------------------------*
091000 8100-SPLIT-CLEAN-LINE.
091100*---------------------------------------------------------------*
091200*    UNSTRINGS A CLEAN-FILE LINE (6 DESCRIPTIVE FIELDS PLUS UP
091300*    TO 24 DATE/VALUE PAIRS) INTO WS-PARSE-TOKENS.
091400*---------------------------------------------------------------*
091500     MOVE SPACE                   TO WS-PARSE-TOKENS.
091600     MOVE ZERO                    TO WS-PARSE-TOKEN-COUNT.
091700     UNSTRING CLEAN-LINE DELIMITED BY ','
091800         INTO WS-PARSE-TOKEN(1)  WS-PARSE-TOKEN(2)
091900              WS-PARSE-TOKEN(3)  WS-PARSE-TOKEN(4)
092000              WS-PARSE-TOKEN(5)  WS-PARSE-TOKEN(6)
092100              WS-PARSE-TOKEN(7)  WS-PARSE-TOKEN(8)
092200              WS-PARSE-TOKEN(9)  WS-PARSE-TOKEN(10)
092300              WS-PARSE-TOKEN(11) WS-PARSE-TOKEN(12)
092400              WS-PARSE-TOKEN(13) WS-PARSE-TOKEN(14)
092500              WS-PARSE-TOKEN(15) WS-PARSE-TOKEN(16)
092600              WS-PARSE-TOKEN(17) WS-PARSE-TOKEN(18)
092700              WS-PARSE-TOKEN(19) WS-PARSE-TOKEN(20)
092800              WS-PARSE-TOKEN(21) WS-PARSE-TOKEN(22)
092900              WS-PARSE-TOKEN(23) WS-PARSE-TOKEN(24)
093000              WS-PARSE-TOKEN(25) WS-PARSE-TOKEN(26)
093100              WS-PARSE-TOKEN(27) WS-PARSE-TOKEN(28)
093200              WS-PARSE-TOKEN(29) WS-PARSE-TOKEN(30)
093300              WS-PARSE-TOKEN(31) WS-PARSE-TOKEN(32)
093400              WS-PARSE-TOKEN(33) WS-PARSE-TOKEN(34)
093500              WS-PARSE-TOKEN(35) WS-PARSE-TOKEN(36)
093600              WS-PARSE-TOKEN(37) WS-PARSE-TOKEN(38)
093700              WS-PARSE-TOKEN(39) WS-PARSE-TOKEN(40)
093800              WS-PARSE-TOKEN(41) WS-PARSE-TOKEN(42)
093900              WS-PARSE-TOKEN(43) WS-PARSE-TOKEN(44)
094000              WS-PARSE-TOKEN(45) WS-PARSE-TOKEN(46)
094100              WS-PARSE-TOKEN(47) WS-PARSE-TOKEN(48)
094200              WS-PARSE-TOKEN(49) WS-PARSE-TOKEN(50)
094300              WS-PARSE-TOKEN(51) WS-PARSE-TOKEN(52)
094400              WS-PARSE-TOKEN(53) WS-PARSE-TOKEN(54)
094500         TALLYING IN WS-PARSE-TOKEN-COUNT.
094600*---------------------------------------------------------------*
094700 8300-BUILD-AGG-LINE.
094800*---------------------------------------------------------------*
094900*    BLANKS OUT ANY PERIOD SLOTS BEYOND AGG-PERIOD-COUNT SO NO
095000*    STALE VALUE FROM A PRIOR RECORD LEAKS INTO THE OUTPUT ROW.
095100*---------------------------------------------------------------*
095200     IF AGG-PERIOD-COUNT < 24
095300         SET AGG-PERIOD-IDX       TO AGG-PERIOD-COUNT
095400         SET AGG-PERIOD-IDX       UP BY 1
095500         PERFORM 8301-BLANK-ONE-PERIOD-SLOT
095600             24 TIMES
095700     END-IF.
095800*---------------------------------------------------------------*
095900 8301-BLANK-ONE-PERIOD-SLOT.
096000*---------------------------------------------------------------*
096100     IF AGG-PERIOD-IDX <= 24
096200         MOVE SPACE               TO AGG-PERIOD-DATE(AGG-PERIOD-IDX)
096300         MOVE ZERO                TO AGG-PERIOD-VALUE(AGG-PERIOD-IDX)
096400         SET AGG-PERIOD-IDX       UP BY 1
096500     END-IF.
096600*---------------------------------------------------------------*
