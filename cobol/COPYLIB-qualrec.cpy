000100*---------------------------------------------------------------*
000200* COPYLIB:   QUALREC                                           *
000300* PURPOSE:   QUALITY-REPORT-RECORD -- ONE BLOCK PER SOURCE      *
000400*            (HVI/RI) SUMMARIZING WHAT RHVIING DROPPED, FIXED   *
000500*            OR PASSED, PLUS THE CONTINUITY OUTCOME.  THE       *
000600*            EDITED MIRROR AT THE BOTTOM IS THE PRINT LAYOUT,   *
000700*            NUMERIC FIELDS RE-EDITED WITH ZZZ,ZZ9 FOR PRINT,   *
000800*            SAME PRINT-MIRROR PATTERN AS ANY OTHER REPORT REC. *
000900*---------------------------------------------------------------*
001000* MAINTENANCE LOG                                               *
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT               *
001200* --------- ------------  --------------------------------------*
001300* 03/11/96 R SEABOLT      CREATED FOR HOME-VALUE / RENT INDEX   *
001400*                         EXTRACT, REQ RE-4471                  *
001500* 02/14/00 R SEABOLT      ADDED CONTINUITY-STATUS, REQ RE-4760   *
001600*---------------------------------------------------------------*
001700 01  QR-QUALITY-LINE.
001800     05  QR-SOURCE-CODE          PIC X(08).
001900     05  QR-TOTAL-ROWS           PIC 9(07).
002000     05  QR-NULL-ROWS-REMOVED    PIC 9(07).
002100     05  QR-CRITICAL-REMOVED     PIC 9(07).
002200     05  QR-NULL-VALUES-HANDLED  PIC 9(09).
002300     05  QR-DUP-ROWS-REMOVED     PIC 9(07).
002400     05  QR-FINAL-ROWS           PIC 9(07).
002500     05  QR-CONTINUITY-STATUS    PIC X(12).
002600         88  QR-FIRST-RUN                 VALUE 'FIRST-RUN'.
002700         88  QR-VALIDATED                 VALUE 'VALIDATED'.
002800         88  QR-DISCONTINUITY             VALUE 'DISCONTINUITY'.
002900     05  FILLER                  PIC X(09).
003000*---------------------------------------------------------------*
003100 01  QR-PRINT-LINE.
003200     05  QRP-SOURCE              PIC X(10).
003300     05  FILLER                  PIC X(02) VALUE SPACE.
003400     05  QRP-TOTAL-ROWS          PIC ZZZ,ZZ9.
003500     05  FILLER                  PIC X(02) VALUE SPACE.
003600     05  QRP-NULL-ROWS           PIC ZZZ,ZZ9.
003700     05  FILLER                  PIC X(02) VALUE SPACE.
003800     05  QRP-CRIT-ROWS           PIC ZZZ,ZZ9.
003900     05  FILLER                  PIC X(02) VALUE SPACE.
004000     05  QRP-NULL-VALUES         PIC ZZ,ZZZ,ZZ9.
004100     05  FILLER                  PIC X(02) VALUE SPACE.
004200     05  QRP-DUP-ROWS            PIC ZZZ,ZZ9.
004300     05  FILLER                  PIC X(02) VALUE SPACE.
004400     05  QRP-FINAL-ROWS          PIC ZZZ,ZZ9.
004500     05  FILLER                  PIC X(02) VALUE SPACE.
004600     05  QRP-CONTINUITY          PIC X(13).
004700     05  FILLER                  PIC X(10).
004800*---------------------------------------------------------------*
