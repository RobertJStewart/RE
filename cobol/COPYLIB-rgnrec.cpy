000100*---------------------------------------------------------------*
000200* COPYLIB:   RGNREC                                            *
000300* PURPOSE:   RAW / CLEAN REGION RECORD -- ONE ZIP-LEVEL REGION  *
000400*            WITH ITS TRAILING 24-PERIOD VALUE SERIES.  USED    *
000500*            BY BOTH THE RAW SOURCE EXTRACT AND THE CLEANED     *
000600*            FILE WRITTEN BY RHVIING -- SAME LAYOUT, CLEANED    *
000700*            DATA JUST HAS THE NULLS AND CASE FIXED UP.         *
000800*---------------------------------------------------------------*
000900* MAINTENANCE LOG                                               *
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT               *
001100* --------- ------------  --------------------------------------*
001200* 03/11/96 R SEABOLT      CREATED FOR HOME-VALUE / RENT INDEX   *
001300*                         EXTRACT, REQ RE-4471                  *
001400* 11/14/98 R SEABOLT      Y2K -- VALUE-DATES CARRIED AS 10-BYTE *
001500*                         ISO TEXT, NO 2-DIGIT YEAR ANYWHERE     *
001600* 06/02/03 T OKONKWO      ADDED COUNTY-NAME, REQ RE-5190         *
001700* 08/19/09 T OKONKWO      WIDENED SIZE-RANK TO 9(06), REQ RE-6003*
001800*---------------------------------------------------------------*
001900 01  RGN-REGION-RECORD.
002000     05  RGN-REGION-ID           PIC 9(09).
002100     05  RGN-REGION-ID-X REDEFINES RGN-REGION-ID PIC X(09).
002200     05  RGN-REGION-NAME         PIC X(20).
002300     05  RGN-STATE-NAME          PIC X(20).
002400     05  RGN-METRO               PIC X(30).
002500     05  RGN-COUNTY-NAME         PIC X(30).
002600     05  RGN-SIZE-RANK           PIC 9(06).
002700     05  RGN-PERIOD-COUNT        PIC 9(03).
002800     05  RGN-PERIOD-TABLE OCCURS 24 TIMES
002900                         INDEXED BY RGN-PERIOD-IDX.
003000         10  RGN-VALUE-DATE      PIC X(10).
003100*            ISO DATE REDEFINED INTO ITS Y/M/D PARTS BELOW SO   *
003200*            THE CONTINUITY CHECK CAN COMPARE AGE-IN-DAYS       *
003300*            WITHOUT UNSTRINGING THE DATE OVER AND OVER.        *
003400         10  RGN-VALUE-DATE-YMD REDEFINES RGN-VALUE-DATE.
003500             15  RGN-VD-YEAR     PIC 9(04).
003600             15  FILLER          PIC X(01).
003700             15  RGN-VD-MONTH    PIC 9(02).
003800             15  FILLER          PIC X(01).
003900             15  RGN-VD-DAY      PIC 9(02).
004000         10  RGN-VALUE           PIC S9(09)V99.
004100     05  FILLER                  PIC X(14).
004200*---------------------------------------------------------------*
