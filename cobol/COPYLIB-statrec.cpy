000100*---------------------------------------------------------------*
000200* COPYLIB:   STATREC                                           *
000300* PURPOSE:   STATISTIC-RECORD -- ONE ROW PER REGION X PERIOD AT *
000400*            A GIVEN ROLL-UP LEVEL, CARRYING EVERY STATISTIC    *
000500*            RHVICAL WAS ABLE TO COMPUTE FOR THAT PERIOD.       *
000600*---------------------------------------------------------------*
000700* MAINTENANCE LOG                                               *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT               *
000900* --------- ------------  --------------------------------------*
001000* 05/21/96 R SEABOLT      CREATED WITH RHVICAL, REQ RE-4471      *
001100* 09/30/02 T OKONKWO      WIDENED STAT-VALUE TO 4 DECIMALS,      *
001200*                         REQ RE-5017                           *
001300* 01/14/05 T OKONKWO      ROOM FOR 40 STAT CODES PER PERIOD,     *
001400*                         REQ RE-5340                           *
001500*---------------------------------------------------------------*
001600 01  STR-STATISTIC-RECORD.
001700     05  STR-GEO-LEVEL           PIC X(12).
001800     05  STR-REGION-ID           PIC 9(09).
001900     05  STR-REGION-NAME         PIC X(30).
002000     05  STR-PERIOD-DATE         PIC X(10).
002100     05  STR-PERIOD-DATE-YMD REDEFINES STR-PERIOD-DATE.
002200         10  STR-PD-YEAR         PIC 9(04).
002300         10  FILLER              PIC X(01).
002400         10  STR-PD-MONTH        PIC 9(02).
002500         10  FILLER              PIC X(01).
002600         10  STR-PD-DAY          PIC 9(02).
002700     05  STR-STAT-COUNT          PIC 9(02).
002800     05  STR-STAT-TABLE OCCURS 1 TO 40 TIMES
002900                         DEPENDING ON STR-STAT-COUNT
003000                         INDEXED BY STR-STAT-IDX.
003100         10  STR-STAT-CODE       PIC X(08).
003200         10  STR-STAT-VALUE      PIC S9(09)V9(04).
003300     05  FILLER                  PIC X(08).
003400*---------------------------------------------------------------*
