000100*===============================================================*
000200* PROGRAM NAME:    RHVIDRV
000300* ORIGINAL AUTHOR: R SEABOLT
000400*
000500* PURPOSE: TOP-LEVEL DRIVER FOR THE HOME-VALUE / RENT INDEX
000600*          BATCH PIPELINE.  CALLS THE THREE STEP PROGRAMS IN
000700*          SEQUENCE -- RHVIING (INGEST), RHVIAGG (AGGREGATE),
000800*          RHVICAL (CALCULATE) -- SHARING ONE LINKAGE CONTROL
000900*          BLOCK, AND ABORTS THE RUN IF ANY STEP REPORTS BACK
001000*          A NON-ZERO RETURN STATUS.
001100*
001200* MAINTENANCE LOG
001300* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001400* --------- ------------  ---------------------------------------
001500* 06/18/96 R SEABOLT      CREATED FOR HOME-VALUE / RENT INDEX
001600*                         PIPELINE, REQ RE-4471
001700* 03/03/01 T OKONKWO      ADDED PERIODICITY CODE PASS-THROUGH,
001800*                         REQ RE-4961
001900* 11/19/98 R SEABOLT      Y2K -- RUN DATE BUILT FROM FUNCTION
002000*                         CURRENT-DATE, NO 2-DIGIT YEAR MATH
002100* 10/22/04 T OKONKWO      STAT-REQUEST-TABLE WIDENED TO 40 CODES,
002200*                         REQ RE-5330
002300* 06/19/08 J FENWICK      ABORT-ON-FAILURE NOW CHECKS EVERY STEP,
002400*                         NOT JUST THE FIRST, REQ RE-5811
002500* 02/11/09 J FENWICK      DEFAULT-STAT-LIST WAS ONLY SHIPPING 26
002600*                         OF THE 34 STAT CODES RHVICAL KNOWS HOW
002700*                         TO CALCULATE -- ADDED THE MISSING EIGHT
002800*                         (PRICEFF, PCTRANK, ZSCORE, RELSTR, MOM,
002900*                         QOQ, YOY, POP), REQ RE-5944
003000*===============================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.     RHVIDRV.
003300 AUTHOR.         R SEABOLT.
003400 INSTALLATION.   MORONS, LOSERS AND BIMBOES.
003500 DATE-WRITTEN.   06/18/96.
003600 DATE-COMPILED.
003700 SECURITY.       NON-CONFIDENTIAL.
003800*===============================================================*
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*---------------------------------------------------------------*
004300 SOURCE-COMPUTER.   IBM-3096.
004400*---------------------------------------------------------------*
004500 OBJECT-COMPUTER.   IBM-3096.
004600*---------------------------------------------------------------*
004700 SPECIAL-NAMES.
004800     C01             IS TOP-OF-FORM
004900     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'
005000     UPSI-0          ON STATUS IS RDRV-DEBUG-ON
005100                     OFF STATUS IS RDRV-DEBUG-OFF.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT RUN-METADATA-FILE ASSIGN TO RUNMETA
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS  IS RUNMETA-FILE-STATUS.
005900*===============================================================*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*---------------------------------------------------------------*
006300 FD  RUN-METADATA-FILE
006400         RECORDING MODE IS F.
006500 01  RUNMETA-LINE                 PIC X(132).
006600*===============================================================*
006700 WORKING-STORAGE SECTION.
006800*---------------------------------------------------------------*
006900* ONE SHARED CONTROL BLOCK PASSED BY REFERENCE ON EVERY CALL.
007000*---------------------------------------------------------------*
007100     COPY RHVILNK.
007200*---------------------------------------------------------------*
007300 01  WS-SWITCHES-MISC-FIELDS.
007400     05  RUNMETA-FILE-STATUS         PIC X(02).
007500         88  RUNMETA-FILE-OK                      VALUE '00'.
007600     05  WS-PIPELINE-ABORT-SW        PIC X(01) VALUE 'N'.
007700         88  WS-PIPELINE-ABORTED                 VALUE 'Y'.
007800     05  WS-RUNMETA-OPEN-SW          PIC X(01) VALUE 'N'.
007900         88  WS-RUNMETA-IS-OPEN                  VALUE 'Y'.
008000     05  FILLER                      PIC X(04).
008100*---------------------------------------------------------------*
008200* STEP-TABLE -- THE THREE PROGRAMS ARE CALLED IN THIS ORDER.
008300* A PROGRAM-NAME TABLE LETS THE CALL ITSELF LIVE IN ONE GENERIC
008400* PARAGRAPH INSTEAD OF THREE NEAR-IDENTICAL ONES.
008500*---------------------------------------------------------------*
008600 01  STEP-TABLE.
008700     05  STEP-ENTRY OCCURS 3 TIMES INDEXED BY STEP-IDX.
008800         10  STEP-PROGRAM-NAME       PIC X(08).
008900         10  STEP-LABEL              PIC X(12).
009000     05  FILLER                      PIC X(08).
009100*---------------------------------------------------------------*
009200 01  WS-CURRENT-STEP.
009300     05  WS-STEP-PROGRAM-NAME        PIC X(08).
009400     05  WS-STEP-LABEL               PIC X(12).
009500     05  FILLER                      PIC X(08).
009600*---------------------------------------------------------------*
009700 01  WS-CURRENT-STEP-ALT REDEFINES WS-CURRENT-STEP.
009800     05  WS-STEP-RAW-BYTES           PIC X(28).
009900*---------------------------------------------------------------*
010000* RUN DATE -- SAME REDEFINES SHAPE USED THROUGHOUT THE PIPELINE.
010100* HOUR/MINUTE/SECOND CARVED OUT OF THE OLD 13-BYTE FILLER SO THE
010200* START/END MARKER LINES CAN CARRY A REAL CLOCK TIME, RE-6010.
010300*---------------------------------------------------------------*
010400 01  WS-RUN-DATE-DATA                 PIC X(21).
010500 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE-DATA.
010600     05  WS-RUN-YEAR                  PIC 9(04).
010700     05  WS-RUN-MONTH                 PIC 9(02).
010800     05  WS-RUN-DAY                   PIC 9(02).
010900     05  WS-RUN-HOUR                  PIC 9(02).
011000     05  WS-RUN-MINUTE                PIC 9(02).
011100     05  WS-RUN-SECOND                PIC 9(02).
011200     05  FILLER                       PIC X(07).
011300*---------------------------------------------------------------*
011400* SAME SHAPE, CAPTURED AGAIN AT RUN END FOR THE END MARKER LINE.
011500*---------------------------------------------------------------*
011600 01  WS-RUN-END-DATE-DATA             PIC X(21).
011700 01  WS-RUN-END-DATE-BREAKDOWN REDEFINES WS-RUN-END-DATE-DATA.
011800     05  WS-RUN-END-YEAR              PIC 9(04).
011900     05  WS-RUN-END-MONTH             PIC 9(02).
012000     05  WS-RUN-END-DAY               PIC 9(02).
012100     05  WS-RUN-END-HOUR              PIC 9(02).
012200     05  WS-RUN-END-MINUTE            PIC 9(02).
012300     05  WS-RUN-END-SECOND            PIC 9(02).
012400     05  FILLER                       PIC X(07).
012500*---------------------------------------------------------------*
012600* START/END MARKER LINE -- SAME 132-BYTE SHAPE AS RUNMETA-LINE,
012700* GIVES THE RUN SUMMARY AN ELAPSED-TIME INDICATION, REQ RE-6010.
012800*---------------------------------------------------------------*
012900 01  WS-RUN-MARKER-LINE.
013000     05  WRM-MARKER-TAG               PIC X(08).
013100     05  FILLER                       PIC X(02) VALUE SPACE.
013200     05  WRM-RUN-DATE-ISO             PIC X(10).
013300     05  FILLER                       PIC X(02) VALUE SPACE.
013400     05  WRM-RUN-TIME-ISO             PIC X(08).
013500     05  FILLER                       PIC X(102) VALUE SPACE.
013600 01  WS-RUN-MARKER-LINE-ALT REDEFINES WS-RUN-MARKER-LINE.
013700     05  WRM-RAW-BYTES                PIC X(132).
013800*---------------------------------------------------------------*
013900* REQUESTED-LEVEL/STATISTIC LISTS -- DRIVER'S OWN RUN PARAMETERS,
014000* MOVED INTO THE CONTROL BLOCK BEFORE THE FIRST CALL.  A REAL
014100* SHOP WOULD READ THESE FROM A PARAMETER CARD OR A JCL OVERRIDE;
014200* HERE THEY ARE THE SPEC'S STATED DEFAULT REQUEST.
014300*---------------------------------------------------------------*
014400 01  WS-DEFAULT-LEVEL-LIST.
014500     05  WDL-ENTRY OCCURS 4 TIMES PIC X(12)
014600         VALUE 'ZIP         ', 'STATE       ',
014700               'STATE-REGION', 'REGION      '.
014800     05  FILLER                      PIC X(06).
014900*---------------------------------------------------------------*
015000 01  WS-DEFAULT-STAT-LIST.
015100     05  WDS-ENTRY OCCURS 34 TIMES PIC X(08)
015200         VALUE 'AVG     ', 'MEDIAN  ', 'MIN     ', 'MAX     ',
015300               'RANGE   ', 'Q1      ', 'Q3      ', 'IQR     ',
015400               'P10     ', 'P90     ', 'P95     ', 'VAR95   ',
015500               'VAR99   ', 'STD     ', 'CV      ', 'MAD     ',
015600               'SKEW    ', 'KURT    ', 'TREND   ', 'TRENDSTR',
015700               'VOLTREND', 'MOM3M   ', 'MOM6M   ', 'MOM12M  ',
015800               'POSCHG  ', 'ABVMED  ', 'PRICEFF ', 'PCTRANK ',
015900               'ZSCORE  ', 'RELSTR  ', 'MOM     ', 'QOQ     ',
016000               'YOY     ', 'POP     '.
016100     05  FILLER                      PIC X(08).
016200*---------------------------------------------------------------*
016300 01  WS-METADATA-PRINT-LINE.
016400     05  WMP-STEP-LABEL              PIC X(12).
016500     05  FILLER                      PIC X(02) VALUE SPACE.
016600     05  WMP-PROGRAM-NAME            PIC X(08).
016700     05  FILLER                      PIC X(02) VALUE SPACE.
016800     05  WMP-RETURN-STATUS           PIC X(02).
016900     05  FILLER                      PIC X(02) VALUE SPACE.
017000     05  WMP-RETURN-MESSAGE          PIC X(40).
017100     05  FILLER                      PIC X(64) VALUE SPACE.
017200 01  WS-METADATA-PRINT-LINE-ALT REDEFINES WS-METADATA-PRINT-LINE.
017300     05  WMP-RAW-BYTES               PIC X(132).
017400*---------------------------------------------------------------*
017500 77  WS-STEP-COUNT                    PIC 9(01) USAGE IS COMP
017600                                       VALUE 3.
017700*---------------------------------------------------------------*
017800* ONE RESULT SLOT PER STEP -- FILLED AS EACH STEP RETURNS SO THE
017900* METADATA BLOCK WRITTEN AT THE END SHOWS EVERY STEP'S OWN
018000* STATUS, NOT JUST WHATEVER IS LEFT IN THE CONTROL BLOCK LAST.
018100*---------------------------------------------------------------*
018200 01  STEP-RESULT-TABLE.
018300     05  SRT-ENTRY OCCURS 3 TIMES INDEXED BY SRT-IDX.
018400         10  SRT-RETURN-STATUS        PIC X(02).
018500         10  SRT-RETURN-MESSAGE       PIC X(40).
018600     05  FILLER                       PIC X(08).
018700*===============================================================*
018800 PROCEDURE DIVISION.
018900*---------------------------------------------------------------*
019000 0000-MAIN-PROCESSING.
019100*---------------------------------------------------------------*
019200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
019300     IF WS-RUNMETA-IS-OPEN
019400         PERFORM 7000-WRITE-START-MARKER.
019500     IF NOT WS-PIPELINE-ABORTED
019600         PERFORM 2000-CALL-ONE-STEP
019700             VARYING STEP-IDX FROM 1 BY 1
019800             UNTIL STEP-IDX > WS-STEP-COUNT
019900             OR WS-PIPELINE-ABORTED.
020000     PERFORM 8000-WRITE-RUN-METADATA-BLOCK
020100         VARYING STEP-IDX FROM 1 BY 1
020200         UNTIL STEP-IDX > WS-STEP-COUNT.
020300     IF WS-RUNMETA-IS-OPEN
020400         PERFORM 7900-WRITE-END-MARKER.
020500     CLOSE RUN-METADATA-FILE.
020600     IF WS-PIPELINE-ABORTED
020700         MOVE 99                 TO RETURN-CODE
020800     ELSE
020900         MOVE ZERO                TO RETURN-CODE
021000     END-IF.
021100     GOBACK.
021200*---------------------------------------------------------------*
021300 1000-INITIALIZE.
021400*---------------------------------------------------------------*
021500     MOVE 'RHVIING '             TO STEP-PROGRAM-NAME(1).
021600     MOVE 'INGEST      '         TO STEP-LABEL(1).
021700     MOVE 'RHVIAGG '             TO STEP-PROGRAM-NAME(2).
021800     MOVE 'AGGREGATE   '         TO STEP-LABEL(2).
021900     MOVE 'RHVICAL '             TO STEP-PROGRAM-NAME(3).
022000     MOVE 'CALCULATE   '         TO STEP-LABEL(3).
022100     MOVE FUNCTION CURRENT-DATE  TO WS-RUN-DATE-DATA.
022200     MOVE ZERO                  TO RHV-RUN-DATE.
022300     COMPUTE RHV-RUN-DATE =
022400         (WS-RUN-YEAR * 10000) + (WS-RUN-MONTH * 100) + WS-RUN-DAY.
022500     MOVE 'MONTHLY '            TO RHV-PERIODICITY-CODE.
022600     MOVE 4                     TO RHV-LEVEL-COUNT.
022700     MOVE WS-DEFAULT-LEVEL-LIST TO RHV-LEVEL-TABLE.
022800     MOVE 34                    TO RHV-STAT-REQUEST-COUNT.
022900     SET RHV-STAT-IDX           TO 1.
023000     PERFORM 1010-LOAD-ONE-STAT-REQUEST
023100         34 TIMES.
023200     MOVE '00'                  TO RHV-RETURN-STATUS.
023300     MOVE SPACE                 TO RHV-RETURN-MESSAGE.
023400     MOVE SPACE                 TO STEP-RESULT-TABLE.
023500     OPEN OUTPUT RUN-METADATA-FILE.
023600     IF NOT RUNMETA-FILE-OK
023700         DISPLAY 'RHVIDRV: RUN-METADATA FILE OPEN FAILED, STATUS '
023800             RUNMETA-FILE-STATUS
023900         SET WS-PIPELINE-ABORTED TO TRUE
024000         MOVE '99'               TO RHV-RETURN-STATUS
024100         MOVE 'RUN-METADATA FILE OPEN FAILED AT STARTUP'
024200                                 TO RHV-RETURN-MESSAGE
024300         GO TO 1000-EXIT.
024400     SET WS-RUNMETA-IS-OPEN     TO TRUE.
024500     IF RDRV-DEBUG-ON
024600         DISPLAY 'RHVIDRV: DEBUG SWITCH UPSI-0 IS ON'.
024700 1000-EXIT.
024800     EXIT.
024900*---------------------------------------------------------------*
025000 1010-LOAD-ONE-STAT-REQUEST.
025100*---------------------------------------------------------------*
025200     MOVE WDS-ENTRY(RHV-STAT-IDX) TO RHV-STAT-REQUESTED(RHV-STAT-IDX).
025300     SET RHV-STAT-WAS-SKIPPED(RHV-STAT-IDX) TO TRUE.
025400     SET RHV-STAT-IDX           UP BY 1.
025500*---------------------------------------------------------------*
025600 2000-CALL-ONE-STEP.
025700*---------------------------------------------------------------*
025800     MOVE STEP-PROGRAM-NAME(STEP-IDX) TO WS-STEP-PROGRAM-NAME.
025900     MOVE STEP-LABEL(STEP-IDX)        TO WS-STEP-LABEL.
026000     IF RDRV-DEBUG-ON
026100         DISPLAY 'RHVIDRV: CALLING ' WS-STEP-PROGRAM-NAME.
026200     MOVE '00'                    TO RHV-RETURN-STATUS.
026300     MOVE SPACE                   TO RHV-RETURN-MESSAGE.
026400     CALL WS-STEP-PROGRAM-NAME USING RHV-CONTROL-BLOCK
026500         ON EXCEPTION
026600             MOVE '99'           TO RHV-RETURN-STATUS
026700             MOVE 'STEP PROGRAM NOT FOUND AT LOAD TIME'
026800                                 TO RHV-RETURN-MESSAGE
026900     END-CALL.
027000     MOVE RHV-RETURN-STATUS       TO SRT-RETURN-STATUS(STEP-IDX).
027100     MOVE RHV-RETURN-MESSAGE      TO SRT-RETURN-MESSAGE(STEP-IDX).
027200     IF RHV-STEP-FAILED
027300         SET WS-PIPELINE-ABORTED TO TRUE.
027400*---------------------------------------------------------------*
027500* START/END MARKER LINES -- GIVE THE RUN SUMMARY AN ELAPSED-TIME
027600* INDICATION, REQ RE-6010.  WRITTEN ONLY IF RUN-METADATA-FILE
027700* ACTUALLY OPENED; SEE 1000-INITIALIZE.
027800*---------------------------------------------------------------*
027900 7000-WRITE-START-MARKER.
028000*---------------------------------------------------------------*
028100     MOVE 'START   '              TO WRM-MARKER-TAG.
028200     STRING WS-RUN-YEAR   DELIMITED BY SIZE '-' DELIMITED BY SIZE
028300            WS-RUN-MONTH  DELIMITED BY SIZE '-' DELIMITED BY SIZE
028400            WS-RUN-DAY    DELIMITED BY SIZE
028500       INTO WRM-RUN-DATE-ISO
028600     END-STRING.
028700     STRING WS-RUN-HOUR   DELIMITED BY SIZE ':' DELIMITED BY SIZE
028800            WS-RUN-MINUTE DELIMITED BY SIZE ':' DELIMITED BY SIZE
028900            WS-RUN-SECOND DELIMITED BY SIZE
029000       INTO WRM-RUN-TIME-ISO
029100     END-STRING.
029200     MOVE WS-RUN-MARKER-LINE      TO RUNMETA-LINE.
029300     WRITE RUNMETA-LINE.
029400*---------------------------------------------------------------*
029500 7900-WRITE-END-MARKER.
029600*---------------------------------------------------------------*
029700     MOVE FUNCTION CURRENT-DATE   TO WS-RUN-END-DATE-DATA.
029800     MOVE 'END     '              TO WRM-MARKER-TAG.
029900     STRING WS-RUN-END-YEAR   DELIMITED BY SIZE
030000            '-'               DELIMITED BY SIZE
030100            WS-RUN-END-MONTH  DELIMITED BY SIZE
030200            '-'               DELIMITED BY SIZE
030300            WS-RUN-END-DAY    DELIMITED BY SIZE
030400       INTO WRM-RUN-DATE-ISO
030500     END-STRING.
030600     STRING WS-RUN-END-HOUR   DELIMITED BY SIZE
030700            ':'               DELIMITED BY SIZE
030800            WS-RUN-END-MINUTE DELIMITED BY SIZE
030900            ':'               DELIMITED BY SIZE
031000            WS-RUN-END-SECOND DELIMITED BY SIZE
031100       INTO WRM-RUN-TIME-ISO
031200     END-STRING.
031300     MOVE WS-RUN-MARKER-LINE      TO RUNMETA-LINE.
031400     WRITE RUNMETA-LINE.
031500*---------------------------------------------------------------*
031600 8000-WRITE-RUN-METADATA-BLOCK.
031700*---------------------------------------------------------------*
031800     MOVE STEP-LABEL(STEP-IDX)        TO WMP-STEP-LABEL.
031900     MOVE STEP-PROGRAM-NAME(STEP-IDX) TO WMP-PROGRAM-NAME.
032000     MOVE SRT-RETURN-STATUS(STEP-IDX) TO WMP-RETURN-STATUS.
032100     MOVE SRT-RETURN-MESSAGE(STEP-IDX) TO WMP-RETURN-MESSAGE.
032200     MOVE WS-METADATA-PRINT-LINE      TO RUNMETA-LINE.
032300     WRITE RUNMETA-LINE.
032400*---------------------------------------------------------------*
