000100*===============================================================*
000200* PROGRAM NAME:    RHVICAL
000300* ORIGINAL AUTHOR: R SEABOLT
000400*
000500* PURPOSE: READS EACH GEOGRAPHY LEVEL'S AGGREGATE FILE AND
000600*          COMPUTES THE STATISTICS PACKAGE FOR EVERY REGION X
000700*          PERIOD -- DESCRIPTIVE STATISTICS AT STATE AND ABOVE,
000800*          WHOLE-SERIES TREND/MOMENTUM STATISTICS AT ZIP LEVEL,
000900*          AND PERIOD-OVER-PERIOD / YEAR-OVER-YEAR / MONTH-OVER-
001000*          MONTH / QUARTER-OVER-QUARTER CHANGE AT EVERY LEVEL.
001100*
001200* MAINTENANCE LOG
001300* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001400* --------- ------------  ---------------------------------------
001500* 05/21/96 R SEABOLT      CREATED FOR HOME-VALUE / RENT INDEX
001600*                         PIPELINE, REQ RE-4471
001700* 11/19/98 R SEABOLT      Y2K -- PERIOD DATES CARRIED AS 10-BYTE
001800*                         ISO TEXT, NO 2-DIGIT YEAR MATH
001900* 09/30/02 T OKONKWO      WIDENED STAT-VALUE TO 4 DECIMALS,
002000*                         REQ RE-5017
002100* 01/14/05 T OKONKWO      ADDED WHOLE-SERIES TREND/MOMENTUM SET
002200*                         FOR ZIP LEVEL, REQ RE-5340
002300* 06/19/08 J FENWICK      ADDED MOM/QOQ CHANGE CODES, PERIODICITY
002400*                         FILTER CHECK, REQ RE-5811
002500* 08/05/12 T OKONKWO      2500-COMPUTE-CHANGE-STATS WAS COMPUTING
002600*                         MOM/QOQ REGARDLESS OF RHV-PERIODICITY-
002700*                         CODE -- THE 06/19/08 FILTER CHECK NEVER
002800*                         GOT WIRED IN.  GATED BOTH CODES ON THE
002900*                         LINKAGE PERIODICITY 88-LEVELS, REQ RE-6004
003000*===============================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.     RHVICAL.
003300 AUTHOR.         R SEABOLT.
003400 INSTALLATION.   MORONS, LOSERS AND BIMBOES.
003500 DATE-WRITTEN.   05/21/96.
003600 DATE-COMPILED.
003700 SECURITY.       NON-CONFIDENTIAL.
003800*===============================================================*
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*---------------------------------------------------------------*
004300 SOURCE-COMPUTER.   IBM-3096.
004400*---------------------------------------------------------------*
004500 OBJECT-COMPUTER.   IBM-3096.
004600*---------------------------------------------------------------*
004700 SPECIAL-NAMES.
004800     C01             IS TOP-OF-FORM
004900     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'
005000     UPSI-0          ON STATUS IS RCAL-DEBUG-ON
005100                     OFF STATUS IS RCAL-DEBUG-OFF.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT AGG-FILE ASSIGN TO WS-AGG-DDNAME
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS  IS AGG-FILE-STATUS.
005900*
006000     SELECT STATS-FILE ASSIGN TO WS-STATS-DDNAME
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS  IS STATS-FILE-STATUS.
006300*
006400     SELECT RUN-METADATA-FILE ASSIGN TO RUNMETA
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       FILE STATUS  IS RUNMETA-FILE-STATUS.
006700*===============================================================*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*---------------------------------------------------------------*
007100 FD  AGG-FILE
007200         RECORDING MODE IS F.
007300 01  AGG-LINE                    PIC X(2000).
007400*---------------------------------------------------------------*
007500 FD  STATS-FILE
007600         RECORDING MODE IS F.
007700 01  STATS-LINE                  PIC X(2000).
007800*---------------------------------------------------------------*
007900 FD  RUN-METADATA-FILE
008000         RECORDING MODE IS F.
008100 01  RUNMETA-LINE                 PIC X(132).
008200*===============================================================*
008300 WORKING-STORAGE SECTION.
008400*---------------------------------------------------------------*
008500* CURRENT AGGREGATE-RECORD READ FROM THE AGG-FILE BEING PASSED.
008600*---------------------------------------------------------------*
008700 01  WS-CURRENT-AGGREGATE.
008800     COPY AGGREC.
008900*---------------------------------------------------------------*
009000* CURRENT STATISTIC-RECORD BUILT FOR ONE REGION X PERIOD.
009100*---------------------------------------------------------------*
009200 01  WS-CURRENT-STATISTIC.
009300     COPY STATREC.
009400*---------------------------------------------------------------*
009500 01  WS-SWITCHES-MISC-FIELDS.
009600     05  AGG-FILE-STATUS             PIC X(02).
009700         88  AGG-FILE-OK                        VALUE '00'.
009800         88  AGG-FILE-EOF                        VALUE '10'.
009900     05  STATS-FILE-STATUS           PIC X(02).
010000     05  RUNMETA-FILE-STATUS         PIC X(02).
010100         88  RUNMETA-FILE-OK                     VALUE '00'.
010200     05  WS-END-OF-AGG-SW            PIC X(01) VALUE 'N'.
010300         88  END-OF-AGG                         VALUE 'Y'.
010400     05  WS-ZIP-LEVEL-SW             PIC X(01) VALUE 'N'.
010500         88  WS-THIS-IS-ZIP-LEVEL               VALUE 'Y'.
010600     05  WS-LEVEL-WANTED-SW          PIC X(01) VALUE 'N'.
010700         88  WS-LEVEL-IS-WANTED                 VALUE 'Y'.
010800     05  WS-STAT-WANTED-SW           PIC X(01) VALUE 'N'.
010900         88  WS-STAT-IS-WANTED                  VALUE 'Y'.
011000     05  WS-RUNMETA-OPEN-SW          PIC X(01) VALUE 'N'.
011100         88  WS-RUNMETA-IS-OPEN                 VALUE 'Y'.
011200     05  FILLER                      PIC X(04).
011300*---------------------------------------------------------------*
011400* SOURCE-LEVEL-TABLE -- 2 SOURCES X 4 GEOGRAPHY LEVELS, EACH
011500* ENTRY CARRYING THE INPUT AGGREGATE DDNAME AND THE OUTPUT
011600* STATISTICS DDNAME FOR THAT COMBINATION.
011700*---------------------------------------------------------------*
011800 01  SOURCE-LEVEL-TABLE.
011900     05  SLT-SOURCE-ENTRY OCCURS 2 TIMES INDEXED BY SLT-SRC-IDX.
012000         10  SLT-SOURCE-CODE         PIC X(08).
012100         10  SLT-LEVEL-ENTRY OCCURS 4 TIMES
012200                         INDEXED BY SLT-LVL-IDX.
012300             15  SLT-LEVEL-NAME      PIC X(12).
012400             15  SLT-AGG-DDNAME      PIC X(08).
012500             15  SLT-STATS-DDNAME    PIC X(08).
012600     05  FILLER                      PIC X(08).
012700*---------------------------------------------------------------*
012800 01  WS-CURRENT-LEVEL.
012900     05  WS-SOURCE-CODE              PIC X(08).
013000     05  WS-LEVEL-NAME               PIC X(12).
013100     05  WS-AGG-DDNAME               PIC X(08).
013200     05  WS-STATS-DDNAME             PIC X(08).
013300     05  FILLER                      PIC X(08).
013400 01  WS-CURRENT-LEVEL-ALT REDEFINES WS-CURRENT-LEVEL.
013500     05  WS-LEVEL-RAW-BYTES          PIC X(44).
013600*---------------------------------------------------------------*
013700* RUN DATE -- SAME REDEFINES SHAPE USED THROUGHOUT THE PIPELINE.
013800* HOUR/MINUTE/SECOND CARVED OUT OF THE OLD 13-BYTE FILLER SO THE
013900* START/END MARKER LINES CAN CARRY A REAL CLOCK TIME, RE-6010.
014000*---------------------------------------------------------------*
014100 01  WS-RUN-DATE-DATA                 PIC X(21).
014200 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE-DATA.
014300     05  WS-RUN-YEAR                  PIC 9(04).
014400     05  WS-RUN-MONTH                 PIC 9(02).
014500     05  WS-RUN-DAY                   PIC 9(02).
014600     05  WS-RUN-HOUR                  PIC 9(02).
014700     05  WS-RUN-MINUTE                PIC 9(02).
014800     05  WS-RUN-SECOND                PIC 9(02).
014900     05  FILLER                       PIC X(07).
015000*---------------------------------------------------------------*
015100* SAME SHAPE, CAPTURED AGAIN AT RUN END FOR THE END MARKER LINE.
015200*---------------------------------------------------------------*
015300 01  WS-RUN-END-DATE-DATA             PIC X(21).
015400 01  WS-RUN-END-DATE-BREAKDOWN REDEFINES WS-RUN-END-DATE-DATA.
015500     05  WS-RUN-END-YEAR              PIC 9(04).
015600     05  WS-RUN-END-MONTH             PIC 9(02).
015700     05  WS-RUN-END-DAY               PIC 9(02).
015800     05  WS-RUN-END-HOUR              PIC 9(02).
015900     05  WS-RUN-END-MINUTE            PIC 9(02).
016000     05  WS-RUN-END-SECOND            PIC 9(02).
016100     05  FILLER                       PIC X(07).
016200*---------------------------------------------------------------*
016300* START/END MARKER LINE -- SAME 132-BYTE SHAPE AS RUNMETA-LINE,
016400* GIVES THE RUN SUMMARY AN ELAPSED-TIME INDICATION, REQ RE-6010.
016500*---------------------------------------------------------------*
016600 01  WS-RUN-MARKER-LINE.
016700     05  WRM-MARKER-TAG               PIC X(08).
016800     05  FILLER                       PIC X(02) VALUE SPACE.
016900     05  WRM-RUN-DATE-ISO             PIC X(10).
017000     05  FILLER                       PIC X(02) VALUE SPACE.
017100     05  WRM-RUN-TIME-ISO             PIC X(08).
017200     05  FILLER                       PIC X(102) VALUE SPACE.
017300 01  WS-RUN-MARKER-LINE-ALT REDEFINES WS-RUN-MARKER-LINE.
017400     05  WRM-RAW-BYTES                PIC X(132).
017500*---------------------------------------------------------------*
017600* GENERAL VALUE-LIST -- THE DESCRIPTIVE STATISTICS FORMULAS ARE
017700* DEFINED OVER A LIST OF THIS SHAPE.  IN THIS DATA MODEL EACH
017800* AGGREGATE PERIOD CARRIES A SINGLE MEAN VALUE SO THE LIST
017900* DEGENERATES TO ONE ENTRY, BUT THE SORT/PERCENTILE MACHINERY
018000* BELOW IS WRITTEN FOR THE GENERAL N-ENTRY CASE.
018100*---------------------------------------------------------------*
018200 01  WS-VALUE-LIST.
018300     05  WS-VALUE-ENTRY OCCURS 1 TO 50 TIMES
018400                    DEPENDING ON WS-VALUE-LIST-COUNT
018500                    INDEXED BY WVL-IDX.
018600         10  WS-VALUE-LIST-ITEM      PIC S9(09)V99.
018700     05  FILLER                      PIC X(06).
018800*---------------------------------------------------------------*
018900 01  WS-SORT-SCRATCH REDEFINES WS-VALUE-LIST.
019000     05  WSS-ENTRY OCCURS 1 TO 50 TIMES
019100                    DEPENDING ON WS-VALUE-LIST-COUNT
019200                    INDEXED BY WSS-IDX.
019300         10  WSS-ITEM                PIC S9(09)V99.
019400*---------------------------------------------------------------*
019500 77  WS-VALUE-LIST-COUNT              PIC 9(02) USAGE IS COMP.
019600*---------------------------------------------------------------*
019700 01  WS-RUN-COUNTERS.
019800     05  WS-REGION-COUNT-TABLE OCCURS 4 TIMES
019900                         PIC 9(05) USAGE IS COMP.
020000     05  FILLER                      PIC X(06).
020100*---------------------------------------------------------------*
020200 01  WS-METADATA-PRINT-LINE.
020300     05  WMP-SOURCE                  PIC X(10).
020400     05  FILLER                      PIC X(02) VALUE SPACE.
020500     05  WMP-LEVEL                   PIC X(14).
020600     05  FILLER                      PIC X(02) VALUE SPACE.
020700     05  WMP-RECORD-COUNT            PIC ZZZ,ZZ9.
020800     05  FILLER                      PIC X(85) VALUE SPACE.
020900*---------------------------------------------------------------*
021000* SCRATCH FIELDS SHARED ACROSS THE STATISTIC PARAGRAPHS.
021100*---------------------------------------------------------------*
021200 77  WS-SOURCE-COUNT                  PIC 9(01) USAGE IS COMP
021300                                       VALUE 2.
021400 77  WS-LEVEL-COUNT                   PIC 9(01) USAGE IS COMP
021500                                       VALUE 4.
021600 77  AGG-PERIOD-EVAL-IDX              PIC 9(02) USAGE IS COMP.
021700 77  WS-STAT-CODE                     PIC X(08).
021800 77  WS-STAT-VALUE                    PIC S9(09)V9(04).
021900 77  WS-SUM-1                         PIC S9(13)V9(06).
022000 77  WS-SUM-2                         PIC S9(13)V9(06).
022100 77  WS-SUM-3                         PIC S9(13)V9(06).
022200 77  WS-SUM-4                         PIC S9(13)V9(06).
022300 77  WS-MEAN-VALUE                    PIC S9(09)V9(06).
022400 77  WS-MEAN-FIRST-Q                  PIC S9(09)V9(06).
022500 77  WS-MEAN-LAST-Q                   PIC S9(09)V9(06).
022600 77  WS-VARIANCE                      PIC S9(13)V9(06).
022700 77  WS-STD-DEV                       PIC S9(09)V9(06).
022800 77  WS-STD-DEV-FIRST-HALF             PIC S9(09)V9(06).
022900 77  WS-STD-DEV-SECOND-HALF            PIC S9(09)V9(06).
023000 77  WS-N-COUNT                       PIC 9(04) USAGE IS COMP.
023100 77  WS-Q-SIZE                        PIC 9(04) USAGE IS COMP.
023200 77  WS-WORK-IDX                      PIC 9(04) USAGE IS COMP.
023300 77  WS-WORK-IDX-2                    PIC 9(04) USAGE IS COMP.
023400 77  WS-SORT-SWAP                     PIC S9(09)V99.
023500 77  WS-SORT-SWAPPED-SW               PIC X(01).
023600     88  WS-SOMETHING-SWAPPED                   VALUE 'Y'.
023700 77  WS-PERCENTILE-REQUEST            PIC 9(03)V99.
023800 77  WS-PERCENTILE-RANK-POS           PIC S9(05)V9(06).
023900 77  WS-PERCENTILE-LOW-IDX            PIC 9(04) USAGE IS COMP.
024000 77  WS-PERCENTILE-FRACTION           PIC S9(05)V9(06).
024100 77  WS-PERCENTILE-RESULT             PIC S9(09)V9(06).
024200 77  WS-SLOPE                         PIC S9(09)V9(06).
024300 77  WS-INTERCEPT                     PIC S9(09)V9(06).
024400 77  WS-SXY                           PIC S9(13)V9(06).
024500 77  WS-SXX                           PIC S9(13)V9(06).
024600 77  WS-SYY                           PIC S9(13)V9(06).
024700 77  WS-X-MEAN                        PIC S9(05)V9(06).
024800 77  WS-X-DEV                         PIC S9(05)V9(06).
024900 77  WS-Y-DEV                         PIC S9(09)V9(06).
025000 77  WS-SQRT-INPUT                    PIC S9(13)V9(06).
025100 77  WS-SQRT-RESULT                   PIC S9(09)V9(06).
025200 77  WS-SQRT-GUESS                    PIC S9(09)V9(06).
025300 77  WS-SQRT-LOOP-CTR                 PIC 9(02) USAGE IS COMP.
025400 77  WS-DAYS-BETWEEN                  PIC S9(07) USAGE IS COMP.
025500 77  WS-TARGET-DAYS                   PIC S9(07) USAGE IS COMP.
025600 77  WS-TOLERANCE-DAYS                PIC 9(05) USAGE IS COMP.
025700 77  WS-OFFSET-DAYS                   PIC 9(05) USAGE IS COMP.
025800 77  WS-BEST-DIFF                     PIC S9(07) USAGE IS COMP.
025900 77  WS-BEST-IDX                      PIC 9(02) USAGE IS COMP.
026000 77  WS-PRIOR-FOUND-SW                PIC X(01).
026100     88  WS-PRIOR-WAS-FOUND                     VALUE 'Y'.
026200 77  WS-CURRENT-VALUE                 PIC S9(09)V99.
026300 77  WS-PRIOR-VALUE                   PIC S9(09)V99.
026400 77  WS-CHANGE-PCT                    PIC S9(09)V9(04).
026500 77  WS-BELOW-COUNT                   PIC 9(04) USAGE IS COMP.
026600 77  WS-ABOVE-COUNT                   PIC 9(04) USAGE IS COMP.
026700 77  WS-DIFF-COUNT                    PIC 9(04) USAGE IS COMP.
026800 77  WS-POSITIVE-COUNT                PIC 9(04) USAGE IS COMP.
026900*===============================================================*
027000 LINKAGE SECTION.
027100*---------------------------------------------------------------*
027200* CONTROL BLOCK PASSED FROM RHVIDRV -- CARRIES THE REQUESTED
027300* GEOGRAPHY LEVELS AND STATISTIC CODES THIS STEP MUST HONOR, AND
027400* RECEIVES BACK WHICH STATISTICS WERE ACTUALLY CALCULATED.
027500*---------------------------------------------------------------*
027600     COPY RHVILNK.
027700*===============================================================*
027800 PROCEDURE DIVISION USING RHV-CONTROL-BLOCK.
027900*---------------------------------------------------------------*
028000 0000-MAIN-PROCESSING.
028100*---------------------------------------------------------------*
028200     PERFORM 1000-INITIALIZE.
028300     IF WS-RUNMETA-IS-OPEN
028400         PERFORM 7000-WRITE-START-MARKER.
028500     PERFORM 2000-PROCESS-ONE-SOURCE
028600         VARYING SLT-SRC-IDX FROM 1 BY 1
028700         UNTIL SLT-SRC-IDX > WS-SOURCE-COUNT.
028800     PERFORM 8000-WRITE-RUN-METADATA-BLOCK.
028900     IF WS-RUNMETA-IS-OPEN
029000         PERFORM 7900-WRITE-END-MARKER.
029100     MOVE '00'                   TO RHV-RETURN-STATUS.
029200     MOVE 'RHVICAL COMPLETED NORMALLY' TO RHV-RETURN-MESSAGE.
029300     CLOSE RUN-METADATA-FILE.
029400     GOBACK.
029500*---------------------------------------------------------------*
029600 1000-INITIALIZE.
029700*---------------------------------------------------------------*
029800     MOVE 'HVI     '  TO SLT-SOURCE-CODE(1).
029900     MOVE 'ZIP         ' TO SLT-LEVEL-NAME(1 1).
030000     MOVE 'AGGZIPH '     TO SLT-AGG-DDNAME(1 1).
030100     MOVE 'STZIPH  '     TO SLT-STATS-DDNAME(1 1).
030200     MOVE 'STATE       ' TO SLT-LEVEL-NAME(1 2).
030300     MOVE 'AGGSTH  '     TO SLT-AGG-DDNAME(1 2).
030400     MOVE 'STSTH   '     TO SLT-STATS-DDNAME(1 2).
030500     MOVE 'STATE-REGION' TO SLT-LEVEL-NAME(1 3).
030600     MOVE 'AGGSRH  '     TO SLT-AGG-DDNAME(1 3).
030700     MOVE 'STSRH   '     TO SLT-STATS-DDNAME(1 3).
030800     MOVE 'REGION      ' TO SLT-LEVEL-NAME(1 4).
030900     MOVE 'AGGRGH  '     TO SLT-AGG-DDNAME(1 4).
031000     MOVE 'STRGH   '     TO SLT-STATS-DDNAME(1 4).
031100     MOVE 'RI      '  TO SLT-SOURCE-CODE(2).
031200     MOVE 'ZIP         ' TO SLT-LEVEL-NAME(2 1).
031300     MOVE 'AGGZIPR '     TO SLT-AGG-DDNAME(2 1).
031400     MOVE 'STZIPR  '     TO SLT-STATS-DDNAME(2 1).
031500     MOVE 'STATE       ' TO SLT-LEVEL-NAME(2 2).
031600     MOVE 'AGGSTR  '     TO SLT-AGG-DDNAME(2 2).
031700     MOVE 'STSTR   '     TO SLT-STATS-DDNAME(2 2).
031800     MOVE 'STATE-REGION' TO SLT-LEVEL-NAME(2 3).
031900     MOVE 'AGGSRR  '     TO SLT-AGG-DDNAME(2 3).
032000     MOVE 'STSRR   '     TO SLT-STATS-DDNAME(2 3).
032100     MOVE 'REGION      ' TO SLT-LEVEL-NAME(2 4).
032200     MOVE 'AGGRGR  '     TO SLT-AGG-DDNAME(2 4).
032300     MOVE 'STRGR   '     TO SLT-STATS-DDNAME(2 4).
032400     MOVE FUNCTION CURRENT-DATE       TO WS-RUN-DATE-DATA.
032500     MOVE ZERO                        TO WS-RUN-COUNTERS.
032600     OPEN OUTPUT RUN-METADATA-FILE.
032700     IF RUNMETA-FILE-OK
032800         SET WS-RUNMETA-IS-OPEN TO TRUE
032900     ELSE
033000         DISPLAY 'RHVICAL: RUN-METADATA FILE OPEN FAILED, STATUS '
033100             RUNMETA-FILE-STATUS.
033200     IF RCAL-DEBUG-ON
033300         DISPLAY 'RHVICAL: DEBUG SWITCH UPSI-0 IS ON'.
033400*---------------------------------------------------------------*
033500 2000-PROCESS-ONE-SOURCE.
033600*---------------------------------------------------------------*
033700     PERFORM 2100-PROCESS-ONE-LEVEL THRU 2100-EXIT
033800         VARYING SLT-LVL-IDX FROM 1 BY 1
033900         UNTIL SLT-LVL-IDX > WS-LEVEL-COUNT.
034000*---------------------------------------------------------------*
034100 2100-PROCESS-ONE-LEVEL.
034200*---------------------------------------------------------------*
034300     MOVE SLT-SOURCE-CODE(SLT-SRC-IDX)      TO WS-SOURCE-CODE.
034400     MOVE SLT-LEVEL-NAME(SLT-SRC-IDX SLT-LVL-IDX) TO WS-LEVEL-NAME.
034500     MOVE SLT-AGG-DDNAME(SLT-SRC-IDX SLT-LVL-IDX)  TO WS-AGG-DDNAME.
034600     MOVE SLT-STATS-DDNAME(SLT-SRC-IDX SLT-LVL-IDX)
034700                                              TO WS-STATS-DDNAME.
034800     PERFORM 2105-CHECK-LEVEL-WANTED.
034900     IF NOT WS-LEVEL-IS-WANTED
035000         GO TO 2100-EXIT.
035100     MOVE 'N'                        TO WS-END-OF-AGG-SW.
035200     SET WS-THIS-IS-ZIP-LEVEL TO FALSE.
035300     IF WS-LEVEL-NAME = 'ZIP         '
035400         SET WS-THIS-IS-ZIP-LEVEL TO TRUE.
035500     OPEN INPUT AGG-FILE.
035600     OPEN OUTPUT STATS-FILE.
035700     PERFORM 2110-READ-ONE-AGG-LINE.
035800     PERFORM 2120-PROCESS-ONE-REGION
035900         UNTIL END-OF-AGG.
036000     CLOSE AGG-FILE STATS-FILE.
036100 2100-EXIT.
036200     EXIT.
036300*---------------------------------------------------------------*
036400 2105-CHECK-LEVEL-WANTED.
036500*---------------------------------------------------------------*
036600*    THE DRIVER'S LEVEL-REQUEST LIST TELLS US WHICH GEOGRAPHY
036700*    LEVELS TO BOTHER WITH -- A SITE THAT ONLY WANTS ZIP AND
036800*    STATE NUMBERS SHOULDN'T PAY FOR REGION ROLL-UPS IT WILL
036900*    NEVER LOOK AT.
037000*---------------------------------------------------------------*
037100     SET WS-LEVEL-IS-WANTED TO FALSE.
037200     SET RHV-LEVEL-IDX TO 1.
037300     PERFORM 2106-COMPARE-ONE-LEVEL-CODE
037400         UNTIL RHV-LEVEL-IDX > RHV-LEVEL-COUNT
037500             OR WS-LEVEL-IS-WANTED.
037600*---------------------------------------------------------------*
037700 2106-COMPARE-ONE-LEVEL-CODE.
037800*---------------------------------------------------------------*
037900     IF RHV-LEVEL-CODE(RHV-LEVEL-IDX) = WS-LEVEL-NAME
038000         SET WS-LEVEL-IS-WANTED TO TRUE
038100     END-IF.
038200     SET RHV-LEVEL-IDX UP BY 1.
038300*---------------------------------------------------------------*
038400 2110-READ-ONE-AGG-LINE.
038500*---------------------------------------------------------------*
038600     READ AGG-FILE
038700         AT END
038800             SET END-OF-AGG TO TRUE.
038900*---------------------------------------------------------------*
039000 2120-PROCESS-ONE-REGION.
039100*---------------------------------------------------------------*
039200     MOVE AGG-LINE                TO WS-CURRENT-AGGREGATE.
039300     SET AGG-PERIOD-EVAL-IDX      TO 1.
039400     PERFORM 2200-PROCESS-ONE-PERIOD
039500         AGG-PERIOD-COUNT TIMES.
039600     PERFORM 2110-READ-ONE-AGG-LINE.
039700*---------------------------------------------------------------*
039800 2200-PROCESS-ONE-PERIOD.
039900*---------------------------------------------------------------*
040000     MOVE SPACE                   TO WS-CURRENT-STATISTIC.
040100     MOVE WS-LEVEL-NAME           TO STR-GEO-LEVEL.
040200     MOVE AGG-REGION-ID           TO STR-REGION-ID.
040300     MOVE AGG-REGION-NAME         TO STR-REGION-NAME.
040400     MOVE AGG-PERIOD-DATE(AGG-PERIOD-EVAL-IDX) TO STR-PERIOD-DATE.
040500     MOVE ZERO                    TO STR-STAT-COUNT.
040600     IF AGG-PERIOD-VALUE(AGG-PERIOD-EVAL-IDX) NOT = ZERO
040700         IF WS-THIS-IS-ZIP-LEVEL
040800             PERFORM 2300-COMPUTE-WHOLE-SERIES-STATS
040900         ELSE
041000             PERFORM 2400-COMPUTE-DESCRIPTIVE-STATS
041100         END-IF
041200         PERFORM 2500-COMPUTE-CHANGE-STATS
041300     END-IF.
041400     PERFORM 2900-WRITE-STATISTIC-RECORD.
041500     SET AGG-PERIOD-EVAL-IDX      UP BY 1.
041600*---------------------------------------------------------------*
041700 2300-COMPUTE-WHOLE-SERIES-STATS.
041800*---------------------------------------------------------------*
041900*    THE WHOLE SERIES FOR THIS EVALUATION IS THE GROWING WINDOW
042000*    AGG-PERIOD-VALUE(1) THRU AGG-PERIOD-VALUE(AGG-PERIOD-EVAL-IDX),
042100*    SEE SPEC "OVER THE FULL TIME SERIES UP TO AND INCLUDING THE
042200*    EVALUATION".
042300*---------------------------------------------------------------*
042400     SET WS-N-COUNT               TO AGG-PERIOD-EVAL-IDX.
042500     PERFORM 2310-SUM-SERIES-FOR-MEAN.
042600     PERFORM 2320-COMPUTE-SERIES-VARIANCE.
042700     PERFORM 2330-LINEAR-TREND-AND-STRENGTH.
042800     PERFORM 2340-VOLATILITY-TREND.
042900     PERFORM 2350-MOMENTUM-3-6-12.
043000     PERFORM 2360-POSITIVE-CHANGE-PCT.
043100     PERFORM 2370-ABOVE-MEDIAN-PCT.
043200     PERFORM 2380-PRICE-EFFICIENCY.
043300     PERFORM 2390-PERCENTILE-RANK-AND-Z-AND-RS.
043400*---------------------------------------------------------------*
043500 2310-SUM-SERIES-FOR-MEAN.
043600*---------------------------------------------------------------*
043700     MOVE ZERO                    TO WS-SUM-1.
043800     SET AGG-PERIOD-IDX           TO 1.
043900     PERFORM 2311-ADD-ONE-SERIES-VALUE
044000         WS-N-COUNT TIMES.
044100     COMPUTE WS-MEAN-VALUE ROUNDED = WS-SUM-1 / WS-N-COUNT.
044200*---------------------------------------------------------------*
044300 2311-ADD-ONE-SERIES-VALUE.
044400*---------------------------------------------------------------*
044500     ADD AGG-PERIOD-VALUE(AGG-PERIOD-IDX) TO WS-SUM-1.
044600     SET AGG-PERIOD-IDX           UP BY 1.
044700*---------------------------------------------------------------*
044800 2320-COMPUTE-SERIES-VARIANCE.
044900*---------------------------------------------------------------*
045000     MOVE ZERO                    TO WS-SUM-2.
045100     SET AGG-PERIOD-IDX           TO 1.
045200     PERFORM 2321-ADD-ONE-SQUARED-DEV
045300         WS-N-COUNT TIMES.
045400     COMPUTE WS-VARIANCE ROUNDED = WS-SUM-2 / WS-N-COUNT.
045500     MOVE WS-VARIANCE             TO WS-SQRT-INPUT.
045600     PERFORM 8500-COMPUTE-SQUARE-ROOT.
045700     MOVE WS-SQRT-RESULT          TO WS-STD-DEV.
045800*---------------------------------------------------------------*
045900 2321-ADD-ONE-SQUARED-DEV.
046000*---------------------------------------------------------------*
046100     COMPUTE WS-Y-DEV =
046200         AGG-PERIOD-VALUE(AGG-PERIOD-IDX) - WS-MEAN-VALUE.
046300     COMPUTE WS-SUM-2 = WS-SUM-2 + (WS-Y-DEV * WS-Y-DEV).
046400     SET AGG-PERIOD-IDX           UP BY 1.
046500*---------------------------------------------------------------*
046600 2330-LINEAR-TREND-AND-STRENGTH.
046700*---------------------------------------------------------------*
046800     MOVE 'TREND   '               TO WS-STAT-CODE.
046900     MOVE ZERO                     TO WS-STAT-VALUE.
047000     IF WS-N-COUNT < 2
047100         MOVE 'TREND   '           TO WS-STAT-CODE
047200         PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT
047300         MOVE 'TRENDSTR'           TO WS-STAT-CODE
047400         PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT
047500     ELSE
047600         COMPUTE WS-X-MEAN = (WS-N-COUNT - 1) / 2
047700         MOVE ZERO                TO WS-SXY WS-SXX WS-SYY
047800         SET AGG-PERIOD-IDX       TO 1
047900         PERFORM 2331-ADD-ONE-REGRESSION-TERM
048000             WS-N-COUNT TIMES
048100         IF WS-SXX = 0
048200             MOVE ZERO            TO WS-SLOPE
048300         ELSE
048400             COMPUTE WS-SLOPE ROUNDED = WS-SXY / WS-SXX
048500         END-IF
048600         MOVE 'TREND   '          TO WS-STAT-CODE
048700         MOVE WS-SLOPE            TO WS-STAT-VALUE
048800         PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT
048900         IF WS-SXX = 0 OR WS-SYY = 0
049000             MOVE ZERO            TO WS-STAT-VALUE
049100         ELSE
049200             COMPUTE WS-STAT-VALUE ROUNDED =
049300                 (WS-SXY * WS-SXY) / (WS-SXX * WS-SYY)
049400         END-IF
049500         MOVE 'TRENDSTR'          TO WS-STAT-CODE
049600         PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT
049700     END-IF.
049800*---------------------------------------------------------------*
049900 2331-ADD-ONE-REGRESSION-TERM.
050000*---------------------------------------------------------------*
050100     COMPUTE WS-X-DEV = (AGG-PERIOD-IDX - 1) - WS-X-MEAN.
050200     COMPUTE WS-Y-DEV =
050300         AGG-PERIOD-VALUE(AGG-PERIOD-IDX) - WS-MEAN-VALUE.
050400     COMPUTE WS-SXY = WS-SXY + (WS-X-DEV * WS-Y-DEV).
050500     COMPUTE WS-SXX = WS-SXX + (WS-X-DEV * WS-X-DEV).
050600     COMPUTE WS-SYY = WS-SYY + (WS-Y-DEV * WS-Y-DEV).
050700     SET AGG-PERIOD-IDX           UP BY 1.
050800*---------------------------------------------------------------*
050900 2340-VOLATILITY-TREND.
051000*---------------------------------------------------------------*
051100     MOVE 'VOLTREND'              TO WS-STAT-CODE.
051200     MOVE ZERO                    TO WS-STAT-VALUE.
051300     IF WS-N-COUNT >= 4
051400         COMPUTE WS-Q-SIZE = WS-N-COUNT / 2
051500         PERFORM 2341-STD-OF-FIRST-HALF
051600         PERFORM 2342-STD-OF-SECOND-HALF
051700         IF WS-STD-DEV-FIRST-HALF NOT = 0
051800             COMPUTE WS-STAT-VALUE ROUNDED =
051900                 (WS-STD-DEV-SECOND-HALF - WS-STD-DEV-FIRST-HALF)
052000                 / WS-STD-DEV-FIRST-HALF
052100         END-IF
052200     END-IF.
052300     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
052400*---------------------------------------------------------------*
052500 2341-STD-OF-FIRST-HALF.
052600*---------------------------------------------------------------*
052700     MOVE ZERO                    TO WS-SUM-3.
052800     SET AGG-PERIOD-IDX           TO 1.
052900     PERFORM 2343-ADD-FIRST-HALF-VALUE
053000         WS-Q-SIZE TIMES.
053100     COMPUTE WS-MEAN-FIRST-Q ROUNDED = WS-SUM-3 / WS-Q-SIZE.
053200     MOVE ZERO                    TO WS-SUM-3.
053300     SET AGG-PERIOD-IDX           TO 1.
053400     PERFORM 2344-ADD-FIRST-HALF-SQ-DEV
053500         WS-Q-SIZE TIMES.
053600     COMPUTE WS-SQRT-INPUT ROUNDED = WS-SUM-3 / WS-Q-SIZE.
053700     PERFORM 8500-COMPUTE-SQUARE-ROOT.
053800     MOVE WS-SQRT-RESULT          TO WS-STD-DEV-FIRST-HALF.
053900*---------------------------------------------------------------*
054000 2343-ADD-FIRST-HALF-VALUE.
054100*---------------------------------------------------------------*
054200     ADD AGG-PERIOD-VALUE(AGG-PERIOD-IDX) TO WS-SUM-3.
054300     SET AGG-PERIOD-IDX           UP BY 1.
054400*---------------------------------------------------------------*
054500 2344-ADD-FIRST-HALF-SQ-DEV.
054600*---------------------------------------------------------------*
054700     COMPUTE WS-Y-DEV =
054800         AGG-PERIOD-VALUE(AGG-PERIOD-IDX) - WS-MEAN-FIRST-Q.
054900     COMPUTE WS-SUM-3 = WS-SUM-3 + (WS-Y-DEV * WS-Y-DEV).
055000     SET AGG-PERIOD-IDX           UP BY 1.
055100*---------------------------------------------------------------*
055200 2342-STD-OF-SECOND-HALF.
055300*---------------------------------------------------------------*
055400     MOVE ZERO                    TO WS-SUM-4.
055500     SET AGG-PERIOD-IDX           TO WS-N-COUNT.
055600     SET AGG-PERIOD-IDX           DOWN BY WS-Q-SIZE.
055700     SET AGG-PERIOD-IDX           UP BY 1.
055800     PERFORM 2345-ADD-SECOND-HALF-VALUE
055900         WS-Q-SIZE TIMES.
056000     COMPUTE WS-MEAN-LAST-Q ROUNDED = WS-SUM-4 / WS-Q-SIZE.
056100     MOVE ZERO                    TO WS-SUM-4.
056200     SET AGG-PERIOD-IDX           TO WS-N-COUNT.
056300     SET AGG-PERIOD-IDX           DOWN BY WS-Q-SIZE.
056400     SET AGG-PERIOD-IDX           UP BY 1.
056500     PERFORM 2346-ADD-SECOND-HALF-SQ-DEV
056600         WS-Q-SIZE TIMES.
056700     COMPUTE WS-SQRT-INPUT ROUNDED = WS-SUM-4 / WS-Q-SIZE.
056800     PERFORM 8500-COMPUTE-SQUARE-ROOT.
056900     MOVE WS-SQRT-RESULT          TO WS-STD-DEV-SECOND-HALF.
057000*---------------------------------------------------------------*
057100 2345-ADD-SECOND-HALF-VALUE.
057200*---------------------------------------------------------------*
057300     ADD AGG-PERIOD-VALUE(AGG-PERIOD-IDX) TO WS-SUM-4.
057400     SET AGG-PERIOD-IDX           UP BY 1.
057500*---------------------------------------------------------------*
057600 2346-ADD-SECOND-HALF-SQ-DEV.
057700*---------------------------------------------------------------*
057800     COMPUTE WS-Y-DEV =
057900         AGG-PERIOD-VALUE(AGG-PERIOD-IDX) - WS-MEAN-LAST-Q.
058000     COMPUTE WS-SUM-4 = WS-SUM-4 + (WS-Y-DEV * WS-Y-DEV).
058100     SET AGG-PERIOD-IDX           UP BY 1.
058200*---------------------------------------------------------------*
058300 2350-MOMENTUM-3-6-12.
058400*---------------------------------------------------------------*
058500     COMPUTE WS-Q-SIZE = WS-N-COUNT / 4.
058600     MOVE 'MOM3M   '               TO WS-STAT-CODE.
058700     MOVE ZERO                     TO WS-STAT-VALUE.
058800     IF WS-N-COUNT >= 4 AND WS-Q-SIZE > 0
058900         SET AGG-PERIOD-IDX       TO 1
059000         PERFORM 2351-MEAN-OF-Q-VALUES
059100         MOVE WS-MEAN-VALUE       TO WS-MEAN-FIRST-Q
059200         SET AGG-PERIOD-IDX       TO WS-N-COUNT
059300         SET AGG-PERIOD-IDX       DOWN BY WS-Q-SIZE
059400         SET AGG-PERIOD-IDX       UP BY 1
059500         PERFORM 2351-MEAN-OF-Q-VALUES
059600         MOVE WS-MEAN-VALUE       TO WS-MEAN-LAST-Q
059700         IF WS-MEAN-FIRST-Q NOT = 0
059800             COMPUTE WS-STAT-VALUE ROUNDED =
059900                 (WS-MEAN-LAST-Q - WS-MEAN-FIRST-Q) /
060000                 WS-MEAN-FIRST-Q * 100
060100         END-IF
060200     END-IF.
060300     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
060400     MOVE 'MOM12M  '               TO WS-STAT-CODE.
060500     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
060600     MOVE 'MOM6M   '               TO WS-STAT-CODE.
060700     MOVE ZERO                     TO WS-STAT-VALUE.
060800     IF WS-N-COUNT >= 4 AND WS-Q-SIZE > 0
060900         SET AGG-PERIOD-IDX       TO WS-Q-SIZE
061000         SET AGG-PERIOD-IDX       UP BY 1
061100         PERFORM 2351-MEAN-OF-Q-VALUES
061200         MOVE WS-MEAN-VALUE       TO WS-MEAN-FIRST-Q
061300         IF WS-MEAN-FIRST-Q NOT = 0
061400             COMPUTE WS-STAT-VALUE ROUNDED =
061500                 (WS-MEAN-LAST-Q - WS-MEAN-FIRST-Q) /
061600                 WS-MEAN-FIRST-Q * 100
061700         END-IF
061800     END-IF.
061900     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
062000*---------------------------------------------------------------*
062100 2351-MEAN-OF-Q-VALUES.
062200*---------------------------------------------------------------*
062300     MOVE ZERO                    TO WS-SUM-3.
062400     SET WS-WORK-IDX              TO AGG-PERIOD-IDX.
062500     PERFORM 2352-ADD-ONE-Q-VALUE
062600         WS-Q-SIZE TIMES.
062700     COMPUTE WS-MEAN-VALUE ROUNDED = WS-SUM-3 / WS-Q-SIZE.
062800*---------------------------------------------------------------*
062900 2352-ADD-ONE-Q-VALUE.
063000*---------------------------------------------------------------*
063100     ADD AGG-PERIOD-VALUE(WS-WORK-IDX) TO WS-SUM-3.
063200     SET WS-WORK-IDX              UP BY 1.
063300*---------------------------------------------------------------*
063400 2360-POSITIVE-CHANGE-PCT.
063500*---------------------------------------------------------------*
063600     MOVE 'POSCHG  '               TO WS-STAT-CODE.
063700     MOVE ZERO                     TO WS-STAT-VALUE.
063800     IF WS-N-COUNT >= 2
063900         MOVE ZERO                TO WS-POSITIVE-COUNT WS-DIFF-COUNT
064000         SET AGG-PERIOD-IDX       TO 2
064100         PERFORM 2361-TEST-ONE-DIFFERENCE
064200             WS-N-COUNT - 1 TIMES
064300         IF WS-DIFF-COUNT > 0
064400             COMPUTE WS-STAT-VALUE ROUNDED =
064500                 WS-POSITIVE-COUNT / WS-DIFF-COUNT * 100
064600         END-IF
064700     END-IF.
064800     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
064900*---------------------------------------------------------------*
065000 2361-TEST-ONE-DIFFERENCE.
065100*---------------------------------------------------------------*
065200     ADD 1                        TO WS-DIFF-COUNT.
065300     IF AGG-PERIOD-VALUE(AGG-PERIOD-IDX) >
065400        AGG-PERIOD-VALUE(AGG-PERIOD-IDX - 1)
065500         ADD 1                    TO WS-POSITIVE-COUNT.
065600     SET AGG-PERIOD-IDX           UP BY 1.
065700*---------------------------------------------------------------*
065800 2370-ABOVE-MEDIAN-PCT.
065900*---------------------------------------------------------------*
066000     MOVE 'ABVMED  '               TO WS-STAT-CODE.
066100     MOVE ZERO                     TO WS-STAT-VALUE.
066200     IF WS-N-COUNT > 0
066300         PERFORM 2420-BUILD-VALUE-LIST-FROM-SERIES
066400         PERFORM 2410-SORT-VALUE-LIST
066500         PERFORM 2430-MEDIAN-OF-SORTED-LIST
066600         MOVE ZERO                TO WS-ABOVE-COUNT
066700         SET AGG-PERIOD-IDX       TO 1
066800         PERFORM 2371-TEST-ABOVE-MEDIAN
066900             WS-N-COUNT TIMES
067000         COMPUTE WS-STAT-VALUE ROUNDED =
067100             WS-ABOVE-COUNT / WS-N-COUNT * 100
067200     END-IF.
067300     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
067400*---------------------------------------------------------------*
067500 2371-TEST-ABOVE-MEDIAN.
067600*---------------------------------------------------------------*
067700     IF AGG-PERIOD-VALUE(AGG-PERIOD-IDX) > WS-PERCENTILE-RESULT
067800         ADD 1                    TO WS-ABOVE-COUNT.
067900     SET AGG-PERIOD-IDX           UP BY 1.
068000*---------------------------------------------------------------*
068100 2380-PRICE-EFFICIENCY.
068200*---------------------------------------------------------------*
068300     MOVE 'PRICEFF '               TO WS-STAT-CODE.
068400     MOVE ZERO                     TO WS-STAT-VALUE.
068500     IF WS-N-COUNT < 3
068600         PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT
068700     ELSE
068800         IF WS-VARIANCE = 0
068900             MOVE 1                TO WS-STAT-VALUE
069000         ELSE
069100             MOVE ZERO             TO WS-SUM-3
069200             SET AGG-PERIOD-IDX    TO 1
069300             PERFORM 2381-ADD-ONE-MSE-TERM
069400                 WS-N-COUNT TIMES
069500             COMPUTE WS-STAT-VALUE ROUNDED =
069600                 1 - ((WS-SUM-3 / WS-N-COUNT) / WS-VARIANCE)
069700         END-IF
069800         PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT
069900     END-IF.
070000*---------------------------------------------------------------*
070100 2381-ADD-ONE-MSE-TERM.
070200*---------------------------------------------------------------*
070300     COMPUTE WS-Y-DEV =
070400         AGG-PERIOD-VALUE(AGG-PERIOD-IDX) -
070500         (WS-SLOPE * (AGG-PERIOD-IDX - 1) + WS-MEAN-VALUE -
070600          (WS-SLOPE * WS-X-MEAN)).
070700     COMPUTE WS-SUM-3 = WS-SUM-3 + (WS-Y-DEV * WS-Y-DEV).
070800     SET AGG-PERIOD-IDX           UP BY 1.
070900*---------------------------------------------------------------*
071000 2390-PERCENTILE-RANK-AND-Z-AND-RS.
071100*---------------------------------------------------------------*
071200     MOVE 'PCTRANK '               TO WS-STAT-CODE.
071300     MOVE ZERO                     TO WS-BELOW-COUNT.
071400     SET AGG-PERIOD-IDX           TO 1.
071500     PERFORM 2391-TEST-BELOW-LATEST
071600         WS-N-COUNT TIMES.
071700     COMPUTE WS-STAT-VALUE ROUNDED =
071800         WS-BELOW-COUNT / WS-N-COUNT * 100.
071900     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
072000     MOVE 'ZSCORE  '               TO WS-STAT-CODE.
072100     MOVE ZERO                     TO WS-STAT-VALUE.
072200     IF WS-STD-DEV NOT = 0
072300         COMPUTE WS-STAT-VALUE ROUNDED =
072400             (AGG-PERIOD-VALUE(WS-N-COUNT) - WS-MEAN-VALUE) /
072500             WS-STD-DEV
072600     END-IF.
072700     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
072800     MOVE 'RELSTR  '               TO WS-STAT-CODE.
072900     MOVE 1                        TO WS-STAT-VALUE.
073000     IF WS-N-COUNT >= 2 AND WS-MEAN-VALUE NOT = 0
073100         COMPUTE WS-STAT-VALUE ROUNDED =
073200             AGG-PERIOD-VALUE(WS-N-COUNT) / WS-MEAN-VALUE
073300     END-IF.
073400     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
073500*---------------------------------------------------------------*
073600 2391-TEST-BELOW-LATEST.
073700*---------------------------------------------------------------*
073800     IF AGG-PERIOD-VALUE(AGG-PERIOD-IDX) <
073900        AGG-PERIOD-VALUE(WS-N-COUNT)
074000         ADD 1                    TO WS-BELOW-COUNT.
074100     SET AGG-PERIOD-IDX           UP BY 1.
074200*---------------------------------------------------------------*
074300 2400-COMPUTE-DESCRIPTIVE-STATS.
074400*---------------------------------------------------------------*
074500*    IN THIS DATA MODEL THE PER-PERIOD VALUE LIST HAS EXACTLY
074600*    ONE MEMBER (THE AGGREGATE'S OWN MEAN FOR THIS PERIOD), BUT
074700*    THE STEPS BELOW ARE WRITTEN FOR A GENERAL N-MEMBER LIST.
074800*---------------------------------------------------------------*
074900     MOVE 1                       TO WS-VALUE-LIST-COUNT.
075000     MOVE AGG-PERIOD-VALUE(AGG-PERIOD-EVAL-IDX)
075100         TO WS-VALUE-LIST-ITEM(1).
075200     PERFORM 2410-SORT-VALUE-LIST.
075300     SET WS-N-COUNT               TO WS-VALUE-LIST-COUNT.
075400     MOVE ZERO                    TO WS-SUM-1.
075500     SET WVL-IDX                  TO 1.
075600     PERFORM 2401-ADD-ONE-LIST-VALUE
075700         WS-N-COUNT TIMES.
075800     COMPUTE WS-MEAN-VALUE ROUNDED = WS-SUM-1 / WS-N-COUNT.
075900     MOVE 'AVG     '              TO WS-STAT-CODE.
076000     MOVE WS-MEAN-VALUE           TO WS-STAT-VALUE.
076100     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
076200     PERFORM 2430-MEDIAN-OF-SORTED-LIST.
076300     MOVE 'MEDIAN  '              TO WS-STAT-CODE.
076400     MOVE WS-PERCENTILE-RESULT    TO WS-STAT-VALUE.
076500     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
076600     MOVE 'MIN     '              TO WS-STAT-CODE.
076700     MOVE WS-VALUE-LIST-ITEM(1)   TO WS-STAT-VALUE.
076800     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
076900     MOVE 'MAX     '              TO WS-STAT-CODE.
077000     MOVE WS-VALUE-LIST-ITEM(WS-N-COUNT) TO WS-STAT-VALUE.
077100     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
077200     MOVE 'RANGE   '              TO WS-STAT-CODE.
077300     COMPUTE WS-STAT-VALUE =
077400         WS-VALUE-LIST-ITEM(WS-N-COUNT) - WS-VALUE-LIST-ITEM(1).
077500     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
077600     MOVE 25.00                   TO WS-PERCENTILE-REQUEST.
077700     PERFORM 2440-PERCENTILE-OF-LIST.
077800     MOVE WS-PERCENTILE-RESULT    TO WS-MEAN-FIRST-Q.
077900     MOVE 'Q1      '              TO WS-STAT-CODE.
078000     MOVE WS-PERCENTILE-RESULT    TO WS-STAT-VALUE.
078100     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
078200     MOVE 75.00                   TO WS-PERCENTILE-REQUEST.
078300     PERFORM 2440-PERCENTILE-OF-LIST.
078400     MOVE 'Q3      '              TO WS-STAT-CODE.
078500     MOVE WS-PERCENTILE-RESULT    TO WS-STAT-VALUE.
078600     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
078700     MOVE 'IQR     '              TO WS-STAT-CODE.
078800     COMPUTE WS-STAT-VALUE = WS-PERCENTILE-RESULT - WS-MEAN-FIRST-Q.
078900     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
079000     MOVE 10.00                   TO WS-PERCENTILE-REQUEST.
079100     PERFORM 2440-PERCENTILE-OF-LIST.
079200     MOVE 'P10     '              TO WS-STAT-CODE.
079300     MOVE WS-PERCENTILE-RESULT    TO WS-STAT-VALUE.
079400     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
079500     MOVE 90.00                   TO WS-PERCENTILE-REQUEST.
079600     PERFORM 2440-PERCENTILE-OF-LIST.
079700     MOVE 'P90     '              TO WS-STAT-CODE.
079800     MOVE WS-PERCENTILE-RESULT    TO WS-STAT-VALUE.
079900     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
080000     MOVE 95.00                   TO WS-PERCENTILE-REQUEST.
080100     PERFORM 2440-PERCENTILE-OF-LIST.
080200     MOVE 'P95     '              TO WS-STAT-CODE.
080300     MOVE WS-PERCENTILE-RESULT    TO WS-STAT-VALUE.
080400     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
080500     MOVE 'VAR95   '              TO WS-STAT-CODE.
080600     MOVE 05.00                   TO WS-PERCENTILE-REQUEST.
080700     PERFORM 2440-PERCENTILE-OF-LIST.
080800     MOVE WS-PERCENTILE-RESULT    TO WS-STAT-VALUE.
080900     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
081000     MOVE 'VAR99   '              TO WS-STAT-CODE.
081100     MOVE 01.00                   TO WS-PERCENTILE-REQUEST.
081200     PERFORM 2440-PERCENTILE-OF-LIST.
081300     MOVE WS-PERCENTILE-RESULT    TO WS-STAT-VALUE.
081400     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
081500     MOVE ZERO                    TO WS-SUM-2.
081600     SET WVL-IDX                  TO 1.
081700     PERFORM 2402-ADD-ONE-SQUARED-DEV
081800         WS-N-COUNT TIMES.
081900     COMPUTE WS-VARIANCE ROUNDED = WS-SUM-2 / WS-N-COUNT.
082000     MOVE WS-VARIANCE             TO WS-SQRT-INPUT.
082100     PERFORM 8500-COMPUTE-SQUARE-ROOT.
082200     MOVE WS-SQRT-RESULT          TO WS-STD-DEV.
082300     MOVE 'STD     '              TO WS-STAT-CODE.
082400     MOVE WS-STD-DEV              TO WS-STAT-VALUE.
082500     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
082600     MOVE 'CV      '              TO WS-STAT-CODE.
082700     MOVE ZERO                    TO WS-STAT-VALUE.
082800     IF WS-MEAN-VALUE NOT = 0
082900         COMPUTE WS-STAT-VALUE ROUNDED = WS-STD-DEV / WS-MEAN-VALUE
083000     END-IF.
083100     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
083200     MOVE ZERO                    TO WS-SUM-3.
083300     SET WVL-IDX                  TO 1.
083400     PERFORM 2403-ADD-ONE-ABS-DEV
083500         WS-N-COUNT TIMES.
083600     MOVE 'MAD     '              TO WS-STAT-CODE.
083700     COMPUTE WS-STAT-VALUE ROUNDED = WS-SUM-3 / WS-N-COUNT.
083800     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
083900     MOVE 'SKEW    '              TO WS-STAT-CODE.
084000     MOVE ZERO                    TO WS-STAT-VALUE.
084100     IF WS-STD-DEV NOT = 0
084200         MOVE ZERO                TO WS-SUM-4
084300         SET WVL-IDX              TO 1
084400         PERFORM 2404-ADD-ONE-CUBED-DEV
084500             WS-N-COUNT TIMES
084600         COMPUTE WS-STAT-VALUE ROUNDED =
084700             (WS-SUM-4 / WS-N-COUNT) /
084800             (WS-STD-DEV * WS-STD-DEV * WS-STD-DEV)
084900     END-IF.
085000     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
085100     MOVE 'KURT    '              TO WS-STAT-CODE.
085200     MOVE ZERO                    TO WS-STAT-VALUE.
085300     IF WS-STD-DEV NOT = 0
085400         MOVE ZERO                TO WS-SUM-4
085500         SET WVL-IDX              TO 1
085600         PERFORM 2405-ADD-ONE-FOURTH-DEV
085700             WS-N-COUNT TIMES
085800         COMPUTE WS-STAT-VALUE ROUNDED =
085900             ((WS-SUM-4 / WS-N-COUNT) /
086000             (WS-VARIANCE * WS-VARIANCE)) - 3
086100     END-IF.
086200     PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT.
086300*---------------------------------------------------------------*
086400 2401-ADD-ONE-LIST-VALUE.
086500*---------------------------------------------------------------*
086600     ADD WS-VALUE-LIST-ITEM(WVL-IDX) TO WS-SUM-1.
086700     SET WVL-IDX                  UP BY 1.
086800*---------------------------------------------------------------*
086900 2402-ADD-ONE-SQUARED-DEV.
087000*---------------------------------------------------------------*
087100     COMPUTE WS-Y-DEV = WS-VALUE-LIST-ITEM(WVL-IDX) - WS-MEAN-VALUE.
087200     COMPUTE WS-SUM-2 = WS-SUM-2 + (WS-Y-DEV * WS-Y-DEV).
087300     SET WVL-IDX                  UP BY 1.
087400*---------------------------------------------------------------*
087500 2403-ADD-ONE-ABS-DEV.
087600*---------------------------------------------------------------*
087700     COMPUTE WS-Y-DEV = WS-VALUE-LIST-ITEM(WVL-IDX) - WS-MEAN-VALUE.
087800     IF WS-Y-DEV < 0
087900         COMPUTE WS-Y-DEV = WS-Y-DEV * -1.
088000     ADD WS-Y-DEV                 TO WS-SUM-3.
088100     SET WVL-IDX                  UP BY 1.
088200*---------------------------------------------------------------*
088300 2404-ADD-ONE-CUBED-DEV.
088400*---------------------------------------------------------------*
088500     COMPUTE WS-Y-DEV = WS-VALUE-LIST-ITEM(WVL-IDX) - WS-MEAN-VALUE.
088600     COMPUTE WS-SUM-4 =
088700         WS-SUM-4 + (WS-Y-DEV * WS-Y-DEV * WS-Y-DEV).
088800     SET WVL-IDX                  UP BY 1.
088900*---------------------------------------------------------------*
089000 2405-ADD-ONE-FOURTH-DEV.
089100*---------------------------------------------------------------*
089200     COMPUTE WS-Y-DEV = WS-VALUE-LIST-ITEM(WVL-IDX) - WS-MEAN-VALUE.
089300     COMPUTE WS-SUM-4 =
089400         WS-SUM-4 + (WS-Y-DEV * WS-Y-DEV * WS-Y-DEV * WS-Y-DEV).
089500     SET WVL-IDX                  UP BY 1.
089600*---------------------------------------------------------------*
089700 2410-SORT-VALUE-LIST.
089800*---------------------------------------------------------------*
089900*    BUBBLE SORT OF WS-VALUE-LIST INTO ASCENDING ORDER -- SAME
090000*    SWAP-ON-ADJACENT-PAIR IDIOM THE SHOP USES ELSEWHERE FOR AN
090100*    INDEXED WORKING-STORAGE TABLE.  WITH N=1 THIS IS A NO-OP.
090200*---------------------------------------------------------------*
090300     MOVE 'Y'                     TO WS-SORT-SWAPPED-SW.
090400     PERFORM 2411-ONE-BUBBLE-PASS
090500         UNTIL WS-SORT-SWAPPED-SW = 'N'.
090600*---------------------------------------------------------------*
090700 2411-ONE-BUBBLE-PASS.
090800*---------------------------------------------------------------*
090900     MOVE 'N'                     TO WS-SORT-SWAPPED-SW.
091000     IF WS-VALUE-LIST-COUNT > 1
091100         SET WVL-IDX              TO 1
091200         PERFORM 2412-COMPARE-ADJACENT-PAIR
091300             WS-VALUE-LIST-COUNT - 1 TIMES
091400     END-IF.
091500*---------------------------------------------------------------*
091600 2412-COMPARE-ADJACENT-PAIR.
091700*---------------------------------------------------------------*
091800     IF WS-VALUE-LIST-ITEM(WVL-IDX) > WS-VALUE-LIST-ITEM(WVL-IDX + 1)
091900         MOVE WS-VALUE-LIST-ITEM(WVL-IDX)     TO WS-SORT-SWAP
092000         MOVE WS-VALUE-LIST-ITEM(WVL-IDX + 1) TO
092100             WS-VALUE-LIST-ITEM(WVL-IDX)
092200         MOVE WS-SORT-SWAP                    TO
092300             WS-VALUE-LIST-ITEM(WVL-IDX + 1)
092400         MOVE 'Y'                 TO WS-SORT-SWAPPED-SW.
092500     SET WVL-IDX                  UP BY 1.
092600*---------------------------------------------------------------*
092700 2420-BUILD-VALUE-LIST-FROM-SERIES.
092800*---------------------------------------------------------------*
092900*    COPIES THE CURRENT GROWING WINDOW OF THE WHOLE SERIES INTO
093000*    WS-VALUE-LIST SO THE SORT/PERCENTILE/MEDIAN MACHINERY BELOW
093100*    CAN BE SHARED BETWEEN THE TWO STATISTIC FAMILIES.
093200*---------------------------------------------------------------*
093300     SET WS-VALUE-LIST-COUNT      TO WS-N-COUNT.
093400     SET AGG-PERIOD-IDX           TO 1.
093500     SET WVL-IDX                  TO 1.
093600     PERFORM 2421-COPY-ONE-SERIES-VALUE
093700         WS-N-COUNT TIMES.
093800*---------------------------------------------------------------*
093900 2421-COPY-ONE-SERIES-VALUE.
094000*---------------------------------------------------------------*
094100     MOVE AGG-PERIOD-VALUE(AGG-PERIOD-IDX)
094200         TO WS-VALUE-LIST-ITEM(WVL-IDX).
094300     SET AGG-PERIOD-IDX           UP BY 1.
094400     SET WVL-IDX                  UP BY 1.
094500*---------------------------------------------------------------*
094600 2430-MEDIAN-OF-SORTED-LIST.
094700*---------------------------------------------------------------*
094800     MOVE 50.00                   TO WS-PERCENTILE-REQUEST.
094900     PERFORM 2440-PERCENTILE-OF-LIST.
095000*---------------------------------------------------------------*
095100 2440-PERCENTILE-OF-LIST.
095200*---------------------------------------------------------------*
095300*    LINEAR-INTERPOLATION PERCENTILE OVER THE SORTED WS-VALUE-
095400*    LIST -- RANK R = P/100 * (N-1); RESULT = V(FLOOR(R)+1) +
095500*    FRAC(R) * (V(FLOOR(R)+2) - V(FLOOR(R)+1)), 1-BASED.
095600*---------------------------------------------------------------*
095700     IF WS-VALUE-LIST-COUNT = 1
095800         MOVE WS-VALUE-LIST-ITEM(1) TO WS-PERCENTILE-RESULT
095900     ELSE
096000         COMPUTE WS-PERCENTILE-RANK-POS ROUNDED =
096100             (WS-PERCENTILE-REQUEST / 100) *
096200             (WS-VALUE-LIST-COUNT - 1)
096300         MOVE WS-PERCENTILE-RANK-POS TO WS-PERCENTILE-LOW-IDX
096400         COMPUTE WS-PERCENTILE-FRACTION =
096500             WS-PERCENTILE-RANK-POS - WS-PERCENTILE-LOW-IDX
096600         IF WS-PERCENTILE-LOW-IDX + 1 >= WS-VALUE-LIST-COUNT
096700             MOVE WS-VALUE-LIST-ITEM(WS-VALUE-LIST-COUNT)
096800                 TO WS-PERCENTILE-RESULT
096900         ELSE
097000             COMPUTE WS-PERCENTILE-RESULT ROUNDED =
097100                 WS-VALUE-LIST-ITEM(WS-PERCENTILE-LOW-IDX + 1) +
097200                 (WS-PERCENTILE-FRACTION *
097300                 (WS-VALUE-LIST-ITEM(WS-PERCENTILE-LOW-IDX + 2) -
097400                  WS-VALUE-LIST-ITEM(WS-PERCENTILE-LOW-IDX + 1)))
097500         END-IF
097600     END-IF.
097700*---------------------------------------------------------------*
097800 2500-COMPUTE-CHANGE-STATS.
097900*---------------------------------------------------------------*
098000     MOVE AGG-PERIOD-VALUE(AGG-PERIOD-EVAL-IDX) TO WS-CURRENT-VALUE.
098100*    PERIODICITY FILTER -- MOM ONLY MEANINGFUL AT DAILY, WEEKLY OR
098200*    MONTHLY GRANULARITY.  SEE 08/05/12 LOG ENTRY.
098300     IF RHV-PERIOD-DAILY OR RHV-PERIOD-WEEKLY OR RHV-PERIOD-MONTHLY
098400         MOVE 30                      TO WS-OFFSET-DAYS
098500         MOVE 15                      TO WS-TOLERANCE-DAYS
098600         PERFORM 2550-FIND-NEAREST-PRIOR-PERIOD
098700         IF WS-PRIOR-WAS-FOUND
098800             MOVE 'MOM     '          TO WS-STAT-CODE
098900             PERFORM 2560-STORE-ONE-CHANGE-STAT
099000         END-IF
099100     END-IF.
099200*    PERIODICITY FILTER -- QOQ MEANINGFUL AT DAILY, WEEKLY, MONTHLY
099300*    OR QUARTERLY GRANULARITY.  SEE 08/05/12 LOG ENTRY.
099400     IF RHV-PERIOD-DAILY OR RHV-PERIOD-WEEKLY OR RHV-PERIOD-MONTHLY
099500         OR RHV-PERIOD-QUARTERLY
099600         MOVE 90                      TO WS-OFFSET-DAYS
099700         MOVE 45                      TO WS-TOLERANCE-DAYS
099800         PERFORM 2550-FIND-NEAREST-PRIOR-PERIOD
099900         IF WS-PRIOR-WAS-FOUND
100000             MOVE 'QOQ     '          TO WS-STAT-CODE
100100             PERFORM 2560-STORE-ONE-CHANGE-STAT
100200         END-IF
100300     END-IF.
100400     MOVE 365                     TO WS-OFFSET-DAYS.
100500     MOVE 45                      TO WS-TOLERANCE-DAYS.
100600     PERFORM 2550-FIND-NEAREST-PRIOR-PERIOD.
100700     IF WS-PRIOR-WAS-FOUND
100800         MOVE 'YOY     '          TO WS-STAT-CODE
100900         PERFORM 2560-STORE-ONE-CHANGE-STAT
101000     END-IF.
101100     IF AGG-PERIOD-EVAL-IDX > 1
101200         SET WS-BEST-IDX          TO AGG-PERIOD-EVAL-IDX
101300         SET WS-BEST-IDX          DOWN BY 1
101400         SET WS-PRIOR-WAS-FOUND   TO TRUE
101500         MOVE AGG-PERIOD-VALUE(WS-BEST-IDX) TO WS-PRIOR-VALUE
101600         IF WS-PRIOR-VALUE NOT = 0
101700             MOVE 'POP     '      TO WS-STAT-CODE
101800             PERFORM 2560-STORE-ONE-CHANGE-STAT
101900         END-IF
102000     END-IF.
102100*---------------------------------------------------------------*
102200 2550-FIND-NEAREST-PRIOR-PERIOD.
102300*---------------------------------------------------------------*
102400*    SCANS THE PRIOR PERIODS OF THE SAME REGION FOR THE CLOSEST
102500*    DATE TO (CURRENT PERIOD DATE MINUS WS-OFFSET-DAYS), WITHIN
102600*    WS-TOLERANCE-DAYS, USING THE SHOP'S Y*365+M*31+D JULIAN-LIKE
102700*    APPROXIMATION.
102800*---------------------------------------------------------------*
102900     SET WS-PRIOR-WAS-FOUND       TO FALSE.
103000     MOVE 99999                   TO WS-BEST-DIFF.
103100     IF AGG-PERIOD-EVAL-IDX > 1
103200         SET AGG-PERIOD-IDX       TO 1
103300         PERFORM 2551-TEST-ONE-CANDIDATE-PERIOD
103400             AGG-PERIOD-EVAL-IDX - 1 TIMES
103500     END-IF.
103600     IF WS-BEST-DIFF <= WS-TOLERANCE-DAYS AND WS-BEST-IDX > 0
103700         SET WS-PRIOR-WAS-FOUND   TO TRUE
103800         MOVE AGG-PERIOD-VALUE(WS-BEST-IDX) TO WS-PRIOR-VALUE
103900         IF WS-PRIOR-VALUE = 0
104000             SET WS-PRIOR-WAS-FOUND TO FALSE
104100         END-IF
104200     END-IF.
104300*---------------------------------------------------------------*
104400 2551-TEST-ONE-CANDIDATE-PERIOD.
104500*---------------------------------------------------------------*
104600     COMPUTE WS-TARGET-DAYS =
104700         ((AGG-PD-YEAR(AGG-PERIOD-EVAL-IDX) * 365) +
104800          (AGG-PD-MONTH(AGG-PERIOD-EVAL-IDX) * 31) +
104900          AGG-PD-DAY(AGG-PERIOD-EVAL-IDX)) - WS-OFFSET-DAYS.
105000     COMPUTE WS-DAYS-BETWEEN =
105100         WS-TARGET-DAYS -
105200         ((AGG-PD-YEAR(AGG-PERIOD-IDX) * 365) +
105300          (AGG-PD-MONTH(AGG-PERIOD-IDX) * 31) +
105400          AGG-PD-DAY(AGG-PERIOD-IDX)).
105500     IF WS-DAYS-BETWEEN < 0
105600         COMPUTE WS-DAYS-BETWEEN = WS-DAYS-BETWEEN * -1.
105700     IF WS-DAYS-BETWEEN < WS-BEST-DIFF
105800         MOVE WS-DAYS-BETWEEN     TO WS-BEST-DIFF
105900         SET WS-BEST-IDX          TO AGG-PERIOD-IDX.
106000     SET AGG-PERIOD-IDX           UP BY 1.
106100*---------------------------------------------------------------*
106200 2560-STORE-ONE-CHANGE-STAT.
106300*---------------------------------------------------------------*
106400     MOVE ZERO                    TO WS-CHANGE-PCT.
106500     IF WS-CURRENT-VALUE NOT = 0 AND WS-PRIOR-VALUE NOT = 0
106600         COMPUTE WS-CHANGE-PCT ROUNDED =
106700             (WS-CURRENT-VALUE - WS-PRIOR-VALUE) /
106800             WS-PRIOR-VALUE * 100
106900         MOVE WS-CHANGE-PCT       TO WS-STAT-VALUE
107000         PERFORM 8400-ADD-ONE-STAT THRU 8400-EXIT
107100     END-IF.
107200*---------------------------------------------------------------*
107300 2900-WRITE-STATISTIC-RECORD.
107400*---------------------------------------------------------------*
107500     MOVE WS-CURRENT-STATISTIC    TO STATS-LINE.
107600     WRITE STATS-LINE.
107700     ADD 1 TO WS-REGION-COUNT-TABLE(SLT-LVL-IDX).
107800*---------------------------------------------------------------*
107900 8000-WRITE-RUN-METADATA-BLOCK.
108000*---------------------------------------------------------------*
108100     MOVE 'ZIP'                   TO WMP-LEVEL.
108200     MOVE WS-REGION-COUNT-TABLE(1) TO WMP-RECORD-COUNT.
108300     MOVE WS-METADATA-PRINT-LINE  TO RUNMETA-LINE.
108400     WRITE RUNMETA-LINE.
108500     MOVE 'STATE'                 TO WMP-LEVEL.
108600     MOVE WS-REGION-COUNT-TABLE(2) TO WMP-RECORD-COUNT.
108700     MOVE WS-METADATA-PRINT-LINE  TO RUNMETA-LINE.
108800     WRITE RUNMETA-LINE.
108900     MOVE 'STATE-REGION'          TO WMP-LEVEL.
109000     MOVE WS-REGION-COUNT-TABLE(3) TO WMP-RECORD-COUNT.
109100     MOVE WS-METADATA-PRINT-LINE  TO RUNMETA-LINE.
109200     WRITE RUNMETA-LINE.
109300     MOVE 'REGION'                TO WMP-LEVEL.
109400     MOVE WS-REGION-COUNT-TABLE(4) TO WMP-RECORD-COUNT.
109500     MOVE WS-METADATA-PRINT-LINE  TO RUNMETA-LINE.
109600     WRITE RUNMETA-LINE.
109700*---------------------------------------------------------------*
109800 7000-WRITE-START-MARKER.
109900*---------------------------------------------------------------*
110000     MOVE 'START   '              TO WRM-MARKER-TAG.
110100     STRING WS-RUN-YEAR   DELIMITED BY SIZE '-' DELIMITED BY SIZE
110200            WS-RUN-MONTH  DELIMITED BY SIZE '-' DELIMITED BY SIZE
110300            WS-RUN-DAY    DELIMITED BY SIZE
110400       INTO WRM-RUN-DATE-ISO
110500     END-STRING.
110600     STRING WS-RUN-HOUR   DELIMITED BY SIZE ':' DELIMITED BY SIZE
110700            WS-RUN-MINUTE DELIMITED BY SIZE ':' DELIMITED BY SIZE
110800            WS-RUN-SECOND DELIMITED BY SIZE
110900       INTO WRM-RUN-TIME-ISO
111000     END-STRING.
111100     MOVE WS-RUN-MARKER-LINE      TO RUNMETA-LINE.
111200     WRITE RUNMETA-LINE.
111300*---------------------------------------------------------------*
111400 7900-WRITE-END-MARKER.
111500*---------------------------------------------------------------*
111600     MOVE FUNCTION CURRENT-DATE   TO WS-RUN-END-DATE-DATA.
111700     MOVE 'END     '              TO WRM-MARKER-TAG.
111800     STRING WS-RUN-END-YEAR   DELIMITED BY SIZE
111900            '-'               DELIMITED BY SIZE
112000            WS-RUN-END-MONTH  DELIMITED BY SIZE
112100            '-'               DELIMITED BY SIZE
112200            WS-RUN-END-DAY    DELIMITED BY SIZE
112300       INTO WRM-RUN-DATE-ISO
112400     END-STRING.
112500     STRING WS-RUN-END-HOUR   DELIMITED BY SIZE
112600            ':'               DELIMITED BY SIZE
112700            WS-RUN-END-MINUTE DELIMITED BY SIZE
112800            ':'               DELIMITED BY SIZE
112900            WS-RUN-END-SECOND DELIMITED BY SIZE
113000       INTO WRM-RUN-TIME-ISO
113100     END-STRING.
113200     MOVE WS-RUN-MARKER-LINE      TO RUNMETA-LINE.
113300     WRITE RUNMETA-LINE.
113400*---------------------------------------------------------------*
113500 8400-ADD-ONE-STAT.
113600*---------------------------------------------------------------*
113700*    ONLY A STATISTIC THE DRIVER ACTUALLY ASKED FOR GETS WRITTEN
113800*    TO THE OUTPUT RECORD -- AND THE CONTROL BLOCK'S CALCULATED
113900*    FLAG FOR THAT CODE GETS FLIPPED SO THE RUN-METADATA BLOCK
114000*    CAN TELL RHVIDRV WHAT ACTUALLY GOT DONE.
114100*---------------------------------------------------------------*
114200     PERFORM 8410-CHECK-STAT-WANTED.
114300     IF NOT WS-STAT-IS-WANTED
114400         GO TO 8400-EXIT.
114500     SET RHV-STAT-WAS-CALCULATED(RHV-STAT-IDX) TO TRUE.
114600     IF STR-STAT-COUNT < 40
114700         ADD 1                    TO STR-STAT-COUNT
114800         SET STR-STAT-IDX         TO STR-STAT-COUNT
114900         MOVE WS-STAT-CODE        TO STR-STAT-CODE(STR-STAT-IDX)
115000         MOVE WS-STAT-VALUE       TO STR-STAT-VALUE(STR-STAT-IDX)
115100     END-IF.
115200 8400-EXIT.
115300     EXIT.
115400*---------------------------------------------------------------*
115500 8410-CHECK-STAT-WANTED.
115600*---------------------------------------------------------------*
115700     SET WS-STAT-IS-WANTED TO FALSE.
115800     SET RHV-STAT-IDX TO 1.
115900     PERFORM 8411-COMPARE-ONE-STAT-CODE
116000         UNTIL RHV-STAT-IDX > RHV-STAT-REQUEST-COUNT
116100             OR WS-STAT-IS-WANTED.
116200*---------------------------------------------------------------*
116300 8411-COMPARE-ONE-STAT-CODE.
116400*---------------------------------------------------------------*
116500     IF RHV-STAT-REQUESTED(RHV-STAT-IDX) = WS-STAT-CODE
116600         SET WS-STAT-IS-WANTED TO TRUE
116700     ELSE
116800         SET RHV-STAT-IDX UP BY 1
116900     END-IF.
117000*---------------------------------------------------------------*
117100 8500-COMPUTE-SQUARE-ROOT.
117200*---------------------------------------------------------------*
117300*    NEWTON-RAPHSON SQUARE ROOT -- NO FUNCTION SQRT IN THIS
117400*    SHOP'S COMPILER, SO THE ITERATION IS HAND-ROLLED.  TWENTY
117500*    PASSES IS AMPLE FOR THE PRECISION CARRIED HERE.
117600*---------------------------------------------------------------*
117700     IF WS-SQRT-INPUT <= 0
117800         MOVE ZERO                TO WS-SQRT-RESULT
117900     ELSE
118000         COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-INPUT / 2
118100         IF WS-SQRT-GUESS = 0
118200             MOVE 1               TO WS-SQRT-GUESS
118300         END-IF
118400         SET WS-SQRT-LOOP-CTR     TO 1
118500         PERFORM 8501-ONE-NEWTON-STEP
118600             20 TIMES
118700         MOVE WS-SQRT-GUESS       TO WS-SQRT-RESULT
118800     END-IF.
118900*---------------------------------------------------------------*
119000 8501-ONE-NEWTON-STEP.
119100*---------------------------------------------------------------*
119200     COMPUTE WS-SQRT-GUESS ROUNDED =
119300         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
119400*---------------------------------------------------------------*
