000100*---------------------------------------------------------------*
000200* COPYLIB:   RHVILNK                                           *
000300* PURPOSE:   LINKAGE SECTION CONTROL BLOCK PASSED ON EVERY      *
000400*            CALL BETWEEN RHVIDRV AND THE THREE STEP PROGRAMS   *
000500*            (RHVIING, RHVIAGG, RHVICAL).  CARRIES THE RUN      *
000600*            DATE, THE LEVEL/STATISTIC REQUEST LISTS AND THE    *
000700*            RETURN STATUS EACH STEP HANDS BACK TO THE DRIVER.  *
000800*---------------------------------------------------------------*
000900* MAINTENANCE LOG                                               *
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT               *
001100* --------- ------------  --------------------------------------*
001200* 06/18/96 R SEABOLT      CREATED FOR HOME-VALUE / RENT INDEX   *
001300*                         PIPELINE, REQ RE-4471                 *
001400* 03/03/01 T OKONKWO      ADDED PERIODICITY CODE, REQ RE-4961    *
001500* 10/22/04 T OKONKWO      STAT-REQUEST-TABLE NOW DEPENDING ON,   *
001600*                         ROOM FOR 40 CODES, REQ RE-5330         *
001700*---------------------------------------------------------------*
001800 01  RHV-CONTROL-BLOCK.
001900     05  RHV-RUN-DATE            PIC 9(08).
002000     05  RHV-RUN-DATE-YMD REDEFINES RHV-RUN-DATE.
002100         10  RHV-RD-YEAR         PIC 9(04).
002200         10  RHV-RD-MONTH        PIC 9(02).
002300         10  RHV-RD-DAY          PIC 9(02).
002400     05  RHV-PERIODICITY-CODE    PIC X(08).
002500         88  RHV-PERIOD-DAILY             VALUE 'DAILY'.
002600         88  RHV-PERIOD-WEEKLY            VALUE 'WEEKLY'.
002700         88  RHV-PERIOD-MONTHLY           VALUE 'MONTHLY'.
002800         88  RHV-PERIOD-QUARTERLY         VALUE 'QUARTERLY'.
002900     05  RHV-LEVEL-COUNT         PIC 9(01) USAGE IS COMP.
003000     05  RHV-LEVEL-TABLE OCCURS 1 TO 4 TIMES
003100                         DEPENDING ON RHV-LEVEL-COUNT
003200                         INDEXED BY RHV-LEVEL-IDX.
003300         10  RHV-LEVEL-CODE      PIC X(12).
003400     05  RHV-STAT-REQUEST-COUNT  PIC 9(02) USAGE IS COMP.
003500     05  RHV-STAT-REQUEST-TABLE OCCURS 1 TO 40 TIMES
003600                         DEPENDING ON RHV-STAT-REQUEST-COUNT
003700                         INDEXED BY RHV-STAT-IDX.
003800         10  RHV-STAT-REQUESTED  PIC X(08).
003900         10  RHV-STAT-CALCULATED PIC X(01).
004000             88  RHV-STAT-WAS-CALCULATED   VALUE 'Y'.
004100             88  RHV-STAT-WAS-SKIPPED      VALUE 'N'.
004200     05  RHV-RETURN-STATUS       PIC X(02).
004300         88  RHV-STEP-OK                  VALUE '00'.
004400         88  RHV-STEP-FAILED              VALUE '99'.
004500     05  RHV-RETURN-MESSAGE      PIC X(40).
004600*---------------------------------------------------------------*
