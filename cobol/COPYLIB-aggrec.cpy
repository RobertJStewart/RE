000100*---------------------------------------------------------------*
000200* COPYLIB:   AGGREC                                            *
000300* PURPOSE:   AGGREGATE-RECORD -- ONE ROW PER GEOGRAPHIC UNIT AT *
000400*            A GIVEN ROLL-UP LEVEL (ZIP, STATE, STATE-REGION,   *
000500*            REGION) CARRYING THE MEAN VALUE FOR EACH PERIOD.   *
000600*            WRITTEN BY RHVIAGG, READ BY RHVICAL.               *
000700*---------------------------------------------------------------*
000800* MAINTENANCE LOG                                               *
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT               *
001000* --------- ------------  --------------------------------------*
001100* 04/02/96 R SEABOLT      CREATED WITH RHVIAGG, REQ RE-4471      *
001200* 02/27/01 T OKONKWO      ADDED STATE-REGION LEVEL, REQ RE-4950  *
001300* 07/08/04 T OKONKWO      SIZE-RANK NOW CARRIES THROUGH AT ZIP   *
001400*                         LEVEL TOO, REQ RE-5266                *
001500*---------------------------------------------------------------*
001600 01  AGG-AGGREGATE-RECORD.
001700     05  AGG-GEO-LEVEL           PIC X(12).
001800         88  AGG-LEVEL-ZIP                VALUE 'ZIP'.
001900         88  AGG-LEVEL-STATE              VALUE 'STATE'.
002000         88  AGG-LEVEL-STATE-REGION        VALUE 'STATE-REGION'.
002100         88  AGG-LEVEL-REGION              VALUE 'REGION'.
002200     05  AGG-REGION-ID           PIC 9(09).
002300     05  AGG-REGION-ID-ALPHA REDEFINES AGG-REGION-ID PIC X(09).
002400     05  AGG-REGION-NAME         PIC X(30).
002500     05  AGG-SIZE-RANK           PIC 9(06).
002600     05  AGG-STATE-NAME          PIC X(20).
002700     05  AGG-PERIOD-COUNT        PIC 9(03).
002800     05  AGG-PERIOD-TABLE OCCURS 24 TIMES
002900                         INDEXED BY AGG-PERIOD-IDX.
003000         10  AGG-PERIOD-DATE     PIC X(10).
003100         10  AGG-PERIOD-DATE-YMD REDEFINES AGG-PERIOD-DATE.
003200             15  AGG-PD-YEAR     PIC 9(04).
003300             15  FILLER          PIC X(01).
003400             15  AGG-PD-MONTH    PIC 9(02).
003500             15  FILLER          PIC X(01).
003600             15  AGG-PD-DAY      PIC 9(02).
003700         10  AGG-PERIOD-VALUE    PIC S9(09)V99.
003800     05  FILLER                  PIC X(09).
003900*---------------------------------------------------------------*
