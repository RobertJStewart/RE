000100*===============================================================*
000200* PROGRAM NAME:    RHVIING
000300* ORIGINAL AUTHOR: R SEABOLT
000400*
000500* PURPOSE: READS THE RAW HOME-VALUE INDEX (HVI) AND RENT INDEX
000600*          (RI) EXTRACTS, VALIDATES AND CLEANS EACH REGION ROW,
000700*          CHECKS THE RECENT PERIODS AGAINST THE PRIOR-RUN
000800*          MASTER FOR DISCONTINUITIES, WRITES THE CLEANED
000900*          REGION FILE AND THE DATA-QUALITY REPORT.
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 03/11/96 R SEABOLT      CREATED FOR HOME-VALUE / RENT INDEX
001500*                         EXTRACT, REQ RE-4471
001600* 09/02/96 R SEABOLT      ADDED DUPLICATE-ROW CHECK, REQ RE-4502
001700* 11/14/98 R SEABOLT      Y2K -- VALUE-DATES CARRIED AS 10-BYTE
001800*                         ISO TEXT THROUGHOUT, NO 2-DIGIT YEAR
001900*                         COMPARISONS ANYWHERE IN THIS PROGRAM
002000* 02/14/00 R SEABOLT      ADDED CONTINUITY CHECK AGAINST PRIOR
002100*                         RUN MASTER, REQ RE-4760
002200* 06/02/03 T OKONKWO      ADDED COUNTY-NAME TO CLEAN RECORD,
002300*                         REQ RE-5190
002400* 03/09/06 T OKONKWO      DUPLICATE-ROW DIGEST WIDENED, WAS
002500*                         COLLIDING ON LARGE METRO NAMES,
002600*                         REQ RE-5560
002700* 08/19/09 T OKONKWO      SIZE-RANK WIDENED TO 9(06) TO MATCH
002800*                         COPYLIB-RGNREC, REQ RE-6003
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.     RHVIING.
003200 AUTHOR.         R SEABOLT.
003300 INSTALLATION.   MORONS, LOSERS AND BIMBOES.
003400 DATE-WRITTEN.   03/11/96.
003500 DATE-COMPILED.
003600 SECURITY.       NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER.   IBM-3096.
004300*---------------------------------------------------------------*
004400 OBJECT-COMPUTER.   IBM-3096.
004500*---------------------------------------------------------------*
004600 SPECIAL-NAMES.
004700     C01             IS TOP-OF-FORM
004800     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'
004900     UPSI-0          ON STATUS IS RHVI-DEBUG-ON
005000                     OFF STATUS IS RHVI-DEBUG-OFF.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT RAW-FILE ASSIGN TO WS-RAW-DDNAME
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS  IS RAW-FILE-STATUS.
005800*
005900     SELECT MASTER-FILE ASSIGN TO WS-MASTER-DDNAME
006000       ORGANIZATION IS LINE SEQUENTIAL
006100       FILE STATUS  IS MASTER-FILE-STATUS.
006200*
006300     SELECT CLEAN-FILE ASSIGN TO WS-CLEAN-DDNAME
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS  IS CLEAN-FILE-STATUS.
006600*
006700     SELECT QUALITY-REPORT-FILE ASSIGN TO QUALOUT
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS  IS QUAL-FILE-STATUS.
007000*===============================================================*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*---------------------------------------------------------------*
007400 FD  RAW-FILE
007500         RECORDING MODE IS F.
007600 01  RAW-LINE                    PIC X(2000).
007700*---------------------------------------------------------------*
007800 FD  MASTER-FILE
007900         RECORDING MODE IS F.
008000 01  MASTER-LINE                 PIC X(2000).
008100*---------------------------------------------------------------*
008200 FD  CLEAN-FILE
008300         RECORDING MODE IS F.
008400 01  CLEAN-LINE                  PIC X(2000).
008500*---------------------------------------------------------------*
008600 FD  QUALITY-REPORT-FILE
008700         RECORDING MODE IS F.
008800 01  QUALITY-REPORT-LINE         PIC X(132).
008900*===============================================================*
009000 WORKING-STORAGE SECTION.
009100*---------------------------------------------------------------*
009200* CURRENT-RECORD WORK AREA -- SAME LAYOUT FOR RAW, MASTER AND
009300* CLEAN LINES, SINCE THE SPEC CARRIES ONE RECORD SHAPE ACROSS
009400* ALL THREE.  BUILT/TORN DOWN BY STRING/UNSTRING BELOW.
009500*---------------------------------------------------------------*
009600 01  WS-CURRENT-REGION.
009700     COPY RGNREC.
009800*---------------------------------------------------------------*
009900 01  WS-SWITCHES-MISC-FIELDS.
010000     05  RAW-FILE-STATUS             PIC X(02).
010100         88  RAW-FILE-OK                      VALUE '00'.
010200         88  RAW-FILE-EOF                     VALUE '10'.
010300     05  MASTER-FILE-STATUS          PIC X(02).
010400         88  MASTER-FILE-OK                   VALUE '00'.
010500         88  MASTER-FILE-EOF                  VALUE '10'.
010600         88  MASTER-FILE-NOT-FOUND            VALUE '35'.
010700     05  CLEAN-FILE-STATUS           PIC X(02).
010800         88  CLEAN-FILE-OK                     VALUE '00'.
010900     05  QUAL-FILE-STATUS            PIC X(02).
011000         88  QUAL-FILE-OK                      VALUE '00'.
011100     05  WS-END-OF-RAW-SW            PIC X(01) VALUE 'N'.
011200         88  END-OF-RAW                        VALUE 'Y'.
011300     05  WS-END-OF-MASTER-SW         PIC X(01) VALUE 'N'.
011400         88  END-OF-MASTER                     VALUE 'Y'.
011500     05  WS-FIRST-RUN-SW             PIC X(01) VALUE 'N'.
011600         88  WS-FIRST-RUN                      VALUE 'Y'.
011700     05  WS-DISCONTINUITY-SW         PIC X(01) VALUE 'N'.
011800         88  WS-DISCONTINUITY-FOUND            VALUE 'Y'.
011900     05  WS-VALID-RECORD-SW          PIC X(01) VALUE 'Y'.
012000         88  WS-VALID-RECORD                   VALUE 'Y'.
012100     05  WS-ALL-FIELDS-EMPTY-SW      PIC X(01) VALUE 'N'.
012200         88  WS-ALL-FIELDS-EMPTY               VALUE 'Y'.
012300     05  WS-WORD-START-SW            PIC X(01) VALUE 'Y'.
012400         88  WS-AT-WORD-START                   VALUE 'Y'.
012500     05  FILLER                      PIC X(05).
012600*---------------------------------------------------------------*
012700* SOURCE-TABLE -- DRIVES ONE PASS OF INGEST PER DATA SOURCE.
012800* DYNAMIC DDNAMES ARE MOVED TO THE SELECT CLAUSES BEFORE EACH
012900* OPEN, SO ONE SET OF FD'S SERVES BOTH THE HVI AND RI SOURCES.
013000*---------------------------------------------------------------*
013100 01  SOURCE-TABLE.
013200     05  SOURCE-ENTRY OCCURS 2 TIMES INDEXED BY SRC-TAB-IDX.
013300         10  SRC-CODE                PIC X(08).
013400         10  SRC-RAW-DDNAME          PIC X(08).
013500         10  SRC-MASTER-DDNAME       PIC X(08).
013600         10  SRC-CLEAN-DDNAME        PIC X(08).
013700     05  FILLER                      PIC X(08).
013800*---------------------------------------------------------------*
013900 01  WS-CURRENT-SOURCE.
014000     05  WS-SRC-CODE                 PIC X(08).
014100     05  WS-RAW-DDNAME                PIC X(08).
014200     05  WS-MASTER-DDNAME             PIC X(08).
014300     05  WS-CLEAN-DDNAME              PIC X(08).
014400     05  FILLER                       PIC X(08).
014500 01  WS-CURRENT-SOURCE-ALT REDEFINES WS-CURRENT-SOURCE.
014600     05  WS-SOURCE-RAW-BYTES          PIC X(32).
014700*---------------------------------------------------------------*
014800* TODAY'S DATE, REDEFINED INTO Y/M/D FOR THE 365-DAY CONTINUITY
014900* WINDOW TEST -- SAME GROUP/REDEFINES SHAPE AS THE SHOP'S OWN
015000* WS-CURRENT-DATE-DATA FIELD.
015100*---------------------------------------------------------------*
015200 01  WS-RUN-DATE-DATA                 PIC X(21).
015300 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE-DATA.
015400     05  WS-RUN-YEAR                  PIC 9(04).
015500     05  WS-RUN-MONTH                 PIC 9(02).
015600     05  WS-RUN-DAY                   PIC 9(02).
015700     05  FILLER                       PIC X(13).
015800*---------------------------------------------------------------*
015900* HEADER-DATE-TABLE -- ONE SET OF PERIOD DATES PER SOURCE,
016000* PARSED FROM THE RAW FILE'S HEADER ROW AND USED FOR EVERY
016100* DATA ROW THAT FOLLOWS (WIDE CSV LAYOUT, ONE COLUMN PER PERIOD).
016200*---------------------------------------------------------------*
016300 01  WS-HEADER-DATE-TABLE.
016400     05  WS-HEADER-DATE OCCURS 24 TIMES
016500                         INDEXED BY HDR-IDX
016600                         PIC X(10).
016700     05  FILLER                       PIC X(06).
016800 01  WS-HEADER-DATE-TABLE-ALT REDEFINES WS-HEADER-DATE-TABLE.
016900     05  WS-HEADER-RAW-BYTES          PIC X(246).
017000*---------------------------------------------------------------*
017100* RAW-LINE PARSE AREA -- UP TO 29 COMMA TOKENS (6 CRITICAL/
017200* DESCRIPTIVE FIELDS PLUS UP TO 24 MONTHLY DATE OR VALUE
017300* COLUMNS, DEPENDING ON WHICH LINE IS BEING SPLIT).
017400*---------------------------------------------------------------*
017500 01  WS-PARSE-TOKENS.
017600     05  WS-PARSE-TOKEN OCCURS 29 TIMES
017700                         INDEXED BY TOK-IDX
017800                         PIC X(30).
017900     05  FILLER                       PIC X(09).
018000*---------------------------------------------------------------*
018100* OLD-MASTER-TABLE -- PRIOR RUN'S CLEAN DATA, LOADED BEFORE THE
018200* RAW PASS SO EACH REGION CAN BE CONTINUITY-CHECKED BY SEARCH.
018300*---------------------------------------------------------------*
018400 01  OLD-MASTER-TABLE.
018500     05  OM-ENTRY OCCURS 1 TO 3000 TIMES
018600                    DEPENDING ON OM-TABLE-COUNT
018700                    INDEXED BY OM-IDX.
018800         10  OM-REGION-ID             PIC 9(09).
018900         10  OM-PERIOD-COUNT          PIC 9(03).
019000         10  OM-PERIOD-TABLE OCCURS 24 TIMES
019100                         INDEXED BY OM-PD-IDX.
019200             15  OM-VALUE-DATE        PIC X(10).
019300             15  OM-VALUE             PIC S9(09)V99.
019400     05  FILLER                       PIC X(06).
019500*---------------------------------------------------------------*
019600* NEW-MASTER-TABLE -- CLEANED ROWS BUFFERED AS THEY ARE WRITTEN
019700* TO CLEAN-FILE.  REWRITTEN OVER MASTER-FILE AT END OF SOURCE
019800* ONLY WHEN NO DISCONTINUITY WAS FOUND.
019900*---------------------------------------------------------------*
020000 01  NEW-MASTER-TABLE.
020100     05  NM-ENTRY OCCURS 1 TO 3000 TIMES
020200                    DEPENDING ON NM-TABLE-COUNT
020300                    INDEXED BY NM-IDX.
020400         10  NM-REGION-ID             PIC 9(09).
020500         10  NM-PERIOD-COUNT          PIC 9(03).
020600         10  NM-PERIOD-TABLE OCCURS 24 TIMES
020700                         INDEXED BY NM-PD-IDX.
020800             15  NM-VALUE-DATE        PIC X(10).
020900             15  NM-VALUE             PIC S9(09)V99.
021000     05  FILLER                       PIC X(06).
021100*---------------------------------------------------------------*
021200* DUPLICATE-ROW DIGEST TABLE -- ONE ENTRY PER DISTINCT ROW SEEN
021300* SO FAR THIS SOURCE; SEARCHED BEFORE EVERY CLEAN/WRITE.
021400*---------------------------------------------------------------*
021500 01  DUP-HOLD-TABLE.
021600     05  DUP-DIGEST OCCURS 1 TO 3000 TIMES
021700                      DEPENDING ON WS-DUP-COUNT
021800                      INDEXED BY DUP-IDX
021900                      PIC X(110).
022000     05  FILLER                       PIC X(06).
022100*---------------------------------------------------------------*
022200 01  WS-CURRENT-DIGEST                PIC X(110).
022300*---------------------------------------------------------------*
022400* QUALITY COUNTERS -- RESET AT THE TOP OF EACH SOURCE, ROLLED
022500* INTO QUALITY-REPORT-LINE AT 6000.
022600*---------------------------------------------------------------*
022700 01  WS-QUALITY-COUNTERS.
022800     05  WS-TOTAL-ROWS                PIC 9(07) USAGE IS COMP.
022900     05  WS-NULL-ROWS-REMOVED         PIC 9(07) USAGE IS COMP.
023000     05  WS-CRITICAL-NULL-REMOVED     PIC 9(07) USAGE IS COMP.
023100     05  WS-NULL-VALUES-HANDLED       PIC 9(09) USAGE IS COMP.
023200     05  WS-DUPLICATE-ROWS-REMOVED    PIC 9(07) USAGE IS COMP.
023300     05  WS-FINAL-ROWS                PIC 9(07) USAGE IS COMP.
023400     05  FILLER                       PIC X(06).
023500*---------------------------------------------------------------*
023600* STANDALONE COUNTERS, SUBSCRIPTS AND THE CASE-CONVERSION
023700* ALPHABETS -- 77-LEVEL, THE SHOP'S HABIT FOR SCALARS.
023800*---------------------------------------------------------------*
023900 77  WS-SOURCE-COUNT                  PIC 9(01) USAGE IS COMP
024000                                       VALUE 2.
024100 77  SRC-IDX                          PIC 9(01) USAGE IS COMP.
024200 77  WS-HEADER-PERIOD-COUNT           PIC 9(03) USAGE IS COMP.
024300 77  WS-PARSE-TOKEN-COUNT             PIC 9(02) USAGE IS COMP.
024400 77  WS-PARSE-IDX                     PIC 9(02) USAGE IS COMP.
024500 77  OM-TABLE-COUNT                   PIC 9(04) USAGE IS COMP
024600                                       VALUE 0.
024700 77  NM-TABLE-COUNT                   PIC 9(04) USAGE IS COMP
024800                                       VALUE 0.
024900 77  WS-DUP-COUNT                     PIC 9(04) USAGE IS COMP
025000                                       VALUE 0.
025100 77  WS-FIELD-LENGTH                  PIC 9(03) USAGE IS COMP.
025200 77  WS-SCAN-PTR                      PIC 9(03) USAGE IS COMP.
025300 77  WS-LETTER-IDX                    PIC 9(02) USAGE IS COMP.
025400 77  WS-RUN-DATE-JULIAN                PIC 9(07) USAGE IS COMP.
025500 77  WS-DAYS-BETWEEN                  PIC S9(07) USAGE IS COMP.
025600 77  WS-VALUE-DIFF                    PIC S9(09)V99.
025700 77  WS-PERCENT-DIFF                  PIC S9(05)V9999.
025800 77  WS-UPPER-ALPHABET                PIC X(26)
025900         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026000 77  WS-LOWER-ALPHABET                PIC X(26)
026100         VALUE 'abcdefghijklmnopqrstuvwxyz'.
026200 77  WS-TRIM-AREA                     PIC X(30).
026300*===============================================================*
026400 LINKAGE SECTION.
026500*---------------------------------------------------------------*
026600* CONTROL BLOCK PASSED FROM RHVIDRV -- RUN DATE AND RETURN
026700* STATUS ONLY ARE USED BY THIS STEP; LEVEL/STAT REQUEST LISTS
026800* ARE THE CALCULATE STEP'S CONCERN.
026900*---------------------------------------------------------------*
027000     COPY RHVILNK.
027100*===============================================================*
027200 PROCEDURE DIVISION USING RHV-CONTROL-BLOCK.
027300*---------------------------------------------------------------*
027400 0000-MAIN-PROCESSING.
027500*---------------------------------------------------------------*
027600     PERFORM 1000-INITIALIZE.
027700     PERFORM 2000-PROCESS-ONE-SOURCE
027800         VARYING SRC-IDX FROM 1 BY 1
027900         UNTIL SRC-IDX > WS-SOURCE-COUNT.
028000     PERFORM 7000-CLOSE-QUALITY-FILE.
028100     MOVE '00'                   TO RHV-RETURN-STATUS.
028200     MOVE 'RHVIING COMPLETED NORMALLY' TO RHV-RETURN-MESSAGE.
028300     GOBACK.
028400*---------------------------------------------------------------*
028500 1000-INITIALIZE.
028600*---------------------------------------------------------------*
028700     MOVE 'HVI     '  TO SRC-CODE(1).
028800     MOVE 'RAWHVI  '  TO SRC-RAW-DDNAME(1).
028900     MOVE 'MASTHVI '  TO SRC-MASTER-DDNAME(1).
029000     MOVE 'CLEANHVI'  TO SRC-CLEAN-DDNAME(1).
029100     MOVE 'RI      '  TO SRC-CODE(2).
029200     MOVE 'RAWRI   '  TO SRC-RAW-DDNAME(2).
029300     MOVE 'MASTRI  '  TO SRC-MASTER-DDNAME(2).
029400     MOVE 'CLEANRI '  TO SRC-CLEAN-DDNAME(2).
029500     MOVE FUNCTION CURRENT-DATE       TO WS-RUN-DATE-DATA.
029600     COMPUTE WS-RUN-DATE-JULIAN =
029700         (WS-RUN-YEAR * 365) + (WS-RUN-MONTH * 31) + WS-RUN-DAY.
029800     OPEN OUTPUT QUALITY-REPORT-FILE.
029900     IF RHVI-DEBUG-ON
030000         DISPLAY 'RHVIING: DEBUG SWITCH UPSI-0 IS ON'.
030100*---------------------------------------------------------------*
030200 2000-PROCESS-ONE-SOURCE.
030300*---------------------------------------------------------------*
030400     MOVE SOURCE-ENTRY(SRC-IDX)   TO WS-CURRENT-SOURCE.
030500     MOVE ZERO                    TO WS-QUALITY-COUNTERS.
030600     MOVE 'N'                     TO WS-FIRST-RUN-SW
030700                                     WS-DISCONTINUITY-SW
030800                                     WS-END-OF-RAW-SW
030900                                     WS-END-OF-MASTER-SW.
031000     MOVE ZERO                    TO OM-TABLE-COUNT NM-TABLE-COUNT
031100                                     WS-DUP-COUNT.
031200     PERFORM 2100-OPEN-SOURCE-FILES.
031300     PERFORM 2200-LOAD-OLD-MASTER THRU 2200-EXIT.
031400     PERFORM 2300-READ-HEADER-ROW THRU 2300-EXIT.
031500     PERFORM 2400-READ-ONE-RAW-LINE.
031600     PERFORM 2500-PROCESS-RAW-LINE THRU 2590-SKIP-RECORD
031700         UNTIL END-OF-RAW.
031800     PERFORM 2900-FINALIZE-SOURCE THRU 2900-EXIT.
031900*---------------------------------------------------------------*
032000 2100-OPEN-SOURCE-FILES.
032100*---------------------------------------------------------------*
032200     OPEN INPUT RAW-FILE.
032300     IF NOT RAW-FILE-OK
032400         DISPLAY 'RHVIING: RAW FILE OPEN FAILED, SOURCE '
032500             WS-SRC-CODE ' STATUS ' RAW-FILE-STATUS
032600         MOVE 'Y'                 TO WS-END-OF-RAW-SW.
032700     OPEN OUTPUT CLEAN-FILE.
032800*---------------------------------------------------------------*
032900 2200-LOAD-OLD-MASTER.
033000*---------------------------------------------------------------*
033100     OPEN INPUT MASTER-FILE.
033200     IF MASTER-FILE-NOT-FOUND
033300         SET WS-FIRST-RUN         TO TRUE
033400         GO TO 2200-EXIT.
033500     IF NOT MASTER-FILE-OK
033600         SET WS-FIRST-RUN         TO TRUE
033700         GO TO 2200-EXIT.
033800     PERFORM 2210-READ-ONE-MASTER-LINE.
033900     PERFORM 2220-STORE-OLD-MASTER-ENTRY
034000         UNTIL END-OF-MASTER.
034100     CLOSE MASTER-FILE.
034200 2200-EXIT.
034300     EXIT.
034400*---------------------------------------------------------------*
034500 2210-READ-ONE-MASTER-LINE.
034600*---------------------------------------------------------------*
034700     READ MASTER-FILE
034800         AT END
034900             SET END-OF-MASTER TO TRUE.
035000*---------------------------------------------------------------*
035100 2220-STORE-OLD-MASTER-ENTRY.
035200*---------------------------------------------------------------*
035300     IF OM-TABLE-COUNT < 3000
035400         ADD 1                    TO OM-TABLE-COUNT
035500         PERFORM 8100-SPLIT-RAW-LINE
035600         MOVE FUNCTION NUMVAL-C(WS-PARSE-TOKEN(1))
035700                                  TO OM-REGION-ID(OM-TABLE-COUNT)
035800         COMPUTE OM-PERIOD-COUNT(OM-TABLE-COUNT) =
035900             (WS-PARSE-TOKEN-COUNT - 6) / 2
036000         SET OM-PD-IDX            TO 1
036100         SET WS-PARSE-IDX         TO 7
036200         PERFORM 2221-STORE-OM-PERIOD
036300             OM-PERIOD-COUNT(OM-TABLE-COUNT) TIMES.
036400     PERFORM 2210-READ-ONE-MASTER-LINE.
036500*---------------------------------------------------------------*
036600 2221-STORE-OM-PERIOD.
036700*---------------------------------------------------------------*
036800     MOVE WS-PARSE-TOKEN(WS-PARSE-IDX)
036900         TO OM-VALUE-DATE(OM-TABLE-COUNT OM-PD-IDX).
037000     MOVE FUNCTION NUMVAL-C(WS-PARSE-TOKEN(WS-PARSE-IDX + 1))
037100         TO OM-VALUE(OM-TABLE-COUNT OM-PD-IDX).
037200     SET OM-PD-IDX                UP BY 1.
037300     SET WS-PARSE-IDX             UP BY 2.
037400*---------------------------------------------------------------*
037500 2300-READ-HEADER-ROW.
037600*---------------------------------------------------------------*
037700     READ RAW-FILE
037800         AT END
037900             SET END-OF-RAW TO TRUE
038000             GO TO 2300-EXIT.
038100     PERFORM 8100-SPLIT-RAW-LINE.
038200     COMPUTE WS-HEADER-PERIOD-COUNT = WS-PARSE-TOKEN-COUNT - 6.
038300     IF WS-HEADER-PERIOD-COUNT > 24
038400         MOVE 24                  TO WS-HEADER-PERIOD-COUNT.
038500     SET HDR-IDX                  TO 1.
038600     SET WS-PARSE-IDX             TO 7.
038700     PERFORM 2310-STORE-HEADER-DATE
038800         WS-HEADER-PERIOD-COUNT TIMES.
038900 2300-EXIT.
039000     EXIT.
039100*---------------------------------------------------------------*
039200 2310-STORE-HEADER-DATE.
039300*---------------------------------------------------------------*
039400     MOVE WS-PARSE-TOKEN(WS-PARSE-IDX) TO WS-HEADER-DATE(HDR-IDX).
039500     SET HDR-IDX                  UP BY 1.
039600     SET WS-PARSE-IDX             UP BY 1.
039700*---------------------------------------------------------------*
039800 2400-READ-ONE-RAW-LINE.
039900*---------------------------------------------------------------*
040000     READ RAW-FILE
040100         AT END
040200             SET END-OF-RAW TO TRUE.
040300*---------------------------------------------------------------*
040400 2500-PROCESS-RAW-LINE.
040500*---------------------------------------------------------------*
040600     ADD 1                        TO WS-TOTAL-ROWS.
040700     PERFORM 8100-SPLIT-RAW-LINE.
040800     PERFORM 2510-CHECK-FULLY-EMPTY.
040900     IF WS-ALL-FIELDS-EMPTY
041000         ADD 1                    TO WS-NULL-ROWS-REMOVED
041100         GO TO 2590-SKIP-RECORD.
041200     PERFORM 2520-VALIDATE-CRITICAL-FIELDS.
041300     IF NOT WS-VALID-RECORD
041400         ADD 1                    TO WS-CRITICAL-NULL-REMOVED
041500         GO TO 2590-SKIP-RECORD.
041600     PERFORM 2530-BUILD-CURRENT-REGION.
041700     PERFORM 2540-BUILD-DUP-DIGEST.
041800     PERFORM 2550-CHECK-DUPLICATE.
041900     IF NOT WS-VALID-RECORD
042000         ADD 1                    TO WS-DUPLICATE-ROWS-REMOVED
042100         GO TO 2590-SKIP-RECORD.
042200     PERFORM 2560-CLEAN-TEXT-FIELDS.
042300     PERFORM 2570-DEFAULT-NULL-VALUES.
042400     PERFORM 2580-CONTINUITY-CHECK THRU 2580-EXIT.
042500     PERFORM 2585-WRITE-CLEAN-RECORD.
042600     ADD 1                        TO WS-FINAL-ROWS.
042700 2590-SKIP-RECORD.
042800     PERFORM 2400-READ-ONE-RAW-LINE.
042900*---------------------------------------------------------------*
043000 2510-CHECK-FULLY-EMPTY.
043100*---------------------------------------------------------------*
043200     MOVE 'Y'                     TO WS-ALL-FIELDS-EMPTY-SW.
043300     IF RAW-LINE NOT = SPACE
043400         MOVE 'N'                 TO WS-ALL-FIELDS-EMPTY-SW.
043500*---------------------------------------------------------------*
043600 2520-VALIDATE-CRITICAL-FIELDS.
043700*---------------------------------------------------------------*
043800     MOVE 'Y'                     TO WS-VALID-RECORD-SW.
043900     IF WS-PARSE-TOKEN(1) = SPACE OR WS-PARSE-TOKEN(1) = ZERO
044000         MOVE 'N'                 TO WS-VALID-RECORD-SW.
044100     IF WS-PARSE-TOKEN(2) = SPACE
044200         MOVE 'N'                 TO WS-VALID-RECORD-SW.
044300     IF WS-PARSE-TOKEN(3) = SPACE
044400         MOVE 'N'                 TO WS-VALID-RECORD-SW.
044500     IF WS-VALID-RECORD
044600         PERFORM 2521-TEST-DIGIT
044700             VARYING WS-LETTER-IDX FROM 1 BY 1
044800             UNTIL WS-LETTER-IDX > 9
044900                OR NOT WS-VALID-RECORD.
045000*---------------------------------------------------------------*
045100 2521-TEST-DIGIT.
045200*---------------------------------------------------------------*
045300     IF WS-PARSE-TOKEN(1)(WS-LETTER-IDX:1) NOT NUMERIC
045400         MOVE 'N'                 TO WS-VALID-RECORD-SW.
045500*---------------------------------------------------------------*
045600 2530-BUILD-CURRENT-REGION.
045700*---------------------------------------------------------------*
045800     MOVE FUNCTION NUMVAL-C(WS-PARSE-TOKEN(1)) TO RGN-REGION-ID.
045900     MOVE WS-PARSE-TOKEN(2)       TO RGN-REGION-NAME.
046000     MOVE WS-PARSE-TOKEN(3)       TO RGN-STATE-NAME.
046100     MOVE WS-PARSE-TOKEN(4)       TO RGN-METRO.
046200     MOVE WS-PARSE-TOKEN(5)       TO RGN-COUNTY-NAME.
046300     MOVE FUNCTION NUMVAL-C(WS-PARSE-TOKEN(6)) TO RGN-SIZE-RANK.
046400     MOVE WS-HEADER-PERIOD-COUNT  TO RGN-PERIOD-COUNT.
046500     SET RGN-PERIOD-IDX           TO 1.
046600     SET WS-PARSE-IDX             TO 7.
046700     PERFORM 2531-STORE-ONE-REGION-PERIOD
046800         WS-HEADER-PERIOD-COUNT TIMES.
046900*---------------------------------------------------------------*
047000 2531-STORE-ONE-REGION-PERIOD.
047100*---------------------------------------------------------------*
047200     SET HDR-IDX                  TO RGN-PERIOD-IDX.
047300     MOVE WS-HEADER-DATE(HDR-IDX) TO RGN-VALUE-DATE(RGN-PERIOD-IDX).
047400     IF WS-PARSE-IDX <= WS-PARSE-TOKEN-COUNT
047500         MOVE FUNCTION NUMVAL-C(WS-PARSE-TOKEN(WS-PARSE-IDX))
047600             TO RGN-VALUE(RGN-PERIOD-IDX)
047700     ELSE
047800         MOVE ZERO                TO RGN-VALUE(RGN-PERIOD-IDX)
047900     END-IF.
048000     SET RGN-PERIOD-IDX           UP BY 1.
048100     SET WS-PARSE-IDX             UP BY 1.
048200*---------------------------------------------------------------*
048300 2540-BUILD-DUP-DIGEST.
048400*---------------------------------------------------------------*
048500     MOVE SPACE                   TO WS-CURRENT-DIGEST.
048600     STRING RGN-REGION-ID-X  DELIMITED BY SIZE
048700            RGN-REGION-NAME  DELIMITED BY SIZE
048800            RGN-STATE-NAME   DELIMITED BY SIZE
048900            RGN-METRO        DELIMITED BY SIZE
049000            RGN-COUNTY-NAME  DELIMITED BY SIZE
049100       INTO WS-CURRENT-DIGEST
049200     END-STRING.
049300*---------------------------------------------------------------*
049400 2550-CHECK-DUPLICATE.
049500*---------------------------------------------------------------*
049600     MOVE 'Y'                     TO WS-VALID-RECORD-SW.
049700     IF WS-DUP-COUNT > 0
049800         SET DUP-IDX              TO 1
049900         SEARCH DUP-DIGEST
050000             AT END
050100                 NEXT SENTENCE
050200             WHEN DUP-DIGEST(DUP-IDX) = WS-CURRENT-DIGEST
050300                 MOVE 'N'         TO WS-VALID-RECORD-SW.
050400     IF WS-VALID-RECORD AND WS-DUP-COUNT < 3000
050500         ADD 1                    TO WS-DUP-COUNT
050600         MOVE WS-CURRENT-DIGEST   TO DUP-DIGEST(WS-DUP-COUNT).
050700*---------------------------------------------------------------*
050800 2560-CLEAN-TEXT-FIELDS.
050900*---------------------------------------------------------------*
051000*    REGION-NAME AND STATE-NAME ARE LEFT-TRIMMED BY SHIFTING
051100*    PAST LEADING BLANKS; STATE-NAME IS THEN LOWER-CASED AND
051200*    TITLE-CASED ONE WORD AT A TIME USING WS-ALPHA-CLASS.
051300*---------------------------------------------------------------*
051400     PERFORM 2561-TRIM-REGION-NAME.
051500     PERFORM 2562-TRIM-STATE-NAME.
051600     INSPECT RGN-STATE-NAME
051700         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
051800     MOVE 'Y'                     TO WS-WORD-START-SW.
051900     PERFORM 2565-TITLE-CASE-ONE-CHAR
052000         VARYING WS-SCAN-PTR FROM 1 BY 1
052100         UNTIL WS-SCAN-PTR > 20.
052200*---------------------------------------------------------------*
052300 2561-TRIM-REGION-NAME.
052400*---------------------------------------------------------------*
052500     PERFORM 2563-BUMP-SCAN-PTR
052600         VARYING WS-SCAN-PTR FROM 1 BY 1
052700         UNTIL WS-SCAN-PTR > 20
052800            OR RGN-REGION-NAME(WS-SCAN-PTR:1) NOT = SPACE.
052900     IF WS-SCAN-PTR <= 20
053000         MOVE SPACE               TO WS-TRIM-AREA
053100         MOVE RGN-REGION-NAME(WS-SCAN-PTR:) TO WS-TRIM-AREA
053200         MOVE WS-TRIM-AREA        TO RGN-REGION-NAME
053300     END-IF.
053400*---------------------------------------------------------------*
053500 2562-TRIM-STATE-NAME.
053600*---------------------------------------------------------------*
053700     PERFORM 2563-BUMP-SCAN-PTR
053800         VARYING WS-SCAN-PTR FROM 1 BY 1
053900         UNTIL WS-SCAN-PTR > 20
054000            OR RGN-STATE-NAME(WS-SCAN-PTR:1) NOT = SPACE.
054100     IF WS-SCAN-PTR <= 20
054200         MOVE SPACE               TO WS-TRIM-AREA
054300         MOVE RGN-STATE-NAME(WS-SCAN-PTR:) TO WS-TRIM-AREA
054400         MOVE WS-TRIM-AREA        TO RGN-STATE-NAME
054500     END-IF.
054600*---------------------------------------------------------------*
054700 2563-BUMP-SCAN-PTR.
054800*---------------------------------------------------------------*
054900     CONTINUE.
055000*---------------------------------------------------------------*
055100 2565-TITLE-CASE-ONE-CHAR.
055200*---------------------------------------------------------------*
055300     IF RGN-STATE-NAME(WS-SCAN-PTR:1) = SPACE
055400         MOVE 'Y'                 TO WS-WORD-START-SW
055500     ELSE
055600         IF WS-AT-WORD-START
055700            AND RGN-STATE-NAME(WS-SCAN-PTR:1) IS WS-ALPHA-CLASS
055800             CONTINUE
055900         END-IF
056000         IF WS-AT-WORD-START
056100             INSPECT RGN-STATE-NAME(WS-SCAN-PTR:1)
056200                 CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
056300         END-IF
056400         MOVE 'N'                 TO WS-WORD-START-SW.
056500*---------------------------------------------------------------*
056600 2570-DEFAULT-NULL-VALUES.
056700*---------------------------------------------------------------*
056800     SET RGN-PERIOD-IDX           TO 1.
056900     PERFORM 2571-CHECK-ONE-VALUE
057000         RGN-PERIOD-COUNT TIMES.
057100*---------------------------------------------------------------*
057200 2571-CHECK-ONE-VALUE.
057300*---------------------------------------------------------------*
057400     IF RGN-VALUE(RGN-PERIOD-IDX) = ZERO
057500         ADD 1                    TO WS-NULL-VALUES-HANDLED.
057600     SET RGN-PERIOD-IDX           UP BY 1.
057700*---------------------------------------------------------------*
057800 2580-CONTINUITY-CHECK.
057900*---------------------------------------------------------------*
058000     IF WS-FIRST-RUN
058100         GO TO 2580-EXIT.
058200     SET OM-IDX                   TO 1.
058300     SEARCH OM-ENTRY
058400         AT END
058500             NEXT SENTENCE
058600         WHEN OM-REGION-ID(OM-IDX) = RGN-REGION-ID
058700             SET RGN-PERIOD-IDX   TO 1
058800             PERFORM 2582-COMPARE-ONE-PERIOD THRU 2582-EXIT
058900                 RGN-PERIOD-COUNT TIMES.
059000 2580-EXIT.
059100     EXIT.
059200*---------------------------------------------------------------*
059300 2582-COMPARE-ONE-PERIOD.
059400*---------------------------------------------------------------*
059500     PERFORM 8200-DAYS-BEFORE-RUN-DATE.
059600     IF WS-DAYS-BETWEEN > 365
059700         GO TO 2582-EXIT.
059800     SET OM-PD-IDX                TO RGN-PERIOD-IDX.
059900     IF RGN-VALUE(RGN-PERIOD-IDX) = ZERO
060000        OR OM-VALUE(OM-IDX OM-PD-IDX) = ZERO
060100         GO TO 2582-EXIT.
060200     COMPUTE WS-VALUE-DIFF =
060300         RGN-VALUE(RGN-PERIOD-IDX) - OM-VALUE(OM-IDX OM-PD-IDX).
060400     IF WS-VALUE-DIFF < 0
060500         COMPUTE WS-VALUE-DIFF = WS-VALUE-DIFF * -1.
060600     COMPUTE WS-PERCENT-DIFF ROUNDED =
060700         WS-VALUE-DIFF / OM-VALUE(OM-IDX OM-PD-IDX) * 100.
060800     IF WS-PERCENT-DIFF > 1.0000
060900         SET WS-DISCONTINUITY-FOUND TO TRUE.
061000 2582-EXIT.
061100     EXIT.
061200     SET RGN-PERIOD-IDX           UP BY 1.
061300*---------------------------------------------------------------*
061400 2585-WRITE-CLEAN-RECORD.
061500*---------------------------------------------------------------*
061600     PERFORM 8300-BUILD-DELIMITED-LINE.
061700     WRITE CLEAN-LINE.
061800     IF NM-TABLE-COUNT < 3000
061900         ADD 1                    TO NM-TABLE-COUNT
062000         MOVE RGN-REGION-ID       TO NM-REGION-ID(NM-TABLE-COUNT)
062100         MOVE RGN-PERIOD-COUNT
062200             TO NM-PERIOD-COUNT(NM-TABLE-COUNT)
062300         SET NM-PD-IDX            TO 1
062400         SET RGN-PERIOD-IDX       TO 1
062500         PERFORM 2586-STORE-NEW-MASTER-PERIOD
062600             RGN-PERIOD-COUNT TIMES.
062700*---------------------------------------------------------------*
062800 2586-STORE-NEW-MASTER-PERIOD.
062900*---------------------------------------------------------------*
063000     MOVE RGN-VALUE-DATE(RGN-PERIOD-IDX)
063100         TO NM-VALUE-DATE(NM-TABLE-COUNT NM-PD-IDX).
063200     MOVE RGN-VALUE(RGN-PERIOD-IDX)
063300         TO NM-VALUE(NM-TABLE-COUNT NM-PD-IDX).
063400     SET NM-PD-IDX                UP BY 1.
063500     SET RGN-PERIOD-IDX           UP BY 1.
063600*---------------------------------------------------------------*
063700 2900-FINALIZE-SOURCE.
063800*---------------------------------------------------------------*
063900     CLOSE RAW-FILE CLEAN-FILE.
064000     IF WS-DISCONTINUITY-FOUND
064100         DISPLAY 'RHVIING: DISCONTINUITY ON SOURCE ' WS-SRC-CODE
064200         GO TO 2900-EXIT.
064300     OPEN OUTPUT MASTER-FILE.
064400     SET NM-IDX                   TO 1.
064500     PERFORM 2905-WRITE-ONE-MASTER-LINE
064600         NM-TABLE-COUNT TIMES.
064700     CLOSE MASTER-FILE.
064800 2900-EXIT.
064900     PERFORM 2910-BUILD-QUALITY-LINE.
065000*---------------------------------------------------------------*
065100 2905-WRITE-ONE-MASTER-LINE.
065200*---------------------------------------------------------------*
065300     PERFORM 8300-BUILD-MASTER-LINE.
065400     WRITE MASTER-LINE.
065500     SET NM-IDX                   UP BY 1.
065600*---------------------------------------------------------------*
065700 2910-BUILD-QUALITY-LINE.
065800*---------------------------------------------------------------*
065900     MOVE WS-SRC-CODE             TO QR-SOURCE-CODE.
066000     MOVE WS-TOTAL-ROWS           TO QR-TOTAL-ROWS.
066100     MOVE WS-NULL-ROWS-REMOVED    TO QR-NULL-ROWS-REMOVED.
066200     MOVE WS-CRITICAL-NULL-REMOVED TO QR-CRITICAL-REMOVED.
066300     MOVE WS-NULL-VALUES-HANDLED  TO QR-NULL-VALUES-HANDLED.
066400     MOVE WS-DUPLICATE-ROWS-REMOVED TO QR-DUP-ROWS-REMOVED.
066500     MOVE WS-FINAL-ROWS           TO QR-FINAL-ROWS.
066600     IF WS-FIRST-RUN
066700         SET QR-FIRST-RUN         TO TRUE
066800     ELSE
066900         IF WS-DISCONTINUITY-FOUND
067000             SET QR-DISCONTINUITY TO TRUE
067100         ELSE
067200             SET QR-VALIDATED     TO TRUE
067300         END-IF
067400     END-IF.
067500     PERFORM 6100-PRINT-QUALITY-BLOCK.
067600*---------------------------------------------------------------*
067700 6100-PRINT-QUALITY-BLOCK.
067800*---------------------------------------------------------------*
067900     MOVE QR-SOURCE-CODE          TO QRP-SOURCE.
068000     MOVE QR-TOTAL-ROWS           TO QRP-TOTAL-ROWS.
068100     MOVE QR-NULL-ROWS-REMOVED    TO QRP-NULL-ROWS.
068200     MOVE QR-CRITICAL-REMOVED     TO QRP-CRIT-ROWS.
068300     MOVE QR-NULL-VALUES-HANDLED  TO QRP-NULL-VALUES.
068400     MOVE QR-DUP-ROWS-REMOVED     TO QRP-DUP-ROWS.
068500     MOVE QR-FINAL-ROWS           TO QRP-FINAL-ROWS.
068600     MOVE QR-CONTINUITY-STATUS    TO QRP-CONTINUITY.
068700     MOVE QR-PRINT-LINE           TO QUALITY-REPORT-LINE.
068800     WRITE QUALITY-REPORT-LINE.
068900*---------------------------------------------------------------*
069000 7000-CLOSE-QUALITY-FILE.
069100*---------------------------------------------------------------*
069200     CLOSE QUALITY-REPORT-FILE.
069300*---------------------------------------------------------------*
069400 8100-SPLIT-RAW-LINE.
069500*---------------------------------------------------------------*
069600*    UNSTRINGS THE CURRENT LINE (RAW OR MASTER -- SAME CSV-
069700*    STYLE FORMAT) INTO UP TO 29 COMMA-DELIMITED TOKENS, SAME
069800*    IDIOM THE SHOP USES FOR ITS OTHER CSV EXTRACTS.
069900*---------------------------------------------------------------*
070000     MOVE SPACE                   TO WS-PARSE-TOKENS.
070100     MOVE ZERO                    TO WS-PARSE-TOKEN-COUNT.
070200     UNSTRING RAW-LINE DELIMITED BY ','
070300         INTO WS-PARSE-TOKEN(1)  WS-PARSE-TOKEN(2)
070400              WS-PARSE-TOKEN(3)  WS-PARSE-TOKEN(4)
070500              WS-PARSE-TOKEN(5)  WS-PARSE-TOKEN(6)
070600              WS-PARSE-TOKEN(7)  WS-PARSE-TOKEN(8)
070700              WS-PARSE-TOKEN(9)  WS-PARSE-TOKEN(10)
070800              WS-PARSE-TOKEN(11) WS-PARSE-TOKEN(12)
070900              WS-PARSE-TOKEN(13) WS-PARSE-TOKEN(14)
071000              WS-PARSE-TOKEN(15) WS-PARSE-TOKEN(16)
071100              WS-PARSE-TOKEN(17) WS-PARSE-TOKEN(18)
071200              WS-PARSE-TOKEN(19) WS-PARSE-TOKEN(20)
071300              WS-PARSE-TOKEN(21) WS-PARSE-TOKEN(22)
071400              WS-PARSE-TOKEN(23) WS-PARSE-TOKEN(24)
071500              WS-PARSE-TOKEN(25) WS-PARSE-TOKEN(26)
071600              WS-PARSE-TOKEN(27) WS-PARSE-TOKEN(28)
071700              WS-PARSE-TOKEN(29)
071800         TALLYING IN WS-PARSE-TOKEN-COUNT.
071900*---------------------------------------------------------------*
072000 8200-DAYS-BEFORE-RUN-DATE.
072100*---------------------------------------------------------------*
072200*    APPROXIMATE AGE IN DAYS OF A PERIOD DATE, GOOD ENOUGH FOR
072300*    THE 365-DAY CONTINUITY WINDOW TEST.
072400*---------------------------------------------------------------*
072500     COMPUTE WS-DAYS-BETWEEN =
072600         WS-RUN-DATE-JULIAN
072700         - ((RGN-VD-YEAR * 365) + (RGN-VD-MONTH * 31)
072800              + RGN-VD-DAY).
072900     IF WS-DAYS-BETWEEN < 0
073000         COMPUTE WS-DAYS-BETWEEN = WS-DAYS-BETWEEN * -1.
073100*---------------------------------------------------------------*
073200 8300-BUILD-DELIMITED-LINE.
073300*---------------------------------------------------------------*
073400*    CLEAN-LINE CARRIES THE FULL CLEAN-REGION-RECORD -- THE SIX
073500*    DESCRIPTIVE FIELDS FOLLOWED BY EVERY PERIOD'S DATE AND
073600*    VALUE, SAME SHAPE RHVIAGG WILL READ BACK ON ITS NEXT PASS.
073700     MOVE SPACE                   TO CLEAN-LINE.
073800     STRING RGN-REGION-ID-X     DELIMITED BY SIZE
073900            ','                 DELIMITED BY SIZE
074000            RGN-REGION-NAME     DELIMITED BY SIZE
074100            ','                 DELIMITED BY SIZE
074200            RGN-STATE-NAME      DELIMITED BY SIZE
074300            ','                 DELIMITED BY SIZE
074400            RGN-METRO           DELIMITED BY SIZE
074500            ','                 DELIMITED BY SIZE
074600            RGN-COUNTY-NAME     DELIMITED BY SIZE
074700            ','                 DELIMITED BY SIZE
074800            RGN-SIZE-RANK       DELIMITED BY SIZE
074900       INTO CLEAN-LINE
075000     END-STRING.
075100     SET RGN-PERIOD-IDX           TO 1.
075200     PERFORM 8301-STRING-ONE-CLEAN-PERIOD
075300         RGN-PERIOD-COUNT TIMES.
075400*---------------------------------------------------------------*
075500 8301-STRING-ONE-CLEAN-PERIOD.
075600*---------------------------------------------------------------*
075700     STRING CLEAN-LINE                             DELIMITED BY SIZE
075800            ','                                     DELIMITED BY SIZE
075900            RGN-VALUE-DATE(RGN-PERIOD-IDX)          DELIMITED BY SIZE
076000            ','                                     DELIMITED BY SIZE
076100            RGN-VALUE(RGN-PERIOD-IDX)               DELIMITED BY SIZE
076200       INTO CLEAN-LINE
076300     END-STRING.
076400     SET RGN-PERIOD-IDX           UP BY 1.
076500*---------------------------------------------------------------*
076600 8300-BUILD-MASTER-LINE.
076700*---------------------------------------------------------------*
076800     MOVE SPACE                   TO MASTER-LINE.
076900     STRING NM-REGION-ID(NM-IDX)  DELIMITED BY SIZE
077000            ',,,,,'               DELIMITED BY SIZE
077100       INTO MASTER-LINE
077200     END-STRING.
077300     SET NM-PD-IDX                TO 1.
077400     PERFORM 8310-STRING-ONE-MASTER-PERIOD
077500         NM-PERIOD-COUNT(NM-IDX) TIMES.
077600*---------------------------------------------------------------*
077700 8310-STRING-ONE-MASTER-PERIOD.
077800*---------------------------------------------------------------*
077900     STRING MASTER-LINE                          DELIMITED BY SIZE
078000            ','                                  DELIMITED BY SIZE
078100            NM-VALUE-DATE(NM-IDX NM-PD-IDX)       DELIMITED BY SIZE
078200            ','                                  DELIMITED BY SIZE
078300            NM-VALUE(NM-IDX NM-PD-IDX)            DELIMITED BY SIZE
078400       INTO MASTER-LINE
078500     END-STRING.
078600     SET NM-PD-IDX                UP BY 1.
078700*---------------------------------------------------------------*
